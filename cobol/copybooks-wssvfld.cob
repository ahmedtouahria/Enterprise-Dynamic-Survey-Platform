000100********************************************
000110*                                          *
000120*  Record Definition For Field Definition  *
000130*           File                           *
000140*  Ordered by Survey/Section/Field order    *
000150*     on the file - no key held here, the   *
000160*     sequence on disk IS the order         *
000170********************************************
000180* File size 167 bytes.
000190*
000200* Option table sized 10 same as the Logic-Rule condition table -
000210* keep these two in step if either ever grows.
000220*
000230* 04/11/25 vbc - Created, modelled on the old LWT withholding
000240*                table shape (agency/cutoff/percent) - here it's
000250*                field/option-count/option-values instead.
000260* 26/11/25 vbc - Min/Max chgd to comp-3, were display, wasting space.
000270* 11/02/26 rjt - 88-levels added for Fld-Type groups used by
000280*                SVVALID's per-type branch - see AA300 thru.
000290
000300 01  SV-Field-Record.
000310     03  Fld-Survey-Id         pic 9(6).
000320     03  Fld-Section-Id        pic 9(6).
000330     03  Fld-Field-Id          pic 9(6).
000340     03  Fld-Label             pic x(30).
000350     03  Fld-Type              pic x(2).
000360         88  Fld-Type-Numeric     values "NU" "RT" "BO".
000370         88  Fld-Type-Text        values "TX" "TA".
000380         88  Fld-Type-Choice      values "SC" "DD".
000390         88  Fld-Type-Multi       value  "MC".
000400         88  Fld-Type-Email       value  "EM".
000410         88  Fld-Type-Phone       value  "PH".
000420         88  Fld-Type-Date        value  "DT".
000430         88  Fld-Type-Time        value  "TM".
000440         88  Fld-Type-Datetime    value  "DH".
000450     03  Fld-Required-Flag     pic x.
000460         88  Fld-Is-Required      value "Y".
000470     03  Fld-Min-Value         pic s9(7)v99  comp-3.
000480*    numeric min, or min text length for TX/TA - low-values = none
000490     03  Fld-Max-Value         pic s9(7)v99  comp-3.
000500*    numeric max, or max text length for TX/TA - low-values = none
000510     03  Fld-Option-Count      pic 9(2).
000520     03  Fld-Option-Values     pic x(10)     occurs 10.
000530*    valid choice values for SC/DD/MC - only the first
000540*    Fld-Option-Count entries are meaningful, rest is spaces
000545     03  filler                pic x(4).
000550*

000100*****************************************************************
000110*                                                               *
000120*                         Field Analytics                        *
000130*             Per-Field Distribution & Rating Averages           *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVANLZ.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          12/06/1989.
000240 DATE-COMPILED.         12/06/1989.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   ANSWER records come off the disk in response id/field id order,
000320*   no use for a per-field break, so the first pass SORTs them into
000330*   field id order into a work file; the FIELD-DEF file is loaded
000340*   whole into a table once at open (it is small, one row per field
000350*   across every survey) and searched by Fld-Field-Id for the type
000360*   and option list each time the field being summarised changes.
000370*   Per field: response count; choice fields (SC/DD/MC) get a count
000380*   per option value; rating fields (RT) get the average value;
000390*   boolean fields (BO) get yes/no counts.  One CONTROL FOOTING line
000400*   per field, the shape picked by the field's own type.
000410*
000420* Called modules.
000430*                        (none - table search only, no subprogram CALLed).
000440*
000450* Error messages used.
000460*                        SV950  ANSWER FILE OPEN ERROR
000470*                        SV951  FIELD-DEF FILE OPEN ERROR
000480*                        SV952  FIELD REGISTER OPEN ERROR
000490*                        SV953  FIELD-DEF TABLE OVERFLOW
000500*
000510* Changes:
000520* 12/06/89 vbc - Created.
000530* 30/09/95 vbc - Option-value counts added, was response count only.
000540* 19/01/99 vbc - Y2K readiness review - no date fields held here,
000550*                no change required.
000560* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000570* 06/11/25 vbc - Adapted for the Survey batch suite - table search
000580*                over Field-Def replaces the old rate-table lookup.
000590* 21/01/26 rjt - MC option counting corrected, was crediting the
000600*                whole semicolon list to one option slot.
000610*
000620**************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* These files and programs are part of the Applewood Computers Accounting
000680* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published by the
000720* Free Software Foundation; version 3 and later as revised for personal
000730* usage only and that includes for use within a business but without
000740* repackaging or for Resale in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but WITHOUT
000770* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000780* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000790* for more details.
000800*
000810* You should have received a copy of the GNU General Public License along
000820* with ACAS; see the file COPYING.  If not, write to the Free Software
000830* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000840*
000850**************************************************************************
000860
000870
000880 ENVIRONMENT            DIVISION.
000890*=======================================
000900
000910 CONFIGURATION          SECTION.
000920*-------------------------------
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000960     UPSI-0 IS SV-TEST-RUN-SW.
000970*   UPSI-0 = 1 forces a trace DISPLAY of each field break.
000980
000990 INPUT-OUTPUT           SECTION.
001000*-------------------------------
001010 FILE-CONTROL.
001020 SELECT  SV-Answer-File     ASSIGN TO "SVANS"
001030     ORGANIZATION INDEXED
001040     ACCESS       SEQUENTIAL
001050     RECORD KEY   Ans-Response-Id Ans-Field-Id
001060     FILE STATUS  SV-Ans-Status.
001070 SELECT  SV-Field-File      ASSIGN TO "SVFLD"
001080     ORGANIZATION LINE SEQUENTIAL
001090     FILE STATUS  SV-Fld-Status.
001100 SELECT  SV-Answer-Sort-Wk  ASSIGN TO "SVANSWK".
001110 SELECT  Field-Report       ASSIGN TO "SVANLOUT"
001120     ORGANIZATION LINE SEQUENTIAL
001130     FILE STATUS  SV-Rpt-Status.
001140
001150 DATA                   DIVISION.
001160*=======================================
001170
001180 FILE                   SECTION.
001190*-------------------------------
001200 FD  SV-Answer-File.
001210     COPY "copybooks-wssvans.cob".
001220
001230 FD  SV-Field-File.
001240     COPY "copybooks-wssvfld.cob".
001250
001260* Sort work record - same three key fields as SV-Answer-Record,
001270* reordered Field-Id first so the SORT below gives us field id
001280* as the major key, response id as the minor (tie-break) key.
001290 SD  SV-Answer-Sort-Wk.
001300 01  SV-Sort-Record.
001310     03  Srt-Field-Id        pic 9(6).
001320     03  Srt-Response-Id     pic 9(8).
001330     03  Srt-Answer-Value    pic x(40).
001340
001350 FD  Field-Report
001360     REPORT IS Field-Register.
001370
001380 WORKING-STORAGE        SECTION.
001390*-------------------------------
001395 77  Prog-Name              pic x(17) value "SVANLZ (1.0.00)".
001400     COPY "copybooks-wssvfnctn.cob".
001410
001420 01  WK-File-Status.
001430     03  SV-Ans-Status        pic xx.
001440     03  SV-Fld-Status        pic xx.
001450     03  SV-Rpt-Status        pic xx.
001460
001470* Field-Def loaded whole at AA010, then searched serially by
001480* AA160 each time the field under summary changes - the file
001490* is not in Field-Id order so SEARCH ALL (binary) cannot be
001500* used, a plain SEARCH is used instead.
001510 01  WK-Field-Tab-Ctl.
001520     03  WK-Field-Tab-Count   pic 9(4) comp value zero.
001530 01  WK-Field-Tab.
001540     03  WK-Field-Entry  OCCURS 500
001550         INDEXED BY WK-Field-X.
001560         05  WK-Tab-Field-Id      pic 9(6).
001570         05  WK-Tab-Type          pic x(2).
001580             88  WK-Tab-Is-Choice      values "SC" "DD" "MC".
001590             88  WK-Tab-Is-Multi       value  "MC".
001600             88  WK-Tab-Is-Rating      value  "RT".
001610             88  WK-Tab-Is-Boolean     value  "BO".
001620         05  WK-Tab-Opt-Count     pic 9(2).
001630         05  WK-Tab-Opt-Values    pic x(10) occurs 10.
001640
001650* Control field for the Report Writer break - moved in from
001660* Srt-Field-Id ahead of the GENERATE, as SVMETRX's survey
001670* break does, so the footing sees the group it is closing.
001680 01  WK-Current-Field      pic 9(6) value zero.
001690 01  WK-First-Field-Sw     pic x    value "Y".
001700         88  WK-First-Field            value "Y".
001710
001720* Field type carried for this group, copied off the table at
001730* the break - the CONTROL FOOTING PRESENT WHEN clauses below
001740* test these 88-levels to pick the right footing shape.
001750 01  WK-Fld-Type            pic x(2) value spaces.
001760         88  WK-Fld-Is-Choice          values "SC" "DD" "MC".
001770         88  WK-Fld-Is-Rating          value  "RT".
001780         88  WK-Fld-Is-Boolean         value  "BO".
001790
001800* Per-field running counts, reset to zero on every break.
001810 01  WK-Field-Totals.
001820     03  WK-Fld-Resp-Count    pic 9(7)     comp value zero.
001830     03  WK-Fld-Yes-Count     pic 9(7)     comp value zero.
001840     03  WK-Fld-No-Count      pic 9(7)     comp value zero.
001850     03  WK-Fld-Rate-Sum      pic s9(9)    comp value zero.
001860     03  WK-Fld-Rate-Count    pic 9(7)     comp value zero.
001870     03  WK-Fld-Avg-Rating    pic s9(7)v99 comp-3 value zero.
001880     03  WK-Fld-Opt-Counts    pic 9(7) comp occurs 10 value zero.
001890
001900* Built by AA170-FORMAT-OPTIONS for the choice footing line -
001910* value:count pairs, semicolon separated, left to right in
001920* the same order the Field-Def carries the option values.
001930 01  WK-Fld-Opt-Summary     pic x(66) value spaces.
001940
001950* Rating answers are digits only, left-justified same as any
001960* other answer text - WK-Rate-Just re-justifies the first 5
001970* characters right and INSPECT pads the leading spaces with
001980* zeros, so the result is always a clean numeric MOVE, no
001990* NUMVAL or other intrinsic FUNCTION needed.
002000 01  WK-Rate-Just           pic x(5) justified right.
002010 01  WK-Rate-Whole          pic 9(5).
002020
002030* Table index of the field the current group belongs to -
002040* set once by AA160 at the break, re-used by AA170/AA180 for
002050* every answer in the group so they never re-search the table.
002060 01  WK-Current-Field-Ix  pic 9(4) comp value zero.
002070 01  WK-Opt-Sub           pic 9(2) comp value zero.
002080 01  WK-List-Remainder    pic x(40) value spaces.
002090 01  WK-List-Item         pic x(10) value spaces.
002100 01  WK-Opt-Ptr           pic 9(4) comp value 1.
002110 01  WK-Opt-Count-Disp    pic 9(7) value zero.
002120
002130* Packed/zoned trace pair for the per-field counts - UPSI-0
002140* diagnostic only - 1st REDEFINES.
002150 01  WK-Fld-Trace-Area.
002160     03  WK-Trace-Packed      pic s9(7) comp-3 occurs 3.
002170 01  WK-Fld-Trace-Area-Z redefines WK-Fld-Trace-Area.
002180     03  WK-Trace-Display     pic x(4)  occurs 3.
002190
002200* Packed/zoned trace pair for the rating sum - UPSI-0
002210* diagnostic only - 2nd REDEFINES.
002220 01  WK-Rate-Trace-Area.
002230     03  WK-Rate-Trace-Sum    pic s9(9) comp-3.
002240 01  WK-Rate-Trace-Area-Z redefines WK-Rate-Trace-Area.
002250     03  WK-Rate-Trace-Sum-D  pic x(6).
002260
002270* Field-Def table entry count, packed/zoned for the AA010
002280* load-complete trace line - 3rd REDEFINES.
002290 01  WK-Load-Trace-Area.
002300     03  WK-Load-Trace-Count  pic s9(4) comp-3.
002310 01  WK-Load-Trace-Area-Z redefines WK-Load-Trace-Area.
002320     03  WK-Load-Trace-Disp   pic x(3).
002330
002340 REPORT                 SECTION.
002350*-------------------------------
002360 RD  Field-Register
002370     CONTROL      WK-Current-Field
002380     PAGE LIMIT   60
002390     HEADING      1
002400     FIRST DETAIL 5
002410     LAST  DETAIL 56.
002420
002430 01  FR-Page-Head  TYPE PAGE HEADING.
002440     03  LINE 1.
002450         05  COL  1  pic x(20)  value "Field Analytics".
002460         05  COL 50  pic x(9)   value "SVANLZ ".
002470         05  COL 70  pic z9     source PAGE-COUNTER.
002480     03  LINE 3.
002490         05  COL  1  pic x(9)   value "Field".
002500         05  COL 10  pic x(6)   value "Type".
002510         05  COL 18  pic x(10)  value "Responses".
002520
002530 01  FR-Field-Foot TYPE CONTROL FOOTING WK-Current-Field.
002540     03  LINE + 2.
002550         05  COL  1  pic 9(6)    source WK-Current-Field.
002560         05  COL 10  pic x(2)    source WK-Fld-Type.
002570         05  COL 18  pic zzzzzz9 source WK-Fld-Resp-Count.
002580
002590 01  FR-Choice-Foot TYPE CONTROL FOOTING WK-Current-Field
002600     PRESENT WHEN WK-Fld-Is-Choice.
002610     03  LINE + 1.
002620         05  COL  3  pic x(15)  value "Option counts ".
002630         05  COL 18  pic x(66)  source WK-Fld-Opt-Summary.
002640
002650 01  FR-Rating-Foot TYPE CONTROL FOOTING WK-Current-Field
002660     PRESENT WHEN WK-Fld-Is-Rating.
002670     03  LINE + 1.
002680         05  COL  3  pic x(15)  value "Average value ".
002690         05  COL 18  pic zzzz9.99 source WK-Fld-Avg-Rating.
002700
002710 01  FR-Boolean-Foot TYPE CONTROL FOOTING WK-Current-Field
002720     PRESENT WHEN WK-Fld-Is-Boolean.
002730     03  LINE + 1.
002740         05  COL  3  pic x(10)  value "Yes count ".
002750         05  COL 18  pic zzzzzz9 source WK-Fld-Yes-Count.
002760     03  LINE + 1.
002770         05  COL  3  pic x(10)  value "No  count ".
002780         05  COL 18  pic zzzzzz9 source WK-Fld-No-Count.
002790
002800 PROCEDURE              DIVISION.
002810*=======================================================
002820
002830 AA000-MAIN.
002840     PERFORM  AA010-OPEN-FILES    THRU  AA010-EXIT.
002850     PERFORM  AA050-LOAD-FIELD-TAB THRU AA050-EXIT.
002860     INITIATE Field-Register.
002870     SORT  SV-Answer-Sort-Wk
002880         ON ASCENDING KEY Srt-Field-Id Srt-Response-Id
002890         USING  SV-Answer-File
002900         OUTPUT PROCEDURE IS AA100-PROCESS-SORTED THRU AA100-EXIT.
002910     TERMINATE Field-Register.
002920     IF    SV-TEST-RUN-SW
002930         PERFORM  AA090-TRACE-LOAD   THRU  AA090-EXIT.
002940     PERFORM  AA900-CLOSE-FILES   THRU  AA900-EXIT.
002950     GOBACK.
002960
002970 AA010-OPEN-FILES.
002980     OPEN  INPUT  SV-Field-File.
002990     IF    SV-Fld-Status NOT = "00"
003000         DISPLAY "SV951 FIELD-DEF FILE OPEN ERROR " SV-Fld-Status
003010         MOVE    "Y" TO SV-Abend-Sw
003020         GO TO AA010-EXIT.
003030     OPEN  OUTPUT Field-Report.
003040     IF    SV-Rpt-Status NOT = "00"
003050         DISPLAY "SV952 FIELD REGISTER OPEN ERROR " SV-Rpt-Status
003060         MOVE    "Y" TO SV-Abend-Sw.
003070 AA010-EXIT.  EXIT.
003080
003090 AA900-CLOSE-FILES.
003100     CLOSE SV-Field-File  Field-Report.
003110 AA900-EXIT.  EXIT.
003120
003130* SV-Answer-File is opened/read/closed here, not at AA010,
003140* because it is only ever touched as the SORT's USING file -
003150* the SORT verb itself manages the open/close of it.
003160 AA050-LOAD-FIELD-TAB.
003170     OPEN  INPUT  SV-Field-File  WITH  NO REWIND.
003180     PERFORM  AA060-LOAD-ONE  THRU  AA060-EXIT
003190         UNTIL    SV-Eof.
003200     CLOSE SV-Field-File.
003210     MOVE  "N"  TO  SV-Eof-Flag.
003220 AA050-EXIT.  EXIT.
003230
003240 AA060-LOAD-ONE.
003250     READ  SV-Field-File
003260         AT END MOVE "Y" TO SV-Eof-Flag
003270         GO TO AA060-EXIT.
003280     IF    WK-Field-Tab-Count  >=  500
003290         DISPLAY "SV953 FIELD-DEF TABLE OVERFLOW"
003300         MOVE    "Y" TO SV-Abend-Sw
003310         MOVE    "Y" TO SV-Eof-Flag
003320         GO TO AA060-EXIT.
003330     ADD   1  TO  WK-Field-Tab-Count.
003340     SET   WK-Field-X  TO  WK-Field-Tab-Count.
003350     MOVE  Fld-Field-Id      TO  WK-Tab-Field-Id(WK-Field-X).
003360     MOVE  Fld-Type          TO  WK-Tab-Type(WK-Field-X).
003370     MOVE  Fld-Option-Count  TO  WK-Tab-Opt-Count(WK-Field-X).
003380     MOVE  Fld-Option-Values TO  WK-Tab-Opt-Values(WK-Field-X).
003390 AA060-EXIT.  EXIT.
003400
003410* Output procedure for the SORT - RETURN drives it exactly
003420* like a READ NEXT RECORD would off the unsorted file, only
003430* now the records arrive in field id/response id order.
003440 AA100-PROCESS-SORTED.
003450     MOVE  "N"  TO  SV-Eof-Flag.
003460     PERFORM  AA110-RETURN-SORTED THRU AA110-EXIT
003470         UNTIL    SV-Eof.
003480 AA100-EXIT.  EXIT.
003490
003500* Srt-Field-Id NOT = WK-Current-Field detects the break - the
003510* new field id is moved into the CONTROL field BEFORE the
003520* GENERATE, matching SVMETRX's survey break, then the table
003530* is searched for the new field's type/options before the
003540* first answer of the new group is accumulated.
003550 AA110-RETURN-SORTED.
003560     RETURN  SV-Answer-Sort-Wk
003570         AT END MOVE "Y" TO SV-Eof-Flag
003580         GO TO AA110-EXIT.
003590     IF    Srt-Field-Id NOT = WK-Current-Field
003600         IF   WK-First-Field
003610             MOVE  "N"  TO  WK-First-Field-Sw
003620         ELSE
003630             IF   WK-Fld-Is-Choice
003640                 PERFORM AA170-FORMAT-OPTIONS THRU AA170-EXIT.
003650             GENERATE  Field-Register
003660             MOVE  ZERO  TO  WK-Fld-Resp-Count WK-Fld-Yes-Count
003670                 WK-Fld-No-Count WK-Fld-Rate-Sum WK-Fld-Rate-Count
003680             MOVE  SPACES TO WK-Fld-Opt-Summary
003690             MOVE  ZERO  TO  WK-Fld-Opt-Counts(1)
003700                 WK-Fld-Opt-Counts(2)  WK-Fld-Opt-Counts(3)
003710                 WK-Fld-Opt-Counts(4)  WK-Fld-Opt-Counts(5)
003720                 WK-Fld-Opt-Counts(6)  WK-Fld-Opt-Counts(7)
003730                 WK-Fld-Opt-Counts(8)  WK-Fld-Opt-Counts(9)
003740                 WK-Fld-Opt-Counts(10)
003750         END-IF.
003760     MOVE  Srt-Field-Id  TO  WK-Current-Field.
003770     PERFORM  AA160-FIND-FIELD  THRU  AA160-EXIT.
003780     PERFORM  AA150-ACCUM-ANSWER THRU AA150-EXIT.
003790     IF    SV-TEST-RUN-SW
003800         PERFORM  AA195-TRACE-FIELD  THRU  AA195-EXIT.
003810 AA110-EXIT.  EXIT.
003820
003830* Plain serial SEARCH, not SEARCH ALL - the table load order
003840* follows the Field-Def file's own survey/section/field order,
003850* not ascending Field-Id, so a binary search cannot be used.
003860 AA160-FIND-FIELD.
003870     SET   WK-Field-X  TO  1.
003880     MOVE  ZERO  TO  WK-Current-Field-Ix.
003890     SEARCH  WK-Field-Entry
003900         AT END
003910             MOVE  SPACES  TO  WK-Fld-Type
003920         WHEN  WK-Tab-Field-Id(WK-Field-X)  =  WK-Current-Field
003930             MOVE  WK-Tab-Type(WK-Field-X)  TO  WK-Fld-Type
003940             SET   WK-Current-Field-Ix  TO  WK-Field-X.
003950 AA160-EXIT.  EXIT.
003960
003970* One answer, credited to the right stat for the field's type -
003980* everything else (TX/TA/NU/EM/PH/DT/DH/TM) only ever needs
003990* the plain response count, already bumped above this EVALUATE.
004000 AA150-ACCUM-ANSWER.
004010     ADD  1  TO  WK-Fld-Resp-Count.
004020     EVALUATE  TRUE
004030         WHEN  WK-Fld-Is-Boolean
004040             IF   Srt-Answer-Value(1:1)  =  "Y"
004050                 ADD  1  TO  WK-Fld-Yes-Count
004060             ELSE
004070                 ADD  1  TO  WK-Fld-No-Count
004080             END-IF
004090         WHEN  WK-Fld-Is-Rating
004100             ADD   1  TO  WK-Fld-Rate-Count
004110             PERFORM  AA185-PARSE-RATING  THRU  AA185-EXIT
004120             ADD   WK-Rate-Whole  TO  WK-Fld-Rate-Sum
004130         WHEN  WK-Fld-Is-Choice
004140             PERFORM  AA180-CREDIT-OPTIONS  THRU  AA180-EXIT
004150     END-EVALUATE.
004160     IF    WK-Fld-Is-Rating
004170         COMPUTE  WK-Fld-Avg-Rating  ROUNDED =
004180             WK-Fld-Rate-Sum / WK-Fld-Rate-Count.
004190 AA150-EXIT.  EXIT.
004200
004210 AA185-PARSE-RATING.
004220     MOVE  Srt-Answer-Value(1:5)  TO  WK-Rate-Just.
004230     INSPECT  WK-Rate-Just  REPLACING  ALL  SPACE  BY  "0".
004240     MOVE  WK-Rate-Just  TO  WK-Rate-Whole.
004250 AA185-EXIT.  EXIT.
004260
004270* Builds the value:count;value:count... text for the choice
004280* footing line, one pair per option slot the field actually
004290* has, in the same left-to-right order the Field-Def holds.
004300 AA170-FORMAT-OPTIONS.
004310     MOVE  SPACES  TO  WK-Fld-Opt-Summary.
004320     MOVE  1       TO  WK-Opt-Ptr.
004330     IF    WK-Current-Field-Ix  =  ZERO
004340         GO TO AA170-EXIT.
004350     MOVE  1  TO  WK-Opt-Sub.
004360     PERFORM  AA171-FORMAT-STEP  THRU  AA171-EXIT
004370         UNTIL  WK-Opt-Sub  >
004380             WK-Tab-Opt-Count(WK-Current-Field-Ix).
004390 AA170-EXIT.  EXIT.
004400
004410 AA171-FORMAT-STEP.
004420     MOVE  WK-Fld-Opt-Counts(WK-Opt-Sub)  TO  WK-Opt-Count-Disp.
004430     STRING  WK-Tab-Opt-Values(WK-Current-Field-Ix, WK-Opt-Sub)
004440         DELIMITED BY SPACE
004450         ":"  DELIMITED BY SIZE
004460         WK-Opt-Count-Disp  DELIMITED BY SIZE
004470         ";"  DELIMITED BY SIZE
004480         INTO  WK-Fld-Opt-Summary
004490         WITH  POINTER  WK-Opt-Ptr.
004500     ADD  1  TO  WK-Opt-Sub.
004510 AA171-EXIT.  EXIT.
004520
004530* Credits the one option slot the answer matches - a single-
004540* choice answer is one value, a multi-choice answer is a
004550* semicolon list, each piece of the list credited in turn.
004560 AA180-CREDIT-OPTIONS.
004570     IF    WK-Fld-Is-Multi
004580         MOVE  Srt-Answer-Value  TO  WK-List-Remainder
004590         PERFORM  AA182-CREDIT-MULTI  THRU  AA182-EXIT
004600             UNTIL  WK-List-Remainder  =  SPACES
004610     ELSE
004620         MOVE  Srt-Answer-Value  TO  WK-List-Item
004630         PERFORM  AA181-CREDIT-ONE  THRU  AA181-EXIT.
004640 AA180-EXIT.  EXIT.
004650
004660 AA182-CREDIT-MULTI.
004670     UNSTRING  WK-List-Remainder  DELIMITED BY ";"
004680         INTO  WK-List-Item  WK-List-Remainder.
004690     PERFORM  AA181-CREDIT-ONE  THRU  AA181-EXIT.
004700 AA182-EXIT.  EXIT.
004710
004720* Straight linear scan of this field's own option slots - the
004730* table is never more than 10 long, not worth an index search.
004740 AA181-CREDIT-ONE.
004750     IF    WK-Current-Field-Ix  =  ZERO
004760         GO TO AA181-EXIT.
004770     MOVE  1  TO  WK-Opt-Sub.
004780     PERFORM  AA183-SCAN-STEP  THRU  AA183-EXIT
004790         UNTIL  WK-Opt-Sub  >
004800             WK-Tab-Opt-Count(WK-Current-Field-Ix).
004810 AA181-EXIT.  EXIT.
004820
004830 AA183-SCAN-STEP.
004840     IF    WK-Tab-Opt-Values(WK-Current-Field-Ix, WK-Opt-Sub)
004850         =  WK-List-Item
004860         ADD  1  TO  WK-Fld-Opt-Counts(WK-Opt-Sub).
004870     ADD  1  TO  WK-Opt-Sub.
004880 AA183-EXIT.  EXIT.
004890
004900* UPSI-0 diagnostic - running per-field totals via the
004910* packed/zoned trace REDEFINES above.
004920 AA195-TRACE-FIELD.
004930     MOVE  WK-Fld-Resp-Count  TO  WK-Trace-Packed(1).
004940     MOVE  WK-Fld-Yes-Count   TO  WK-Trace-Packed(2).
004950     MOVE  WK-Fld-No-Count    TO  WK-Trace-Packed(3).
004960     MOVE  WK-Fld-Rate-Sum    TO  WK-Rate-Trace-Sum.
004970     DISPLAY "SVANLZ TRACE " Srt-Field-Id " " WK-Fld-Type " "
004980         WK-Trace-Display(1) " " WK-Trace-Display(2) " "
004990         WK-Trace-Display(3) " " WK-Rate-Trace-Sum-D.
005000 AA195-EXIT.  EXIT.
005010
005020* UPSI-0 diagnostic - Field-Def table load size, dumped once
005030* after the SORT returns, via the 3rd packed/zoned REDEFINES.
005040 AA090-TRACE-LOAD.
005050     MOVE  WK-Field-Tab-Count  TO  WK-Load-Trace-Count.
005060     DISPLAY "SVANLZ FIELD-DEF ROWS LOADED " WK-Load-Trace-Disp.
005070 AA090-EXIT.  EXIT.
005080

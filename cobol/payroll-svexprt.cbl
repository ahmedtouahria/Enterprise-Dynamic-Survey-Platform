000100*****************************************************************
000110*                                                               *
000120*                         Response Export                        *
000130*                Flat Export Of Completed Responses              *
000140*                          For One Survey                        *
000150*                                                               *
000160*****************************************************************
000170
000180 IDENTIFICATION        DIVISION.
000190*=======================================
000200
000210 PROGRAM-ID.            SVEXPRT.
000220 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000230 INSTALLATION.          Applewood Computers Accounting System.
000240 DATE-WRITTEN.          08/11/1990.
000250 DATE-COMPILED.         08/11/1990.
000260 SECURITY.              Copyright (C) 1976-2026 & later,
000270     Vincent Bryan Coen.
000280     Distributed under the GNU General Public License.
000290     See the file COPYING for details.
000300
000310* Remarks.
000320*   On-demand job, not part of the nightly sweep - SVCTL does not call
000330*   this one, it runs standalone against a one-record selection card
000340*   (SVEXSEL) punched with the survey id wanted.  AA200-LOAD-FIELDS
000350*   pre-loads the FIELD-DEF rows for that survey into a small table so
000360*   every answer's label is a SEARCH, not a re-read of the field file.
000370*   AA300-SCAN-RESPONSE then walks the RESPONSE file once, skipping
000380*   rows ahead of the target survey and stopping dead the moment it
000390*   runs past it (both files are in survey-id order, the target block
000400*   is contiguous).  Completed responses only; AA320-WRITE-ANSWERS is
000410*   a merge read against the ANSWER file - both files are response-id
000420*   ascending overall, so a forward-only lookahead buffer finds every
000430*   matching answer row without ever backing the file up.
000440*
000450* Error messages used.
000460*                        SV978  PARAMETER FILE OPEN ERROR
000470*                        SV979  SELECTION FILE OPEN ERROR
000480*                        SV980  NO SELECTION RECORD
000490*                        SV981  RESPONSE FILE OPEN ERROR
000500*                        SV982  ANSWER FILE OPEN ERROR
000510*                        SV983  FIELD FILE OPEN ERROR
000520*                        SV984  EXPORT FILE OPEN ERROR
000530*                        SV985  FIELD TABLE OVERFLOW
000540*
000550* Changes:
000560* 08/11/25 vbc - Created.
000570* 19/01/26 rjt - Lookahead merge onto the Answer file, was re-reading
000580*                the whole file per response - far too slow on the
000590*                bigger surveys.
000600* 11/04/26 vbc - Adapted for the Survey batch suite - the old PY
000610*                exception-listing shape carries the Export content.
000620*
000630**************************************************************************
000640*
000650* Copyright Notice.
000660* ****************
000670*
000680* These files and programs are part of the Applewood Computers Accounting
000690* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000700*
000710* This program is now free software; you can redistribute it and/or modify
000720* it under the terms of the GNU General Public License as published by the
000730* Free Software Foundation; version 3 and later as revised for personal
000740* usage only and that includes for use within a business but without
000750* repackaging or for Resale in any way.
000760*
000770* ACAS is distributed in the hope that it will be useful, but WITHOUT
000780* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000790* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000800* for more details.
000810*
000820* You should have received a copy of the GNU General Public License along
000830* with ACAS; see the file COPYING.  If not, write to the Free Software
000840* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000850*
000860**************************************************************************
000870
000880
000890 ENVIRONMENT            DIVISION.
000900*=======================================
000910
000920 CONFIGURATION          SECTION.
000930*-------------------------------
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM
000960     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000970     UPSI-0 IS SV-TEST-RUN-SW.
000980*   UPSI-0 = 1 forces a trace DISPLAY of the running counts.
000990
001000 INPUT-OUTPUT           SECTION.
001010*-------------------------------
001020 FILE-CONTROL.
001030     SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001040         ORGANIZATION RELATIVE
001050         ACCESS       RANDOM
001060         RELATIVE KEY WK-Param-Rel-Key
001070         FILE STATUS  SV-Parm-Status.
001080     SELECT  SV-Select-File     ASSIGN TO "SVEXSEL"
001090         ORGANIZATION RELATIVE
001100         ACCESS       RANDOM
001110         RELATIVE KEY WK-Select-Rel-Key
001120         FILE STATUS  SV-Sel-Status.
001130     SELECT  SV-Response-File   ASSIGN TO "SVRSPIN"
001140         ORGANIZATION LINE SEQUENTIAL
001150         FILE STATUS  SV-Rsp-Status.
001160     SELECT  SV-Answer-File     ASSIGN TO "SVANSIN"
001170         ORGANIZATION LINE SEQUENTIAL
001180         FILE STATUS  SV-Ans-Status.
001190     SELECT  SV-Field-File      ASSIGN TO "SVFLDIN"
001200         ORGANIZATION LINE SEQUENTIAL
001210         FILE STATUS  SV-Fld-Status.
001220     SELECT  Export-File        ASSIGN TO "SVEXPOUT"
001230         ORGANIZATION LINE SEQUENTIAL
001240         FILE STATUS  SV-Exp-Status.
001250
001260 DATA                   DIVISION.
001270*=======================================
001280
001290 FILE                   SECTION.
001300*-------------------------------
001310 FD  SV-Parameter-File.
001320 01  SV-Param-File-Rec       pic 9(14).
001330
001340* One-record selection card - the survey id this run is to
001350* export, punched by the operator/JCL ahead of the run.
001360 FD  SV-Select-File.
001370 01  SV-Select-File-Rec.
001380     03  Sel-Survey-Id        pic 9(6).
001390     03  filler               pic x(8).
001400
001410 FD  SV-Response-File.
001420     COPY "copybooks-wssvrsp.cob".
001430
001440 FD  SV-Answer-File.
001450     COPY "copybooks-wssvans.cob".
001460
001470 FD  SV-Field-File.
001480     COPY "copybooks-wssvfld.cob".
001490
001500* Fixed-width stand-in for the variable-length export line the
001510* batch contract allows up to - same shortcut this shop takes
001520* with every other line-sequential report in the suite.
001530 FD  Export-File.
001540 01  EX-Print-Line           pic x(512).
001550
001560 WORKING-STORAGE        SECTION.
001570*-------------------------------
001575 77  Prog-Name              pic x(17) value "SVEXPRT (1.0.00)".
001580     COPY "copybooks-wssvfnctn.cob".
001590     COPY "copybooks-wssvctl.cob".
001600
001610 01  WK-File-Status.
001620     03  SV-Parm-Status       pic xx.
001630     03  SV-Sel-Status        pic xx.
001640     03  SV-Rsp-Status        pic xx.
001650     03  SV-Ans-Status        pic xx.
001660     03  SV-Fld-Status        pic xx.
001670     03  SV-Exp-Status        pic xx.
001680
001690 01  WK-Param-Rel-Key      pic 9 comp value 1.
001700 01  WK-Select-Rel-Key     pic 9 comp value 1.
001710
001720* One-record lookahead buffer off the Answer file - read once
001730* ahead at open, then only ever read forward, never re-read.
001740 01  WK-Ans-Eof-Sw         pic x  value "N".
001750     88  WK-Ans-At-Eof         value "Y".
001760
001770* Per-survey field table - 200 fields is a working ceiling per
001780* survey, see SV985; loaded once by AA200 before the response
001790* scan starts, SEARCHed by field id for every answer printed.
001800 01  WK-Field-Tab-Ctl.
001810     03  WK-Field-Tab-Count   pic 9(4) comp value zero.
001820 01  WK-Field-Tab.
001830     03  WK-Field-Entry  OCCURS 200
001840         INDEXED BY WK-Field-X.
001850         05  WK-Field-Id          pic 9(6).
001860         05  WK-Field-Label       pic x(30).
001870
001880 01  WK-Export-Count       pic 9(6) comp value zero.
001890
001900* STRING work area for the response/answer export lines -
001910* label up front so the eyeball-scan down the file still reads
001920* left to right; 1st REDEFINES, split-vs-whole as elsewhere.
001930 01  WK-Export-Line.
001940     03  WK-EX-Label      pic x(30).
001950     03  WK-EX-Text       pic x(450).
001960     03  WK-EX-Fill       pic x(32).
001970 01  WK-Export-Line-R redefines WK-Export-Line.
001980     03  WK-EX-Whole      pic x(512).
001990 01  WK-EX-Ptr              pic 9(4) comp value 1.
002000
002010* Display pictures for the header/trailer counts - 2nd use of
002020* the split-field idiom, numeric slots kept apart from text.
002030 01  WK-Hdr-Line.
002040     03  WK-HL-Label      pic x(40).
002050     03  WK-HL-Number     pic 9(6).
002060     03  WK-HL-Fill       pic x(466).
002070 01  WK-Hdr-Line-R redefines WK-Hdr-Line.
002080     03  WK-HL-Whole      pic x(512).
002090
002100* Packed/zoned trace pair for the field-table size and the
002110* export count - UPSI-0 diagnostic only - 3rd REDEFINES.
002120 01  WK-Trace-Area.
002130     03  WK-Trace-Packed      pic s9(6) comp-3 occurs 2.
002140 01  WK-Trace-Area-Z redefines WK-Trace-Area.
002150     03  WK-Trace-Display     pic x(4)  occurs 2.
002160
002170* Packed/zoned view of the run date for the trace line -
002180* 4th REDEFINES.
002190 01  WK-Run-Area.
002200     03  WK-Run-Packed        pic s9(14) comp-3.
002210 01  WK-Run-Area-Z redefines WK-Run-Area.
002220     03  WK-Run-Display       pic x(8).
002230
002240 PROCEDURE              DIVISION.
002250*=======================================================
002260
002270 AA000-MAIN.
002280     PERFORM  AA010-OPEN-FILES       THRU  AA010-EXIT.
002290     PERFORM  AA020-READ-PARAM       THRU  AA020-EXIT.
002300     PERFORM  AA030-READ-SELECTION   THRU  AA030-EXIT.
002310     PERFORM  AA040-PRIME-ANSWER     THRU  AA040-EXIT.
002320     PERFORM  AA100-WRITE-HEADER     THRU  AA100-EXIT.
002330     PERFORM  AA200-LOAD-FIELDS      THRU  AA200-EXIT.
002340     PERFORM  AA300-SCAN-RESPONSE    THRU  AA300-EXIT.
002350     PERFORM  AA700-WRITE-TRAILER    THRU  AA700-EXIT.
002360     IF    SV-TEST-RUN-SW
002370         PERFORM  AA490-TRACE-COUNTS  THRU  AA490-EXIT.
002380     PERFORM  AA900-CLOSE-FILES      THRU  AA900-EXIT.
002390     GOBACK.
002400
002410 AA010-OPEN-FILES.
002420     OPEN  INPUT  SV-Parameter-File.
002430     IF    SV-Parm-Status NOT = "00"
002440         DISPLAY "SV978 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002450         MOVE    "Y" TO SV-Abend-Sw
002460         GO TO AA010-EXIT.
002470     OPEN  INPUT  SV-Select-File.
002480     IF    SV-Sel-Status NOT = "00"
002490         DISPLAY "SV979 SELECTION FILE OPEN ERROR " SV-Sel-Status
002500         MOVE    "Y" TO SV-Abend-Sw
002510         GO TO AA010-EXIT.
002520     OPEN  INPUT  SV-Response-File.
002530     IF    SV-Rsp-Status NOT = "00"
002540         DISPLAY "SV981 RESPONSE FILE OPEN ERROR " SV-Rsp-Status
002550         MOVE    "Y" TO SV-Abend-Sw
002560         GO TO AA010-EXIT.
002570     OPEN  INPUT  SV-Answer-File.
002580     IF    SV-Ans-Status NOT = "00"
002590         DISPLAY "SV982 ANSWER FILE OPEN ERROR " SV-Ans-Status
002600         MOVE    "Y" TO SV-Abend-Sw
002610         GO TO AA010-EXIT.
002620     OPEN  INPUT  SV-Field-File.
002630     IF    SV-Fld-Status NOT = "00"
002640         DISPLAY "SV983 FIELD FILE OPEN ERROR " SV-Fld-Status
002650         MOVE    "Y" TO SV-Abend-Sw
002660         GO TO AA010-EXIT.
002670     OPEN  OUTPUT Export-File.
002680     IF    SV-Exp-Status NOT = "00"
002690         DISPLAY "SV984 EXPORT FILE OPEN ERROR " SV-Exp-Status
002700         MOVE    "Y" TO SV-Abend-Sw.
002710 AA010-EXIT.  EXIT.
002720
002730 AA020-READ-PARAM.
002740     READ  SV-Parameter-File
002750         INVALID KEY
002760             DISPLAY "SV978 NO PARAMETER RECORD"
002770             MOVE    "Y" TO SV-Abend-Sw
002780             GO TO AA020-EXIT.
002790     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
002800     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
002810     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
002820 AA020-EXIT.  EXIT.
002830
002840 AA030-READ-SELECTION.
002850     READ  SV-Select-File
002860         INVALID KEY
002870             DISPLAY "SV980 NO SELECTION RECORD"
002880             MOVE    "Y" TO SV-Abend-Sw.
002890 AA030-EXIT.  EXIT.
002900
002910* First Answer record is read here, before the response scan
002920* starts, so AA320's lookahead buffer always holds something
002930* valid (or the at-eof flag) the first time it is tested.
002940 AA040-PRIME-ANSWER.
002950     READ  SV-Answer-File NEXT RECORD
002960         AT END MOVE "Y" TO WK-Ans-Eof-Sw.
002970 AA040-EXIT.  EXIT.
002980
002990 AA100-WRITE-HEADER.
003000     MOVE  SPACES  TO  WK-Hdr-Line.
003010     MOVE  "RESPONSE EXPORT - SURVEY"  TO  WK-HL-Label.
003020     MOVE  Sel-Survey-Id  TO  WK-HL-Number.
003030     MOVE  WK-HL-Whole  TO  EX-Print-Line.
003040     WRITE EX-Print-Line.
003050 AA100-EXIT.  EXIT.
003060
003070 AA900-CLOSE-FILES.
003080     CLOSE SV-Parameter-File  SV-Select-File  SV-Response-File
003090         SV-Answer-File  SV-Field-File  Export-File.
003100 AA900-EXIT.  EXIT.
003110
003120* Field-def file is survey/section/field order, target block
003130* is contiguous - skip rows ahead of the survey, collect rows
003140* on it, stop dead the moment a row goes past it.
003150 AA200-LOAD-FIELDS.
003160     MOVE  "N"  TO  SV-Eof-Flag.
003170 AA205-LOOP.
003180     READ  SV-Field-File NEXT RECORD
003190         AT END MOVE "Y" TO SV-Eof-Flag
003200         GO TO AA200-EXIT.
003210     IF    Fld-Survey-Id  <  Sel-Survey-Id
003220         GO TO AA205-LOOP.
003230     IF    Fld-Survey-Id  >  Sel-Survey-Id
003240         GO TO AA200-EXIT.
003250     PERFORM  AA210-ADD-FIELD  THRU  AA210-EXIT.
003260     GO TO AA205-LOOP.
003270 AA200-EXIT.  EXIT.
003280
003290 AA210-ADD-FIELD.
003300     IF    WK-Field-Tab-Count  >=  200
003310         DISPLAY "SV985 FIELD TABLE OVERFLOW"
003320         GO TO AA210-EXIT.
003330     ADD   1  TO  WK-Field-Tab-Count.
003340     SET   WK-Field-X  TO  WK-Field-Tab-Count.
003350     MOVE  Fld-Field-Id  TO  WK-Field-Id(WK-Field-X).
003360     MOVE  Fld-Label     TO  WK-Field-Label(WK-Field-X).
003370 AA210-EXIT.  EXIT.
003380
003390* Response file is survey-id/response-id order, target block
003400* is contiguous - skip ahead of the survey, export completed
003410* rows on it, stop dead the moment a row goes past it.
003420 AA300-SCAN-RESPONSE.
003430     MOVE  "N"  TO  SV-Eof-Flag.
003440 AA305-LOOP.
003450     READ  SV-Response-File NEXT RECORD
003460         AT END MOVE "Y" TO SV-Eof-Flag
003470         GO TO AA300-EXIT.
003480     IF    Rsp-Survey-Id  <  Sel-Survey-Id
003490         GO TO AA305-LOOP.
003500     IF    Rsp-Survey-Id  >  Sel-Survey-Id
003510         GO TO AA300-EXIT.
003520     IF    Rsp-Complete
003530         PERFORM  AA310-WRITE-RESPONSE  THRU  AA310-EXIT.
003540     GO TO AA305-LOOP.
003550 AA300-EXIT.  EXIT.
003560
003570 AA310-WRITE-RESPONSE.
003580     ADD   1  TO  WK-Export-Count.
003590     MOVE  SPACES  TO  WK-Export-Line.
003600     MOVE  "RESPONSE"  TO  WK-EX-Label.
003610     STRING  Rsp-Response-Id    DELIMITED BY SIZE
003620             " "  DELIMITED BY SIZE
003630             Rsp-Submitted-Dts   DELIMITED BY SIZE
003640             " "  DELIMITED BY SIZE
003650             Rsp-Respondent       DELIMITED BY SIZE
003660             INTO  WK-EX-Text
003670             WITH  POINTER  WK-EX-Ptr.
003680     MOVE  1  TO  WK-EX-Ptr.
003690     MOVE  WK-EX-Whole  TO  EX-Print-Line.
003700     WRITE EX-Print-Line.
003710     PERFORM  AA320-WRITE-ANSWERS  THRU  AA320-EXIT.
003720 AA310-EXIT.  EXIT.
003730
003740* Merge read against the Answer file - skip buffered rows
003750* behind this response (answers for a response already
003760* skipped, or one the Field table has no label for, shouldn't
003770* arise in clean data but the skip loop guards it anyway),
003780* print every row level with it, leave the buffer on the
003790* first row past it for the next response to pick up.
003800 AA320-WRITE-ANSWERS.
003810 AA322-SKIP-LOOP.
003820     IF    WK-Ans-At-Eof
003830         GO TO AA320-EXIT.
003840     IF    Ans-Response-Id  <  Rsp-Response-Id
003850         READ  SV-Answer-File NEXT RECORD
003860             AT END MOVE "Y" TO WK-Ans-Eof-Sw
003870         GO TO AA322-SKIP-LOOP.
003880     IF    Ans-Response-Id  >  Rsp-Response-Id
003890         GO TO AA320-EXIT.
003900     PERFORM  AA325-PRINT-ANSWER  THRU  AA325-EXIT.
003910     READ  SV-Answer-File NEXT RECORD
003920         AT END MOVE "Y" TO WK-Ans-Eof-Sw.
003930     GO TO AA322-SKIP-LOOP.
003940 AA320-EXIT.  EXIT.
003950
003960* Plain serial SEARCH for the answer's label.
003970 AA325-PRINT-ANSWER.
003980     SET   WK-Field-X  TO  1.
003990     SEARCH  WK-Field-Entry
004000         AT END
004010             GO TO AA325-EXIT
004020         WHEN  WK-Field-Id(WK-Field-X)  =  Ans-Field-Id
004030             CONTINUE.
004040     MOVE  SPACES  TO  WK-Export-Line.
004050     MOVE  WK-Field-Label(WK-Field-X)  TO  WK-EX-Label.
004060     STRING  ": "  DELIMITED BY SIZE
004070             Ans-Answer-Value  DELIMITED BY SIZE
004080             INTO  WK-EX-Text
004090             WITH  POINTER  WK-EX-Ptr.
004100     MOVE  1  TO  WK-EX-Ptr.
004110     MOVE  WK-EX-Whole  TO  EX-Print-Line.
004120     WRITE EX-Print-Line.
004130 AA325-EXIT.  EXIT.
004140
004150 AA700-WRITE-TRAILER.
004160     MOVE  SPACES  TO  WK-Hdr-Line.
004170     MOVE  "RESPONSES EXPORTED"  TO  WK-HL-Label.
004180     MOVE  WK-Export-Count  TO  WK-HL-Number.
004190     MOVE  WK-HL-Whole  TO  EX-Print-Line.
004200     WRITE EX-Print-Line.
004210 AA700-EXIT.  EXIT.
004220
004230* UPSI-0 diagnostic - field-table size, export count, via the
004240* packed/zoned trace REDEFINES above.
004250 AA490-TRACE-COUNTS.
004260     MOVE  WK-Field-Tab-Count    TO  WK-Trace-Packed(1).
004270     MOVE  WK-Export-Count       TO  WK-Trace-Packed(2).
004280     MOVE  Ctl-Run-Date8         TO  WK-Run-Packed.
004290     DISPLAY "SVEXPRT TRACE " WK-Run-Display " FIELDS "
004300         WK-Trace-Display(1) " EXPORTED " WK-Trace-Display(2).
004310 AA490-EXIT.  EXIT.
004320

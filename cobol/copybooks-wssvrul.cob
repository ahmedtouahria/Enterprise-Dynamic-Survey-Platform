000100********************************************
000110*                                          *
000120*  Record Definition For Conditional-Logic *
000130*           Rule File                      *
000140*     Uses Rul-Rule-Id as key               *
000150********************************************
000160* File size 310 bytes.
000170*
000180* Flattened tree - one record per rule, each carrying a group
000190* operator and up to 10 leaf conditions.  The on-line system can
000200* nest AND/OR/NOT to any depth, the batch contract only goes one
000210* level deep over leaves - see SVLOGIC for the evaluation and the
000220* structural validation that rejects anything deeper or malformed.
000230*
000240* Shape borrowed from the old QTD/YTD history blocks - one fixed
000250* repeating group instead of two, same idea.
000260*
000270* 05/11/25 vbc - Created.
000280* 13/11/25 vbc - Cond table, was 6 occurs now 10 per the widened
000290*                batch contract.
000300* 11/02/26 rjt - 88-levels for Action and Group-Operator.
000310
000320 01  SV-Rule-Record.
000330     03  Rul-Rule-Id           pic 9(6).
000340     03  Rul-Survey-Id         pic 9(6).
000350     03  Rul-Target-Field-Id   pic 9(6).
000360     03  Rul-Action            pic x.
000370         88  Rul-Action-Show      value "S".
000380         88  Rul-Action-Hide      value "H".
000390     03  Rul-Priority          pic 9(3).
000400*    higher goes first - see SVLOGIC SV060-SORT-CHECK
000410     03  Rul-Group-Operator    pic x(3).
000420         88  Rul-Op-And           value "AND".
000430         88  Rul-Op-Or            value "OR".
000440         88  Rul-Op-Not           value "NOT".
000450     03  Rul-Cond-Count        pic 9(2).
000460*    Not requires exactly 1 - checked in SV110-VALIDATE-RULE
000470     03  Rul-Condition         occurs 10.
000480         05  Rul-Cond-Field-Id    pic 9(6).
000490         05  Rul-Cond-Comparison  pic x(2).
000500*        EQ NE GT LT GE LE CT NC SW EW IN NI EM NM BT - see
000510*        SV200-EVAL-LEAF for the whitelist test
000520         05  Rul-Cond-Value       pic x(20).
000530*        for BT two values min;max - for IN/NI a ; list
000535     03  filler                pic x(3).
000540*

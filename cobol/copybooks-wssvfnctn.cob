000100********************************************
000110*                                          *
000120*  Common Working-Storage switches and     *
000130*  messages used across the Sv suite        *
000140********************************************
000150*
000160* Pulled together off the back of the first few programs so
000170* the message wording/numbers stay the same everywhere rather
000180* than each writer making their own up.
000190*
000200* 10/11/25 vbc - Created.
000210* 02/12/25 vbc - SV004/SV005 added for the Lifecycle job.
000220* 19/01/26 rjt - SV006-SV008 added, Alerts & Security.
000230
000240 01  SV-Common-Switches.
000250     03  SV-Eof-Flag         pic x  value "N".
000260         88  SV-Eof                value "Y".
000270     03  SV-Error-Flag       pic x  value "N".
000280         88  SV-On-Error           value "Y".
000290     03  SV-Abend-Sw        pic x  value "N".
000300         88  SV-Abend              value "Y".
000305     03  Filler             pic x(05).
000310
000320 01  SV-Common-Messages.
000330     03  SV-Msg-001  pic x(40) value
000340             "SV001 SURVEY FILE OPEN ERROR         ".
000350     03  SV-Msg-002  pic x(40) value
000360             "SV002 FIELD-DEF FILE OPEN ERROR      ".
000370     03  SV-Msg-003  pic x(40) value
000380             "SV003 RULE FILE OUT OF SEQUENCE      ".
000390     03  SV-Msg-004  pic x(40) value
000400             "SV004 RESPONSE RECORD REJECTED       ".
000410     03  SV-Msg-005  pic x(40) value
000420             "SV005 LIFECYCLE TRANSITION APPLIED   ".
000430     03  SV-Msg-006  pic x(40) value
000440             "SV006 DEADLINE ALERT RAISED          ".
000450     03  SV-Msg-007  pic x(40) value
000460             "SV007 LOW RESPONSE ALERT RAISED      ".
000470     03  SV-Msg-008  pic x(40) value
000480             "SV008 BRUTE FORCE PATTERN DETECTED   ".
000485     03  Filler      pic x(40) value spaces.
000490

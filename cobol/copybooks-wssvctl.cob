000100********************************************
000110*                                          *
000120*  Record Definition For Sv Param File     *
000130*     Uses RRN = 1                         *
000140*                                          *
000150*  Also carries the batch tunable constants *
000160*   (was separate in early drafts, folded   *
000170*    in here same as PY does with PR1/PR2)  *
000180********************************************
000190* Param record size 14 bytes.  Control block appended,
000200*  not part of the on-disk record - ws only.
000210*
000220* 17/11/25 vbc - Created.
000230* 02/12/25 vbc - Added Ctl thresholds so every pgm reads them
000240*                the same way instead of each re-declaring.
000250* 19/01/26 rjt - Added Ctl-Low-Resp-Min-Resps, Ctl-Susp-Hour-Mins
000260*                for the alert/audit jobs - see SVALERT & SVAUDIT.
000270* 14/03/26 vbc - Filler resized, was 24 now 40 - room for the
000280*                RBAC thresholds if any turn up.
000290* 02/04/26 vbc - Added Ctl-Activity-xxx-Days and Ctl-Activity-Top5
000300*                for SVACTV, filler cut 40 to 28 to cover it.
000310
000320 01  SV-Param-Record.
000330     03  Par-Run-Dts            pic 9(14).
000340*    the as-of date-time for the run - ccyymmddhhmmss
000345     03  Filler                 pic x(06).
000350
000360*
000370* Working copy of the above plus the batch thresholds - COPY this
000380* into every SV program so Abandon/Purge/Archive/Alert/Security
000390* limits only live in the one place.  Ctl-Run-Dts is moved in from
000400* Par-Run-Dts straight after the PARAMETER file is read.
000410*
000420 01  SV-Run-Control.
000430     03  Ctl-Run-Dts            pic 9(14).
000440     03  Ctl-Run-Dts-Parts redefines Ctl-Run-Dts.
000450         05  Ctl-Run-CC          pic 99.
000460         05  Ctl-Run-YY          pic 99.
000470         05  Ctl-Run-MO          pic 99.
000480         05  Ctl-Run-DD          pic 99.
000490         05  Ctl-Run-HH          pic 99.
000500         05  Ctl-Run-MI          pic 99.
000510         05  Ctl-Run-SS          pic 99.
000520     03  Ctl-Run-Date8          pic 9(8).
000530     03  Ctl-Run-Date8-Parts redefines Ctl-Run-Date8.
000540         05  Ctl-Run8-CC         pic 99.
000550         05  Ctl-Run8-YY         pic 99.
000560         05  Ctl-Run8-MO         pic 99.
000570         05  Ctl-Run8-DD         pic 99.
000580     03  Ctl-Flag                pic x      value "N".
000590*    spare Y/N switch, used as scratch by a few pgms
000600     03  Ctl-Flag-Num redefines Ctl-Flag  pic 9.
000610*
000620* Thresholds - do not hardcode these again in a program, copy
000630* them from here.  Values per the Feb 26 batch-contract sign-off.
000640*
000650     03  Ctl-Abandon-Days        pic 999 comp value 7.
000660*    def 7 - Lifecycle in-progress -> abandoned
000670     03  Ctl-Purge-Days          pic 999 comp value 30.
000680*    def 30 - Lifecycle abandoned -> purged
000690     03  Ctl-Archive-Days        pic 999 comp value 180.
000700*    def 180 - Lifecycle draft -> archived
000710     03  Ctl-Deadline-Window     pic 999 comp value 3.
000720*    def 3 - Alerts deadline window, days
000730     03  Ctl-Low-Resp-After-Days pic 999 comp value 7.
000740*    def 7 - Alerts min survey age for low-resp check
000750     03  Ctl-Low-Resp-Min-Resps  pic 999 comp value 10.
000760*    def 10 - Alerts low-response count cutoff
000770     03  Ctl-Brute-Force-Count   pic 999 comp value 5.
000780*    def 5 - Security brute-force failure count
000790     03  Ctl-Brute-Force-Mins    pic 999 comp value 15.
000800*    def 15 - Security brute-force window, minutes
000810     03  Ctl-Susp-LF-Count       pic 999 comp value 5.
000820*    def 5 - Security susp-hour failed logins
000830     03  Ctl-Susp-DE-Count       pic 999 comp value 10.
000840*    def 10 - Security susp-hour deletes
000850     03  Ctl-Susp-Perm-Count     pic 999 comp value 5.
000860*    def 5 - Security susp-hour perm grant/revoke
000870     03  Ctl-Susp-Hour-Mins      pic 999 comp value 60.
000880*    def 60 - Security susp-hour window, minutes
000890     03  Ctl-Activity-Daily-Days   pic 999 comp value 1.
000900*    def 1 - Activity daily window, days
000910     03  Ctl-Activity-Weekly-Days  pic 999 comp value 7.
000920*    def 7 - Activity weekly window, days
000930     03  Ctl-Activity-Monthly-Days pic 999 comp value 30.
000940*    def 30 - Activity monthly window, days
000950     03  Ctl-Activity-Top5        pic 999 comp value 5.
000960*    def 5 - Activity weekly top-survey table size
000970     03  Ctl-Audit-Summary-Days  pic 999 comp value 7.
000975*    def 7 - Security audit-summary window, days
000980     03  Ctl-Compliance-Days     pic 999 comp value 30.
000985*    def 30 - Security compliance window, days
000990     03  filler                  pic x(22).
000995*

000100*****************************************************************
000110*                                                               *
000120*                         Activity Reports                       *
000130*              Daily / Weekly / Monthly Usage Summary            *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVACTV.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          04/09/1990.
000240 DATE-COMPILED.         04/09/1990.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Two straight passes, no SORT needed - SURVEY for the status counts
000320*   and the created-date windows, RESPONSE for the status counts, the
000330*   started/submitted windows and the completion rates.  Daily/weekly/
000340*   monthly windows nest (a record inside the daily window is also
000350*   inside the weekly and monthly ones) so one elapsed-days call per
000360*   record credits up to all three.  The weekly top-5 is built from a
000370*   working table of survey-id/count pairs seen in the week window,
000380*   bubble-sorted into a 5-slot table once the pass is done.
000390*   "Responses received" in the window is read as responses started
000400*   in it - STARTED-DTS is the only arrival stamp the header carries.
000410*
000420* Called modules.
000430*                        SVDATE.
000440*
000450* Error messages used.
000460*                        SV954  PARAMETER FILE OPEN ERROR
000470*                        SV955  SURVEY FILE OPEN ERROR
000480*                        SV956  RESPONSE FILE OPEN ERROR
000490*                        SV957  ACTIVITY REGISTER OPEN ERROR
000500*                        SV958  WEEKLY SURVEY TABLE OVERFLOW
000510*                        SV959  DISTINCT RESPONDENT TABLE OVERFLOW
000520*
000530* Changes:
000540* 04/09/90 vbc - Created.
000550* 11/03/94 vbc - Monthly distinct-respondent count added, Finance
000560*                wanted reach as well as volume.
000570* 19/01/99 vbc - Y2K readiness review - dates pass through SVDATE,
000580*                no change required.
000590* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000600* 09/04/26 vbc - Adapted for the Survey batch suite - the old PY
000610*                period-end volumes report is the shape, the SV
000620*                master files and SVDATE elapsed-days are the content.
000630* 23/04/26 rjt - Top-5 table widened 200 to 500 distinct surveys,
000640*                200 was tight on the pilot tenant's data.
000650*
000660**************************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs are part of the Applewood Computers Accounting
000720* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000730*
000740* This program is now free software; you can redistribute it and/or modify
000750* it under the terms of the GNU General Public License as published by the
000760* Free Software Foundation; version 3 and later as revised for personal
000770* usage only and that includes for use within a business but without
000780* repackaging or for Resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850* You should have received a copy of the GNU General Public License along
000860* with ACAS; see the file COPYING.  If not, write to the Free Software
000870* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000880*
000890**************************************************************************
000900
000910
000920 ENVIRONMENT            DIVISION.
000930*=======================================
000940
000950 CONFIGURATION          SECTION.
000960*-------------------------------
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM
000990     CLASS SV-ALPHABETIC IS "A" THRU "Z"
001000     UPSI-0 IS SV-TEST-RUN-SW.
001010*   UPSI-0 = 1 forces a trace DISPLAY of the six running totals.
001020
001030 INPUT-OUTPUT           SECTION.
001040*-------------------------------
001050 FILE-CONTROL.
001060 SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001070     ORGANIZATION RELATIVE
001080     ACCESS       RANDOM
001090     RELATIVE KEY WK-Param-Rel-Key
001100     FILE STATUS  SV-Parm-Status.
001110 SELECT  SV-Survey-File     ASSIGN TO "SVSVY"
001120     ORGANIZATION INDEXED
001130     ACCESS       SEQUENTIAL
001140     RECORD KEY   Svy-Survey-Id
001150     FILE STATUS  SV-Svy-Status.
001160 SELECT  SV-Response-File   ASSIGN TO "SVRESP"
001170     ORGANIZATION INDEXED
001180     ACCESS       SEQUENTIAL
001190     RECORD KEY   Rsp-Survey-Id Rsp-Response-Id
001200     FILE STATUS  SV-Resp-Status.
001210 SELECT  Activity-Report    ASSIGN TO "SVACTOUT"
001220     ORGANIZATION LINE SEQUENTIAL
001230     FILE STATUS  SV-Rpt-Status.
001240
001250 DATA                   DIVISION.
001260*=======================================
001270
001280 FILE                   SECTION.
001290*-------------------------------
001300 FD  SV-Parameter-File.
001310 01  SV-Param-File-Rec       pic 9(14).
001320
001330 FD  SV-Survey-File.
001340     COPY "copybooks-wssvsvy.cob".
001350
001360 FD  SV-Response-File.
001370     COPY "copybooks-wssvrsp.cob".
001380
001390 FD  Activity-Report
001400     REPORT IS Activity-Register.
001410
001420 WORKING-STORAGE        SECTION.
001430*-------------------------------
001435 77  Prog-Name              pic x(17) value "SVACTV (1.0.00)".
001440     COPY "copybooks-wssvfnctn.cob".
001450     COPY "copybooks-wssvcal.cob".
001460     COPY "copybooks-wssvctl.cob".
001470
001480 01  WK-File-Status.
001490     03  SV-Parm-Status       pic xx.
001500     03  SV-Svy-Status        pic xx.
001510     03  SV-Resp-Status       pic xx.
001520     03  SV-Rpt-Status        pic xx.
001530
001540 01  WK-Param-Rel-Key     pic 9 comp value 1.
001550
001560* Survey status tallies - every survey read credits exactly
001570* one of the three status counters, all feed WK-Svy-Total too.
001580 01  WK-Survey-Totals.
001590     03  WK-Svy-Total         pic 9(7) comp value zero.
001600     03  WK-Svy-Draft         pic 9(7) comp value zero.
001610     03  WK-Svy-Published     pic 9(7) comp value zero.
001620     03  WK-Svy-Archived      pic 9(7) comp value zero.
001630
001640* Response status tallies, same shape as the survey ones above.
001650 01  WK-Response-Totals.
001660     03  WK-Rsp-Total         pic 9(7) comp value zero.
001670     03  WK-Rsp-InProg        pic 9(7) comp value zero.
001680     03  WK-Rsp-Complete      pic 9(7) comp value zero.
001690     03  WK-Rsp-Abandoned     pic 9(7) comp value zero.
001700
001710* Daily/weekly/monthly window counters - created comes off
001720* the SURVEY pass, started/submitted/rate off the RESPONSE
001730* pass.  Monthly alone also carries the distinct-respondent
001740* count, nobody asked for that at the shorter windows.
001750 01  WK-Daily-Totals.
001760     03  WK-Daily-Created     pic 9(7) comp value zero.
001770     03  WK-Daily-Started     pic 9(7) comp value zero.
001780     03  WK-Daily-Submitted   pic 9(7) comp value zero.
001790     03  WK-Daily-Rate        pic s9(3)v99 comp-3 value zero.
001800 01  WK-Weekly-Totals.
001810     03  WK-Weekly-Created    pic 9(7) comp value zero.
001820     03  WK-Weekly-Started    pic 9(7) comp value zero.
001830     03  WK-Weekly-Submitted  pic 9(7) comp value zero.
001840     03  WK-Weekly-Rate       pic s9(3)v99 comp-3 value zero.
001850 01  WK-Monthly-Totals.
001860     03  WK-Monthly-Created   pic 9(7) comp value zero.
001870     03  WK-Monthly-Started   pic 9(7) comp value zero.
001880     03  WK-Monthly-Submitted pic 9(7) comp value zero.
001890     03  WK-Monthly-Rate      pic s9(3)v99 comp-3 value zero.
001900     03  WK-Monthly-Distinct  pic 9(7) comp value zero.
001910
001920* Distinct respondents seen in the monthly window - 1000 is
001930* a working ceiling, not a hard business limit, see SV959.
001940 01  WK-Resp-Tab-Ctl.
001950     03  WK-Resp-Tab-Count   pic 9(4) comp value zero.
001960 01  WK-Resp-Tab.
001970     03  WK-Resp-Entry  OCCURS 1000
001980         INDEXED BY WK-Resp-X.
001990         05  WK-Resp-Name    pic x(30).
002000
002010* Every distinct survey with a response in the weekly window,
002020* and its count - scanned once the week pass is over to build
002030* the top-5 table below.  500 distinct surveys per week is the
002040* working ceiling, see SV958.
002050 01  WK-Wk-Svy-Tab-Ctl.
002060     03  WK-Wk-Svy-Tab-Count   pic 9(4) comp value zero.
002070 01  WK-Wk-Svy-Tab.
002080     03  WK-Wk-Svy-Entry  OCCURS 500
002090         INDEXED BY WK-Wk-Svy-X.
002100         05  WK-Wk-Svy-Id      pic 9(6).
002110         05  WK-Wk-Svy-Count   pic 9(7) comp.
002120
002130* Top-5 surveys by weekly response count, held highest first -
002140* BB250 inserts/replaces a slot, BB255/6/7 bubble-sort the
002150* filled part back into descending order after every change.
002160 01  WK-Top5-Ctl.
002170     03  WK-Top5-Filled    pic 9 comp value zero.
002180     03  WK-Top5-Ix         pic 9 comp value zero.
002190     03  WK-Top5-Outer      pic 9 comp value zero.
002200     03  WK-Top5-Inner      pic 9 comp value zero.
002210     03  WK-Top5-Swap-Id    pic 9(6).
002220     03  WK-Top5-Swap-Count pic 9(7) comp.
002230 01  WK-Top5-Tab.
002240     03  WK-Top5-Entry  OCCURS 5.
002250         05  WK-Top5-Svy-Id    pic 9(6).
002260         05  WK-Top5-Count     pic 9(7) comp.
002270
002280* Packed/zoned trace pair for the survey status counts -
002290* UPSI-0 diagnostic only - 1st REDEFINES.
002300 01  WK-Svy-Trace-Area.
002310     03  WK-Svy-Trace-Packed  pic s9(7) comp-3 occurs 4.
002320 01  WK-Svy-Trace-Area-Z redefines WK-Svy-Trace-Area.
002330     03  WK-Svy-Trace-Display pic x(4)  occurs 4.
002340
002350* Packed/zoned trace pair for the response status counts -
002360* UPSI-0 diagnostic only - 2nd REDEFINES.
002370 01  WK-Rsp-Trace-Area.
002380     03  WK-Rsp-Trace-Packed  pic s9(7) comp-3 occurs 4.
002390 01  WK-Rsp-Trace-Area-Z redefines WK-Rsp-Trace-Area.
002400     03  WK-Rsp-Trace-Display pic x(4)  occurs 4.
002410
002420* Packed/zoned view of the run date for the trace line and
002430* the report heading - 3rd REDEFINES.
002440 01  WK-Run-Area.
002450     03  WK-Run-Packed        pic s9(14) comp-3.
002460 01  WK-Run-Area-Z redefines WK-Run-Area.
002470     03  WK-Run-Display       pic x(8).
002480
002490 REPORT                 SECTION.
002500*-------------------------------
002510 RD  Activity-Register
002520     PAGE LIMIT   60
002530     HEADING      1
002540     FIRST DETAIL 5
002550     LAST  DETAIL 56.
002560
002570 01  FR-Page-Head  TYPE PAGE HEADING.
002580     03  LINE 1.
002590         05  COL  1  pic x(20)  value "Activity Reports".
002600         05  COL 50  pic x(9)   value "SVACTV ".
002610         05  COL 70  pic z9     source PAGE-COUNTER.
002620     03  LINE 3.
002630         05  COL  1  pic x(9)   value "Window".
002640         05  COL 10  pic x(9)   value "Created".
002650         05  COL 20  pic x(9)   value "Started".
002660         05  COL 30  pic x(10)  value "Submitted".
002670         05  COL 41  pic x(6)   value "Rate%".
002680
002690 01  FR-Daily-Line  TYPE DETAIL.
002700     03  LINE + 2.
002710         05  COL  1  pic x(8)      value "DAILY".
002720         05  COL 10  pic zzzzzz9   source WK-Daily-Created.
002730         05  COL 20  pic zzzzzz9   source WK-Daily-Started.
002740         05  COL 30  pic zzzzzzz9  source WK-Daily-Submitted.
002750         05  COL 41  pic zz9.99    source WK-Daily-Rate.
002760
002770 01  FR-Weekly-Line  TYPE DETAIL.
002780     03  LINE + 1.
002790         05  COL  1  pic x(8)      value "WEEKLY".
002800         05  COL 10  pic zzzzzz9   source WK-Weekly-Created.
002810         05  COL 20  pic zzzzzz9   source WK-Weekly-Started.
002820         05  COL 30  pic zzzzzzz9  source WK-Weekly-Submitted.
002830         05  COL 41  pic zz9.99    source WK-Weekly-Rate.
002840
002850 01  FR-Top5-Line  TYPE DETAIL.
002860     03  LINE + 1.
002870         05  COL  3  pic x(18)  value "Top survey".
002880         05  COL 24  pic 9(6)   source WK-Top5-Svy-Id(WK-Top5-Ix).
002890         05  COL 32  pic x(11) value " responses ".
002900         05  COL 44  pic zzzzzz9 source WK-Top5-Count(WK-Top5-Ix).
002910
002920 01  FR-Monthly-Line  TYPE DETAIL.
002930     03  LINE + 1.
002940         05  COL  1  pic x(8)      value "MONTHLY".
002950         05  COL 10  pic zzzzzz9   source WK-Monthly-Created.
002960         05  COL 20  pic zzzzzz9   source WK-Monthly-Started.
002970         05  COL 30  pic zzzzzzz9  source WK-Monthly-Submitted.
002980         05  COL 41  pic zz9.99    source WK-Monthly-Rate.
002990     03  LINE + 1.
003000         05  COL  3  pic x(21)
003010             value "Distinct respondents".
003020         05  COL 30  pic zzzzzz9 source WK-Monthly-Distinct.
003030
003040 01  FR-Status-Svy-Line  TYPE DETAIL.
003050     03  LINE + 2.
003060         05  COL  1  pic x(34)
003070             value "Surveys  total  draft  pub  arch".
003080     03  LINE + 1.
003090         05  COL  1  pic zzzzzz9 source WK-Svy-Total.
003100         05  COL 10  pic zzzzzz9 source WK-Svy-Draft.
003110         05  COL 20  pic zzzzzz9 source WK-Svy-Published.
003120         05  COL 30  pic zzzzzz9 source WK-Svy-Archived.
003130
003140 01  FR-Status-Resp-Line  TYPE DETAIL.
003150     03  LINE + 2.
003160         05  COL  1  pic x(40)
003170             value "Responses total inprog complete abandon".
003180     03  LINE + 1.
003190         05  COL  1  pic zzzzzz9 source WK-Rsp-Total.
003200         05  COL 10  pic zzzzzz9 source WK-Rsp-InProg.
003210         05  COL 20  pic zzzzzz9 source WK-Rsp-Complete.
003220         05  COL 30  pic zzzzzz9 source WK-Rsp-Abandoned.
003230
003240 PROCEDURE              DIVISION.
003250*=======================================================
003260
003270 BB000-MAIN.
003280     PERFORM  BB010-OPEN-FILES    THRU  BB010-EXIT.
003290     PERFORM  BB020-READ-PARAM    THRU  BB020-EXIT.
003300     INITIATE  Activity-Register.
003310     PERFORM  BB050-SCAN-SURVEYS  THRU  BB050-EXIT.
003320     PERFORM  BB060-SCAN-RESPONSES THRU BB060-EXIT.
003330     PERFORM  BB100-DAILY         THRU  BB100-EXIT.
003340     PERFORM  BB200-WEEKLY        THRU  BB200-EXIT.
003350     PERFORM  BB300-MONTHLY       THRU  BB300-EXIT.
003360     PERFORM  BB400-STATUS-COUNTS THRU  BB400-EXIT.
003370     TERMINATE Activity-Register.
003380     IF    SV-TEST-RUN-SW
003390         PERFORM  BB490-TRACE-COUNTS  THRU  BB490-EXIT.
003400     PERFORM  BB900-CLOSE-FILES   THRU  BB900-EXIT.
003410     GOBACK.
003420
003430 BB010-OPEN-FILES.
003440     OPEN  INPUT  SV-Parameter-File.
003450     IF    SV-Parm-Status NOT = "00"
003460         DISPLAY "SV954 PARAMETER FILE OPEN ERROR " SV-Parm-Status
003470         MOVE    "Y" TO SV-Abend-Sw
003480         GO TO BB010-EXIT.
003490     OPEN  INPUT  SV-Survey-File.
003500     IF    SV-Svy-Status NOT = "00"
003510         DISPLAY "SV955 SURVEY FILE OPEN ERROR " SV-Svy-Status
003520         MOVE    "Y" TO SV-Abend-Sw
003530         GO TO BB010-EXIT.
003540     OPEN  INPUT  SV-Response-File.
003550     IF    SV-Resp-Status NOT = "00"
003560         DISPLAY "SV956 RESPONSE FILE OPEN ERROR " SV-Resp-Status
003570         MOVE    "Y" TO SV-Abend-Sw
003580         GO TO BB010-EXIT.
003590     OPEN  OUTPUT Activity-Report.
003600     IF    SV-Rpt-Status NOT = "00"
003610         DISPLAY "SV957 ACTIVITY REGISTER OPEN ERROR "
003620             SV-Rpt-Status
003630         MOVE    "Y" TO SV-Abend-Sw.
003640 BB010-EXIT.  EXIT.
003650
003660 BB020-READ-PARAM.
003670     READ  SV-Parameter-File
003680         INVALID KEY
003690             DISPLAY "SV954 NO PARAMETER RECORD"
003700             MOVE    "Y" TO SV-Abend-Sw
003710             GO TO BB020-EXIT.
003720     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
003730     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
003740     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
003750 BB020-EXIT.  EXIT.
003760
003770 BB900-CLOSE-FILES.
003780     CLOSE SV-Parameter-File  SV-Survey-File  SV-Response-File
003790         Activity-Report.
003800 BB900-EXIT.  EXIT.
003810
003820* Survey pass - status tallies plus the created-date window
003830* credit, every survey falls into zero, one, two or all three
003840* of daily/weekly/monthly depending how recently it was made.
003850 BB050-SCAN-SURVEYS.
003860     MOVE  "N"  TO  SV-Eof-Flag.
003870 BB055-LOOP.
003880     READ  SV-Survey-File NEXT RECORD
003890         AT END MOVE "Y" TO SV-Eof-Flag
003900         GO TO BB050-EXIT.
003910     ADD   1  TO  WK-Svy-Total.
003920     EVALUATE  TRUE
003930         WHEN  Svy-Is-Draft      ADD 1 TO WK-Svy-Draft
003940         WHEN  Svy-Is-Published  ADD 1 TO WK-Svy-Published
003950         WHEN  Svy-Is-Archived   ADD 1 TO WK-Svy-Archived
003960     END-EVALUATE.
003970     PERFORM  BB052-AGE-SURVEY  THRU  BB052-EXIT.
003980     GO TO BB055-LOOP.
003990 BB050-EXIT.  EXIT.
004000
004010 BB052-AGE-SURVEY.
004020     SET   Cal-Fn-Days-Diff  TO TRUE.
004030     MOVE  Svy-Created-Dts   TO  Cal-Date-1.
004040     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
004050     CALL  "SVDATE"  USING  SV-Cal-Linkage.
004060     IF    Cal-Days-Diff  >  Ctl-Activity-Monthly-Days
004070         GO TO BB052-EXIT.
004080     ADD   1  TO  WK-Monthly-Created.
004090     IF    Cal-Days-Diff  >  Ctl-Activity-Weekly-Days
004100         GO TO BB052-EXIT.
004110     ADD   1  TO  WK-Weekly-Created.
004120     IF    Cal-Days-Diff  >  Ctl-Activity-Daily-Days
004130         GO TO BB052-EXIT.
004140     ADD   1  TO  WK-Daily-Created.
004150 BB052-EXIT.  EXIT.
004160
004170* Response pass - status tallies, then the started-date window
004180* credit (also drives the weekly top-5 table and the monthly
004190* distinct-respondent table), then the submitted-date window
004200* credit for completed responses only.
004210 BB060-SCAN-RESPONSES.
004220     MOVE  "N"  TO  SV-Eof-Flag.
004230 BB065-LOOP.
004240     READ  SV-Response-File NEXT RECORD
004250         AT END MOVE "Y" TO SV-Eof-Flag
004260         GO TO BB060-EXIT.
004270     ADD   1  TO  WK-Rsp-Total.
004280     EVALUATE  TRUE
004290         WHEN  Rsp-In-Progress  ADD 1 TO WK-Rsp-InProg
004300         WHEN  Rsp-Complete     ADD 1 TO WK-Rsp-Complete
004310         WHEN  Rsp-Abandoned    ADD 1 TO WK-Rsp-Abandoned
004320     END-EVALUATE.
004330     PERFORM  BB070-AGE-STARTED    THRU  BB070-EXIT.
004340     IF    Rsp-Complete  AND  Rsp-Submitted-Dts  NOT = ZERO
004350         PERFORM  BB085-AGE-SUBMITTED  THRU  BB085-EXIT.
004360     GO TO BB065-LOOP.
004370 BB060-EXIT.  EXIT.
004380
004390 BB070-AGE-STARTED.
004400     SET   Cal-Fn-Days-Diff  TO TRUE.
004410     MOVE  Rsp-Started-Dts   TO  Cal-Date-1.
004420     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
004430     CALL  "SVDATE"  USING  SV-Cal-Linkage.
004440     IF    Cal-Days-Diff  >  Ctl-Activity-Monthly-Days
004450         GO TO BB070-EXIT.
004460     ADD   1  TO  WK-Monthly-Started.
004470     PERFORM  BB075-CREDIT-DISTINCT  THRU  BB075-EXIT.
004480     IF    Cal-Days-Diff  >  Ctl-Activity-Weekly-Days
004490         GO TO BB070-EXIT.
004500     ADD   1  TO  WK-Weekly-Started.
004510     PERFORM  BB080-CREDIT-WEEKLY-SVY  THRU  BB080-EXIT.
004520     IF    Cal-Days-Diff  >  Ctl-Activity-Daily-Days
004530         GO TO BB070-EXIT.
004540     ADD   1  TO  WK-Daily-Started.
004550 BB070-EXIT.  EXIT.
004560
004570 BB085-AGE-SUBMITTED.
004580     SET   Cal-Fn-Days-Diff  TO TRUE.
004590     MOVE  Rsp-Submitted-Dts TO  Cal-Date-1.
004600     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
004610     CALL  "SVDATE"  USING  SV-Cal-Linkage.
004620     IF    Cal-Days-Diff  >  Ctl-Activity-Monthly-Days
004630         GO TO BB085-EXIT.
004640     ADD   1  TO  WK-Monthly-Submitted.
004650     IF    Cal-Days-Diff  >  Ctl-Activity-Weekly-Days
004660         GO TO BB085-EXIT.
004670     ADD   1  TO  WK-Weekly-Submitted.
004680     IF    Cal-Days-Diff  >  Ctl-Activity-Daily-Days
004690         GO TO BB085-EXIT.
004700     ADD   1  TO  WK-Daily-Submitted.
004710 BB085-EXIT.  EXIT.
004720
004730* Plain serial SEARCH for the respondent name - table is
004740* loaded in whatever order respondents turn up in, no key.
004750 BB075-CREDIT-DISTINCT.
004760     SET   WK-Resp-X  TO  1.
004770     SEARCH  WK-Resp-Entry
004780         AT END
004790             PERFORM  BB076-ADD-DISTINCT  THRU  BB076-EXIT
004800         WHEN  WK-Resp-Name(WK-Resp-X)  =  Rsp-Respondent
004810             CONTINUE.
004820 BB075-EXIT.  EXIT.
004830
004840 BB076-ADD-DISTINCT.
004850     IF    WK-Resp-Tab-Count  >=  1000
004860         DISPLAY "SV959 DISTINCT RESPONDENT TABLE OVERFLOW"
004870         GO TO BB076-EXIT.
004880     ADD   1  TO  WK-Resp-Tab-Count.
004890     SET   WK-Resp-X  TO  WK-Resp-Tab-Count.
004900     MOVE  Rsp-Respondent  TO  WK-Resp-Name(WK-Resp-X).
004910     ADD   1  TO  WK-Monthly-Distinct.
004920 BB076-EXIT.  EXIT.
004930
004940* Plain serial SEARCH for the survey id - table is loaded in
004950* whatever order the surveys' responses turn up in, no key.
004960 BB080-CREDIT-WEEKLY-SVY.
004970     SET   WK-Wk-Svy-X  TO  1.
004980     SEARCH  WK-Wk-Svy-Entry
004990         AT END
005000             PERFORM  BB082-ADD-WEEKLY-SVY  THRU  BB082-EXIT
005010         WHEN  WK-Wk-Svy-Id(WK-Wk-Svy-X)  =  Rsp-Survey-Id
005020             ADD  1  TO  WK-Wk-Svy-Count(WK-Wk-Svy-X).
005030 BB080-EXIT.  EXIT.
005040
005050 BB082-ADD-WEEKLY-SVY.
005060     IF    WK-Wk-Svy-Tab-Count  >=  500
005070         DISPLAY "SV958 WEEKLY SURVEY TABLE OVERFLOW"
005080         GO TO BB082-EXIT.
005090     ADD   1  TO  WK-Wk-Svy-Tab-Count.
005100     SET   WK-Wk-Svy-X  TO  WK-Wk-Svy-Tab-Count.
005110     MOVE  Rsp-Survey-Id  TO  WK-Wk-Svy-Id(WK-Wk-Svy-X).
005120     MOVE  1              TO  WK-Wk-Svy-Count(WK-Wk-Svy-X).
005130 BB082-EXIT.  EXIT.
005140
005150 BB100-DAILY.
005160     IF    WK-Daily-Started  =  ZERO
005170         MOVE  ZERO  TO  WK-Daily-Rate
005180     ELSE
005190         COMPUTE  WK-Daily-Rate  ROUNDED =
005200             WK-Daily-Submitted / WK-Daily-Started * 100.
005210     GENERATE  FR-Daily-Line.
005220 BB100-EXIT.  EXIT.
005230
005240* Weekly totals first, then the top-5 table is built from
005250* the whole weekly survey table and printed, highest first.
005260 BB200-WEEKLY.
005270     IF    WK-Weekly-Started  =  ZERO
005280         MOVE  ZERO  TO  WK-Weekly-Rate
005290     ELSE
005300         COMPUTE  WK-Weekly-Rate  ROUNDED =
005310             WK-Weekly-Submitted / WK-Weekly-Started * 100.
005320     GENERATE  FR-Weekly-Line.
005330     PERFORM  BB250-TOP5-INSERT  THRU  BB250-EXIT
005340         VARYING  WK-Wk-Svy-X  FROM  1  BY  1
005350         UNTIL    WK-Wk-Svy-X  >  WK-Wk-Svy-Tab-Count.
005360     PERFORM  BB260-PRINT-TOP5   THRU  BB260-EXIT.
005370 BB200-EXIT.  EXIT.
005380
005390* Slot the table entry in if the top-5 is not yet full, or it
005400* beats the current lowest slot (always slot 5 once the
005410* table is kept sorted) - either way BB255 re-sorts after.
005420 BB250-TOP5-INSERT.
005430     IF    WK-Top5-Filled  <  5
005440         ADD   1  TO  WK-Top5-Filled
005450         MOVE  WK-Wk-Svy-Id(WK-Wk-Svy-X)    TO
005460             WK-Top5-Svy-Id(WK-Top5-Filled)
005470         MOVE  WK-Wk-Svy-Count(WK-Wk-Svy-X) TO
005480             WK-Top5-Count(WK-Top5-Filled)
005490         PERFORM  BB255-RESORT-TOP5  THRU  BB255-EXIT
005500     ELSE
005510         IF   WK-Wk-Svy-Count(WK-Wk-Svy-X) > WK-Top5-Count(5)
005520             MOVE  WK-Wk-Svy-Id(WK-Wk-Svy-X)  TO
005530                 WK-Top5-Svy-Id(5)
005540             MOVE  WK-Wk-Svy-Count(WK-Wk-Svy-X)  TO
005550                 WK-Top5-Count(5)
005560             PERFORM  BB255-RESORT-TOP5  THRU  BB255-EXIT.
005570 BB250-EXIT.  EXIT.
005580
005590* Classic bubble sort, descending by count - never more than
005600* 5 slots so a full pass every insert costs nothing worth
005610* optimising away.
005620 BB255-RESORT-TOP5.
005630     PERFORM  BB256-SORT-PASS  THRU  BB256-EXIT
005640         VARYING  WK-Top5-Outer  FROM  1  BY  1
005650         UNTIL    WK-Top5-Outer  >  WK-Top5-Filled.
005660 BB255-EXIT.  EXIT.
005670
005680 BB256-SORT-PASS.
005690     PERFORM  BB257-SORT-STEP  THRU  BB257-EXIT
005700         VARYING  WK-Top5-Inner  FROM  1  BY  1
005710         UNTIL    WK-Top5-Inner  >=  WK-Top5-Filled.
005720 BB256-EXIT.  EXIT.
005730
005740 BB257-SORT-STEP.
005750     IF    WK-Top5-Count(WK-Top5-Inner)
005760         < WK-Top5-Count(WK-Top5-Inner + 1)
005770         MOVE  WK-Top5-Svy-Id(WK-Top5-Inner)  TO  WK-Top5-Swap-Id
005780         MOVE  WK-Top5-Count(WK-Top5-Inner)   TO
005790             WK-Top5-Swap-Count
005800         MOVE  WK-Top5-Svy-Id(WK-Top5-Inner + 1) TO
005810             WK-Top5-Svy-Id(WK-Top5-Inner)
005820         MOVE  WK-Top5-Count(WK-Top5-Inner + 1)  TO
005830             WK-Top5-Count(WK-Top5-Inner)
005840         MOVE  WK-Top5-Swap-Id     TO
005850             WK-Top5-Svy-Id(WK-Top5-Inner + 1)
005860         MOVE  WK-Top5-Swap-Count  TO
005870             WK-Top5-Count(WK-Top5-Inner + 1).
005880 BB257-EXIT.  EXIT.
005890
005900 BB260-PRINT-TOP5.
005910     MOVE  1  TO  WK-Top5-Ix.
005920     PERFORM  BB262-PRINT-TOP5-LINE  THRU  BB262-EXIT
005930         UNTIL  WK-Top5-Ix  >  WK-Top5-Filled.
005940 BB260-EXIT.  EXIT.
005950
005960 BB262-PRINT-TOP5-LINE.
005970     GENERATE  FR-Top5-Line.
005980     ADD  1  TO  WK-Top5-Ix.
005990 BB262-EXIT.  EXIT.
006000
006010 BB300-MONTHLY.
006020     IF    WK-Monthly-Started  =  ZERO
006030         MOVE  ZERO  TO  WK-Monthly-Rate
006040     ELSE
006050         COMPUTE  WK-Monthly-Rate  ROUNDED =
006060             WK-Monthly-Submitted / WK-Monthly-Started * 100.
006070     GENERATE  FR-Monthly-Line.
006080 BB300-EXIT.  EXIT.
006090
006100 BB400-STATUS-COUNTS.
006110     GENERATE  FR-Status-Svy-Line.
006120     GENERATE  FR-Status-Resp-Line.
006130 BB400-EXIT.  EXIT.
006140
006150* UPSI-0 diagnostic - the six running status totals via the
006160* packed/zoned trace REDEFINES above.
006170 BB490-TRACE-COUNTS.
006180     MOVE  WK-Svy-Total      TO  WK-Svy-Trace-Packed(1).
006190     MOVE  WK-Svy-Draft      TO  WK-Svy-Trace-Packed(2).
006200     MOVE  WK-Svy-Published  TO  WK-Svy-Trace-Packed(3).
006210     MOVE  WK-Svy-Archived   TO  WK-Svy-Trace-Packed(4).
006220     MOVE  WK-Rsp-Total      TO  WK-Rsp-Trace-Packed(1).
006230     MOVE  WK-Rsp-InProg     TO  WK-Rsp-Trace-Packed(2).
006240     MOVE  WK-Rsp-Complete   TO  WK-Rsp-Trace-Packed(3).
006250     MOVE  WK-Rsp-Abandoned  TO  WK-Rsp-Trace-Packed(4).
006260     MOVE  Ctl-Run-Date8     TO  WK-Run-Packed.
006270     DISPLAY "SVACTV TRACE " WK-Run-Display " SVY "
006280         WK-Svy-Trace-Display(1) " " WK-Svy-Trace-Display(2) " "
006290         WK-Svy-Trace-Display(3) " " WK-Svy-Trace-Display(4)
006300         " RSP " WK-Rsp-Trace-Display(1) " "
006310         WK-Rsp-Trace-Display(2) " " WK-Rsp-Trace-Display(3) " "
006320         WK-Rsp-Trace-Display(4).
006330 BB490-EXIT.  EXIT.
006340

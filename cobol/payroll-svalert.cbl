000100*****************************************************************
000110*                                                               *
000120*                          Survey Alerts                         *
000130*                Deadline And Low-Response Warnings              *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVALERT.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          17/09/1990.
000240 DATE-COMPILED.         17/09/1990.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Two straight passes, no SORT needed - RESPONSE first, to build a
000320*   table of completed+in-progress counts per survey (the in-progress
000330*   ones count because they are still live work against the deadline,
000340*   only abandoned/blank is excluded), then SURVEY, testing every
000350*   published survey against the deadline window and the low-response
000360*   rule and writing an alert line for each one that trips.  Plain flat
000370*   WRITE per alert, same shape as SVLIFE's summary line - there is no
000380*   natural control break here, just one line per alert as it is found.
000390*
000400* Called modules.
000410*                        SVDATE.
000420*
000430* Error messages used.
000440*                        SV960  PARAMETER FILE OPEN ERROR
000450*                        SV961  SURVEY FILE OPEN ERROR
000460*                        SV962  RESPONSE FILE OPEN ERROR
000470*                        SV963  ALERT FILE OPEN ERROR
000480*                        SV964  RESPONSE COUNT TABLE OVERFLOW
000490*
000500* Changes:
000510* 17/09/90 vbc - Created.
000520* 05/05/95 vbc - In-progress responses added to the low-response
000530*                count, used to be completed only - Support kept
000540*                getting asked why a survey mid-wave showed as dead.
000550* 19/01/99 vbc - Y2K readiness review - dates pass through SVDATE,
000560*                no change required.
000570* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000580* 11/04/26 vbc - Adapted for the Survey batch suite - the old PY
000590*                arrears-warning letter run is the shape, the SV
000600*                master files and SVDATE elapsed-days are the content.
000610*
000620**************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* These files and programs are part of the Applewood Computers Accounting
000680* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published by the
000720* Free Software Foundation; version 3 and later as revised for personal
000730* usage only and that includes for use within a business but without
000740* repackaging or for Resale in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but WITHOUT
000770* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000780* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000790* for more details.
000800*
000810* You should have received a copy of the GNU General Public License along
000820* with ACAS; see the file COPYING.  If not, write to the Free Software
000830* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000840*
000850**************************************************************************
000860
000870
000880 ENVIRONMENT            DIVISION.
000890*=======================================
000900
000910 CONFIGURATION          SECTION.
000920*-------------------------------
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000960     UPSI-0 IS SV-TEST-RUN-SW.
000970*   UPSI-0 = 1 forces a trace DISPLAY of the alert counts.
000980
000990 INPUT-OUTPUT           SECTION.
001000*-------------------------------
001010 FILE-CONTROL.
001020 SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001030     ORGANIZATION RELATIVE
001040     ACCESS       RANDOM
001050     RELATIVE KEY WK-Param-Rel-Key
001060     FILE STATUS  SV-Parm-Status.
001070 SELECT  SV-Survey-File     ASSIGN TO "SVSVY"
001080     ORGANIZATION INDEXED
001090     ACCESS       SEQUENTIAL
001100     RECORD KEY   Svy-Survey-Id
001110     FILE STATUS  SV-Svy-Status.
001120 SELECT  SV-Response-File   ASSIGN TO "SVRESP"
001130     ORGANIZATION INDEXED
001140     ACCESS       SEQUENTIAL
001150     RECORD KEY   Rsp-Survey-Id Rsp-Response-Id
001160     FILE STATUS  SV-Resp-Status.
001170 SELECT  Alert-File         ASSIGN TO "SVALROUT"
001180     ORGANIZATION LINE SEQUENTIAL
001190     FILE STATUS  SV-Alr-Status.
001200
001210 DATA                   DIVISION.
001220*=======================================
001230
001240 FILE                   SECTION.
001250*-------------------------------
001260 FD  SV-Parameter-File.
001270 01  SV-Param-File-Rec       pic 9(14).
001280
001290 FD  SV-Survey-File.
001300     COPY "copybooks-wssvsvy.cob".
001310
001320 FD  SV-Response-File.
001330     COPY "copybooks-wssvrsp.cob".
001340
001350* Alert line, flat - 132 bytes per the batch contract, built by
001360* STRING into WK-Alert-Line below then moved out whole.
001370 FD  Alert-File.
001380 01  AL-Print-Line           pic x(132).
001390
001400 WORKING-STORAGE        SECTION.
001410*-------------------------------
001415 77  Prog-Name              pic x(17) value "SVALERT (1.0.00)".
001420     COPY "copybooks-wssvfnctn.cob".
001430     COPY "copybooks-wssvcal.cob".
001440     COPY "copybooks-wssvctl.cob".
001450
001460 01  WK-File-Status.
001470     03  SV-Parm-Status       pic xx.
001480     03  SV-Svy-Status        pic xx.
001490     03  SV-Resp-Status       pic xx.
001500     03  SV-Alr-Status        pic xx.
001510
001520 01  WK-Param-Rel-Key     pic 9 comp value 1.
001530
001540* Completed+in-progress count per survey, built from the
001550* RESPONSE pass before a single SURVEY is read - 500 is a
001560* working ceiling, not a hard business limit, see SV964.
001570 01  WK-Rsp-Cnt-Tab-Ctl.
001580     03  WK-Rsp-Cnt-Tab-Count   pic 9(4) comp value zero.
001590 01  WK-Rsp-Cnt-Tab.
001600     03  WK-Rsp-Cnt-Entry  OCCURS 500
001610         INDEXED BY WK-Rsp-Cnt-X.
001620         05  WK-Rsp-Cnt-Svy-Id    pic 9(6).
001630         05  WK-Rsp-Cnt-Count     pic 9(7) comp.
001640
001650* Running alert counts - deadline / low-response - traced
001660* at close under UPSI-0, also the figures the STRING below
001670* reads when it assembles each alert line.
001680 01  WK-Alert-Counts.
001690     03  WK-Deadline-Alerts    pic 9(5) comp value zero.
001700     03  WK-Lowresp-Alerts     pic 9(5) comp value zero.
001710
001720 01  WK-Rsp-Cnt-Found        pic 9(7) comp value zero.
001730 01  WK-Days-Figure          pic s9(5) comp value zero.
001740 01  WK-Days-Disp            pic ---9(4).
001750 01  WK-Count-Disp           pic zzzzz9.
001760 01  WK-Alert-Ptr            pic 9(4) comp value 1.
001770
001780* STRING work area for the alert line, split-vs-whole view -
001790* 1st REDEFINES, same idea as SVLIFE's summary line.
001800 01  WK-Alert-Line.
001810     03  WK-AL-Type       pic x(8).
001820     03  WK-AL-Sev        pic x(6).
001830     03  WK-AL-Subject    pic 9(6).
001840     03  WK-AL-Text       pic x(80).
001850     03  WK-AL-Fill       pic x(32).
001860 01  WK-Alert-Line-R redefines WK-Alert-Line.
001870     03  WK-AL-Whole      pic x(132).
001880
001890* Packed/zoned trace pair for the two alert counts - UPSI-0
001900* diagnostic only - 2nd REDEFINES.
001910 01  WK-Trace-Area.
001920     03  WK-Trace-Packed      pic s9(5) comp-3 occurs 2.
001930 01  WK-Trace-Area-Z redefines WK-Trace-Area.
001940     03  WK-Trace-Display     pic x(4)  occurs 2.
001950
001960* Packed/zoned view of the run date for the trace line -
001970* 3rd REDEFINES.
001980 01  WK-Run-Area.
001990     03  WK-Run-Packed        pic s9(14) comp-3.
002000 01  WK-Run-Area-Z redefines WK-Run-Area.
002010     03  WK-Run-Display       pic x(8).
002020
002030 PROCEDURE              DIVISION.
002040*=======================================================
002050
002060 AA000-MAIN.
002070     PERFORM  AA010-OPEN-FILES       THRU  AA010-EXIT.
002080     PERFORM  AA020-READ-PARAM       THRU  AA020-EXIT.
002090     PERFORM  AA100-BUILD-COUNT-TAB  THRU  AA100-EXIT.
002100     PERFORM  AA200-SCAN-SURVEYS     THRU  AA200-EXIT.
002110     IF    SV-TEST-RUN-SW
002120         PERFORM  AA490-TRACE-COUNTS  THRU  AA490-EXIT.
002130     PERFORM  AA900-CLOSE-FILES      THRU  AA900-EXIT.
002140     GOBACK.
002150
002160 AA010-OPEN-FILES.
002170     OPEN  INPUT  SV-Parameter-File.
002180     IF    SV-Parm-Status NOT = "00"
002190         DISPLAY "SV960 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002200         MOVE    "Y" TO SV-Abend-Sw
002210         GO TO AA010-EXIT.
002220     OPEN  INPUT  SV-Survey-File.
002230     IF    SV-Svy-Status NOT = "00"
002240         DISPLAY "SV961 SURVEY FILE OPEN ERROR " SV-Svy-Status
002250         MOVE    "Y" TO SV-Abend-Sw
002260         GO TO AA010-EXIT.
002270     OPEN  INPUT  SV-Response-File.
002280     IF    SV-Resp-Status NOT = "00"
002290         DISPLAY "SV962 RESPONSE FILE OPEN ERROR " SV-Resp-Status
002300         MOVE    "Y" TO SV-Abend-Sw
002310         GO TO AA010-EXIT.
002320     OPEN  OUTPUT Alert-File.
002330     IF    SV-Alr-Status NOT = "00"
002340         DISPLAY "SV963 ALERT FILE OPEN ERROR " SV-Alr-Status
002350         MOVE    "Y" TO SV-Abend-Sw.
002360 AA010-EXIT.  EXIT.
002370
002380 AA020-READ-PARAM.
002390     READ  SV-Parameter-File
002400         INVALID KEY
002410             DISPLAY "SV960 NO PARAMETER RECORD"
002420             MOVE    "Y" TO SV-Abend-Sw
002430             GO TO AA020-EXIT.
002440     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
002450     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
002460     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
002470 AA020-EXIT.  EXIT.
002480
002490 AA900-CLOSE-FILES.
002500     CLOSE SV-Parameter-File  SV-Survey-File  SV-Response-File
002510         Alert-File.
002520 AA900-EXIT.  EXIT.
002530
002540* Credits completed and in-progress responses only - an
002550* abandoned response is dead work, it does not help a survey
002560* clear the low-response bar.
002570 AA100-BUILD-COUNT-TAB.
002580     MOVE  "N"  TO  SV-Eof-Flag.
002590 AA105-LOOP.
002600     READ  SV-Response-File NEXT RECORD
002610         AT END MOVE "Y" TO SV-Eof-Flag
002620         GO TO AA100-EXIT.
002630     IF    Rsp-Complete  OR  Rsp-In-Progress
002640         PERFORM  AA110-CREDIT-COUNT  THRU  AA110-EXIT.
002650     GO TO AA105-LOOP.
002660 AA100-EXIT.  EXIT.
002670
002680* Plain serial SEARCH for the survey id - table is loaded in
002690* whatever order the surveys' responses turn up in, no key.
002700 AA110-CREDIT-COUNT.
002710     SET   WK-Rsp-Cnt-X  TO  1.
002720     SEARCH  WK-Rsp-Cnt-Entry
002730         AT END
002740             PERFORM  AA115-ADD-COUNT  THRU  AA115-EXIT
002750         WHEN  WK-Rsp-Cnt-Svy-Id(WK-Rsp-Cnt-X)  =  Rsp-Survey-Id
002760             ADD  1  TO  WK-Rsp-Cnt-Count(WK-Rsp-Cnt-X).
002770 AA110-EXIT.  EXIT.
002780
002790 AA115-ADD-COUNT.
002800     IF    WK-Rsp-Cnt-Tab-Count  >=  500
002810         DISPLAY "SV964 RESPONSE COUNT TABLE OVERFLOW"
002820         GO TO AA115-EXIT.
002830     ADD   1  TO  WK-Rsp-Cnt-Tab-Count.
002840     SET   WK-Rsp-Cnt-X  TO  WK-Rsp-Cnt-Tab-Count.
002850     MOVE  Rsp-Survey-Id  TO  WK-Rsp-Cnt-Svy-Id(WK-Rsp-Cnt-X).
002860     MOVE  1              TO  WK-Rsp-Cnt-Count(WK-Rsp-Cnt-X).
002870 AA115-EXIT.  EXIT.
002880
002890 AA200-SCAN-SURVEYS.
002900     MOVE  "N"  TO  SV-Eof-Flag.
002910 AA205-LOOP.
002920     READ  SV-Survey-File NEXT RECORD
002930         AT END MOVE "Y" TO SV-Eof-Flag
002940         GO TO AA200-EXIT.
002950     IF    Svy-Is-Published
002960         PERFORM  AA210-CHECK-DEADLINE     THRU  AA210-EXIT
002970         PERFORM  AA220-CHECK-LOW-RESPONSE THRU  AA220-EXIT.
002980     GO TO AA205-LOOP.
002990 AA200-EXIT.  EXIT.
003000
003010* Cal-Date-1 = now, Cal-Date-2 = deadline, so Cal-Days-Diff
003020* comes back as days remaining - negative once the deadline
003030* has slipped by, which is why the lower bound is tested too.
003040 AA210-CHECK-DEADLINE.
003050     IF    Svy-Deadline-Dts  =  ZERO
003060         GO TO AA210-EXIT.
003070     SET   Cal-Fn-Days-Diff  TO TRUE.
003080     MOVE  Ctl-Run-Dts       TO  Cal-Date-1.
003090     MOVE  Svy-Deadline-Dts  TO  Cal-Date-2.
003100     CALL  "SVDATE"  USING  SV-Cal-Linkage.
003110     IF    Cal-Days-Diff  <  ZERO
003120         GO TO AA210-EXIT.
003130     IF    Cal-Days-Diff  >  Ctl-Deadline-Window
003140         GO TO AA210-EXIT.
003150     MOVE  Cal-Days-Diff  TO  WK-Days-Figure.
003160     MOVE  WK-Days-Figure TO  WK-Days-Disp.
003170     ADD   1  TO  WK-Deadline-Alerts.
003180     MOVE  SPACES  TO  WK-Alert-Line.
003190     STRING "days remaining until deadline: " DELIMITED BY SIZE
003200         WK-Days-Disp  DELIMITED BY SIZE
003210         INTO  WK-AL-Text
003220         WITH  POINTER  WK-Alert-Ptr.
003230     MOVE  1           TO  WK-Alert-Ptr.
003240     MOVE  "DEADLINE" TO  WK-AL-Type.
003250     MOVE  "HIGH"     TO  WK-AL-Sev.
003260     MOVE  Svy-Survey-Id  TO  WK-AL-Subject.
003270     MOVE  WK-AL-Whole TO  AL-Print-Line.
003280     WRITE AL-Print-Line.
003290 AA210-EXIT.  EXIT.
003300
003310* Cal-Date-1 = created, Cal-Date-2 = now, so Cal-Days-Diff
003320* comes back as days since creation - the age test the rule
003330* wants is strictly more than Ctl-Low-Resp-After-Days.
003340 AA220-CHECK-LOW-RESPONSE.
003350     SET   Cal-Fn-Days-Diff  TO TRUE.
003360     MOVE  Svy-Created-Dts   TO  Cal-Date-1.
003370     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
003380     CALL  "SVDATE"  USING  SV-Cal-Linkage.
003390     IF    Cal-Days-Diff  NOT >  Ctl-Low-Resp-After-Days
003400         GO TO AA220-EXIT.
003410     MOVE  ZERO  TO  WK-Rsp-Cnt-Found.
003420     SET   WK-Rsp-Cnt-X  TO  1.
003430     SEARCH  WK-Rsp-Cnt-Entry
003440         AT END
003450             CONTINUE
003460         WHEN  WK-Rsp-Cnt-Svy-Id(WK-Rsp-Cnt-X)  =  Svy-Survey-Id
003470             MOVE  WK-Rsp-Cnt-Count(WK-Rsp-Cnt-X)  TO
003480                 WK-Rsp-Cnt-Found.
003490     IF    WK-Rsp-Cnt-Found  NOT <  Ctl-Low-Resp-Min-Resps
003500         GO TO AA220-EXIT.
003510     MOVE  Cal-Days-Diff  TO  WK-Days-Figure.
003520     MOVE  WK-Days-Figure TO  WK-Days-Disp.
003530     MOVE  WK-Rsp-Cnt-Found  TO  WK-Count-Disp.
003540     ADD   1  TO  WK-Lowresp-Alerts.
003550     MOVE  SPACES  TO  WK-Alert-Line.
003560     STRING "responses " DELIMITED BY SIZE
003570         WK-Count-Disp  DELIMITED BY SIZE
003580         " age-days " DELIMITED BY SIZE
003590         WK-Days-Disp   DELIMITED BY SIZE
003600         INTO  WK-AL-Text
003610         WITH  POINTER  WK-Alert-Ptr.
003620     MOVE  1           TO  WK-Alert-Ptr.
003630     MOVE  "LOWRESP"  TO  WK-AL-Type.
003640     MOVE  "MEDIUM"   TO  WK-AL-Sev.
003650     MOVE  Svy-Survey-Id  TO  WK-AL-Subject.
003660     MOVE  WK-AL-Whole TO  AL-Print-Line.
003670     WRITE AL-Print-Line.
003680 AA220-EXIT.  EXIT.
003690
003700* UPSI-0 diagnostic - the two running alert counts via the
003710* packed/zoned trace REDEFINES above.
003720 AA490-TRACE-COUNTS.
003730     MOVE  WK-Deadline-Alerts  TO  WK-Trace-Packed(1).
003740     MOVE  WK-Lowresp-Alerts   TO  WK-Trace-Packed(2).
003750     MOVE  Ctl-Run-Date8       TO  WK-Run-Packed.
003760     DISPLAY "SVALERT TRACE " WK-Run-Display " DEADLINE "
003770         WK-Trace-Display(1) " LOWRESP " WK-Trace-Display(2).
003780 AA490-EXIT.  EXIT.
003790

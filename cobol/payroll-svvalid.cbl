000100*****************************************************************
000110*                                                               *
000120*                 Field Validator & Required-Field               *
000130*                   Check - Validation Register                  *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVVALID.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          14/06/1988.
000240 DATE-COMPILED.         14/06/1988.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Reads completed RESPONSE headers, their ANSWER detail and the
000320*   survey's FIELD-DEF records; resolves which fields are visible
000330*   (calling SVLOGIC once per rule, descending priority), applies
000340*   REQUIRED-CHECK to the visible set, then the type-specific
000350*   FIELD-VALIDATOR rules to every answer present.  Writes one
000360*   VALIDATION line per answer plus MISSING-REQUIRED lines, with
000370*   a control break on SURVEY-ID and grand totals.
000380*   
000390*   Uses Report Writer for the printed register, same as the old
000400*   Check/Payment Register did.
000410*
000420* Called modules.
000430*                        SVDATE.
000440*                        SVLOGIC.
000450*
000460* Error messages used.
000470*                        SV920  RESPONSE FILE OPEN ERROR
000480*                        SV921  ANSWER FILE OPEN ERROR
000490*                        SV922  FIELD-DEF FILE OPEN ERROR
000500*                        SV923  RULE FILE OPEN ERROR
000510*                        SV924  VALIDATION REPORT OPEN ERROR
000520*
000530* Changes:
000540* 14/06/88 vbc - Created.
000550* 21/03/93 vbc - CHO error code added for choice-field mismatch.
000560* 19/01/99 vbc - Y2K readiness review - dates pass through SVDATE,
000570*                no change required.
000580* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000590* 05/11/25 vbc - Adapted from pyrgstr for the Survey batch suite -
000600*                Report Writer kept, screen I/O and intrinsic
000610*                FUNCTIONs dropped, control break moved to SURVEY-ID.
000620* 23/01/26 rjt - DT/TM/DH validations added for the datetime field
000630*                types, was only doing NU/TX/EM/PH/SC/MC before.
000640*
000650**************************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* These files and programs are part of the Applewood Computers Accounting
000710* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000720*
000730* This program is now free software; you can redistribute it and/or modify
000740* it under the terms of the GNU General Public License as published by the
000750* Free Software Foundation; version 3 and later as revised for personal
000760* usage only and that includes for use within a business but without
000770* repackaging or for Resale in any way.
000780*
000790* ACAS is distributed in the hope that it will be useful, but WITHOUT
000800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000810* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000820* for more details.
000830*
000840* You should have received a copy of the GNU General Public License along
000850* with ACAS; see the file COPYING.  If not, write to the Free Software
000860* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000870*
000880**************************************************************************
000890
000900
000910 ENVIRONMENT            DIVISION.
000920*=======================================
000930
000940 CONFIGURATION          SECTION.
000950*-------------------------------
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000990     UPSI-0 IS SV-TEST-RUN-SW.
001000*   UPSI-0 = 1 forces a trace DISPLAY for every rule call (see SVLOGIC)
001010
001020 INPUT-OUTPUT           SECTION.
001030*-------------------------------
001040 FILE-CONTROL.
001050 SELECT  SV-Response-File    ASSIGN TO "SVRESP"
001060     ORGANIZATION INDEXED
001070     ACCESS     DYNAMIC
001080     RECORD KEY Rsp-Survey-Id Rsp-Response-Id
001090     FILE STATUS SV-Resp-Status.
001100 SELECT  SV-Answer-File      ASSIGN TO "SVANS"
001110     ORGANIZATION INDEXED
001120     ACCESS     DYNAMIC
001130     RECORD KEY Ans-Response-Id
001140     ALTERNATE RECORD KEY Ans-Field-Id WITH DUPLICATES
001150     FILE STATUS SV-Ans-Status.
001160 SELECT  SV-Field-File       ASSIGN TO "SVFLD"
001170     ORGANIZATION INDEXED
001180     ACCESS     DYNAMIC
001190     RECORD KEY Fld-Survey-Id
001200     FILE STATUS SV-Fld-Status.
001210 SELECT  SV-Rule-File        ASSIGN TO "SVRUL"
001220     ORGANIZATION INDEXED
001230     ACCESS     DYNAMIC
001240     RECORD KEY Rul-Survey-Id
001250     FILE STATUS SV-Rul-Status.
001260 SELECT  Validation-Report   ASSIGN TO "SVVALOUT"
001270     ORGANIZATION LINE SEQUENTIAL
001280     FILE STATUS SV-Rpt-Status.
001290
001300 DATA                   DIVISION.
001310*=======================================
001320
001330 FILE                   SECTION.
001340*-------------------------------
001350 FD  SV-Response-File.
001360 COPY "copybooks-wssvrsp.cob".
001370 FD  SV-Answer-File.
001380 COPY "copybooks-wssvans.cob".
001390 FD  SV-Field-File.
001400 COPY "copybooks-wssvfld.cob".
001410 FD  SV-Rule-File.
001420 COPY "copybooks-wssvrul.cob".
001430 FD  Validation-Report
001440     REPORT IS Validation-Register.
001450
001460 WORKING-STORAGE        SECTION.
001470*-------------------------------
001475 77  Prog-Name              pic x(17) value "SVVALID (1.0.00)".
001480 COPY "copybooks-wssvctl.cob".
001490 COPY "copybooks-wssvfnctn.cob".
001500 COPY "copybooks-wssvcal.cob".
001510
001520 01  WK-File-Status.
001530     03  SV-Resp-Status      pic xx.
001540     03  SV-Ans-Status       pic xx.
001550     03  SV-Fld-Status       pic xx.
001560     03  SV-Rul-Status       pic xx.
001570     03  SV-Rpt-Status       pic xx.
001580
001590 01  WK-Answer-Table.
001600     03  WK-Answer-Count    pic 99 comp.
001610     03  WK-Answer-Entry    occurs 50.
001620         05  WK-Ans-Field-Id    pic 9(6).
001630         05  WK-Ans-Value       pic x(40).
001640
001650 01  WK-Visible-Table.
001660     03  WK-Visible-Count   pic 99 comp.
001670     03  WK-Visible-Entry   occurs 50.
001680         05  WK-Vis-Field-Id    pic 9(6).
001690         05  WK-Vis-Flag        pic x  value "Y".
001700         88  WK-Is-Visible         value "Y".
001710
001720 01  WK-Work-Fields.
001730     03  WK-Sub             pic 99    comp.
001740     03  WK-Sub2            pic 99    comp.
001750     03  WK-Found-Flag      pic x     value "N".
001760         88  WK-Found             value "Y".
001770     03  WK-Error-Code      pic x(3)  value spaces.
001780     03  WK-Required-Flag   pic x.
001790         88  WK-Is-Required       value "Y".
001800     03  WK-Numeric-Answer  pic s9(9)v99 comp-3.
001810     03  WK-Answer-Length   pic s9(3)    comp.
001820     03  WK-At-Pos          pic s9(3)    comp.
001830     03  WK-Dot-Pos         pic s9(3)    comp.
001840     03  WK-Digit-Flag      pic x     value "N".
001850         88  WK-Has-Digit          value "Y".
001860     03  WK-Valid-Count     pic 9(7) comp.
001870     03  WK-Invalid-Count   pic 9(7) comp.
001880     03  WK-Missing-Count   pic 9(7) comp.
001890     03  WK-Total-Valid     pic 9(7) comp.
001900     03  WK-Total-Invalid   pic 9(7) comp.
001910     03  WK-Total-Missing   pic 9(7) comp.
001920     03  WK-Current-Survey  pic 9(6) value zero.
001930     03  WK-Target-Field-Id pic 9(6) value zero.
001940     03  WK-List-Remainder  pic x(40) value spaces.
001950     03  WK-List-Item       pic x(40) value spaces.
001960
001970* Zoned alternate view of the field's validation status line,
001980* and of the survey-id control-break holding area - 2 more
001990* REDEFINES alongside the comp-3/display one the copybooks
002000* already carry for this program's 3+.
002010 01  WK-Line-Area.
002020     03  WK-Line-Packed     pic s9(7) comp-3.
002030 01  WK-Line-Area-Z redefines WK-Line-Area.
002040     03  WK-Line-Display    pic x(4).
002050 01  WK-Break-Area.
002060     03  WK-Break-Survey    pic 9(6).
002070 01  WK-Break-Area-R redefines WK-Break-Area.
002080     03  WK-Break-CC        pic 99.
002090     03  WK-Break-Rest      pic 9(4).
002100
002110* Trace view of the run's running totals, dumped as packed
002120* decimal digits for a UPSI-0 diagnostic run - 3rd REDEFINES.
002130 01  WK-Totals-Trace.
002140     03  WK-Trace-Valid      pic 9(7) comp-3.
002150     03  WK-Trace-Invalid    pic 9(7) comp-3.
002160     03  WK-Trace-Missing    pic 9(7) comp-3.
002170 01  WK-Totals-Trace-Z redefines WK-Totals-Trace.
002180     03  WK-Trace-Valid-D    pic x(4).
002190     03  WK-Trace-Invalid-D  pic x(4).
002200     03  WK-Trace-Missing-D  pic x(4).
002210
002220 REPORT                 SECTION.
002230*-------------------------------
002240 RD  Validation-Register
002250     CONTROL      WK-Current-Survey
002260     PAGE LIMIT   60
002270     HEADING      1
002280     FIRST DETAIL 5
002290     LAST  DETAIL 56.
002300
002310 01  VR-Page-Head  TYPE PAGE HEADING.
002320     03  LINE 1.
002330         05  COL  1  pic x(30)  value "Survey Validator Run".
002340         05  COL 50  pic x(9)   value "SVVALID ".
002350         05  COL 70  pic z9     source PAGE-COUNTER.
002360     03  LINE 3.
002370         05  COL  1  pic x(10)  value "Response".
002380         05  COL 12  pic x(7)   value "Field".
002390         05  COL 20  pic x(4)   value "Code".
002400
002410 01  VR-Survey-Head TYPE CONTROL HEADING WK-Current-Survey.
002420     03  LINE + 2.
002430         05  COL  1  pic x(9)   value "Survey ".
002440         05  COL 10  pic 9(6)   source WK-Current-Survey.
002450
002460 01  VR-Detail  TYPE DETAIL.
002470     03  LINE + 1.
002480         05  COL  1  pic 9(8)   source Rsp-Response-Id.
002490         05  COL 12  pic 9(6)   source Ans-Field-Id.
002500         05  COL 20  pic x(16)  source WK-Error-Code.
002510
002520 01  VR-Survey-Foot TYPE CONTROL FOOTING WK-Current-Survey.
002530     03  LINE + 2.
002540         05  COL  1  pic x(15)  value "Survey totals ".
002550         05  COL 17  pic zzzzz9 source WK-Valid-Count.
002560         05  COL 25  pic zzzzz9 source WK-Invalid-Count.
002570         05  COL 33  pic zzzzz9 source WK-Missing-Count.
002580
002590 01  VR-Final-Foot TYPE CONTROL FOOTING FINAL.
002600     03  LINE + 2.
002610         05  COL  1  pic x(14)  value "Grand totals ".
002620         05  COL 17  pic zzzzzz9 source WK-Total-Valid.
002630         05  COL 25  pic zzzzzz9 source WK-Total-Invalid.
002640         05  COL 33  pic zzzzzz9 source WK-Total-Missing.
002650
002660 PROCEDURE              DIVISION.
002670*=======================================================
002680
002690 AA000-MAIN.
002700     PERFORM  AA010-OPEN-FILES   THRU  AA010-EXIT.
002710     MOVE     ZERO  TO  WK-Total-Valid WK-Total-Invalid
002720         WK-Total-Missing.
002730     INITIATE Validation-Register.
002740     PERFORM  AA100-NEXT-RESPONSE  THRU  AA100-EXIT
002750         UNTIL    SV-Eof.
002760     TERMINATE Validation-Register.
002770     PERFORM  AA900-CLOSE-FILES  THRU  AA900-EXIT.
002780     GOBACK.
002790
002800 AA010-OPEN-FILES.
002810     OPEN  INPUT  SV-Response-File.
002820     IF    SV-Resp-Status NOT = "00"
002830         DISPLAY "SV920 RESPONSE FILE OPEN ERROR " SV-Resp-Status
002840         MOVE    "Y" TO SV-Abend-Sw
002850         GO TO AA010-EXIT.
002860     OPEN  INPUT  SV-Answer-File.
002870     IF    SV-Ans-Status  NOT = "00"
002880         DISPLAY "SV921 ANSWER FILE OPEN ERROR " SV-Ans-Status
002890         MOVE    "Y" TO SV-Abend-Sw
002900         GO TO AA010-EXIT.
002910     OPEN  INPUT  SV-Field-File.
002920     IF    SV-Fld-Status  NOT = "00"
002930         DISPLAY "SV922 FIELD-DEF FILE OPEN ERROR " SV-Fld-Status
002940         MOVE    "Y" TO SV-Abend-Sw
002950         GO TO AA010-EXIT.
002960     OPEN  INPUT  SV-Rule-File.
002970     OPEN  OUTPUT Validation-Report.
002980 AA010-EXIT.  EXIT.
002990
003000 AA900-CLOSE-FILES.
003010     CLOSE SV-Response-File  SV-Answer-File  SV-Field-File
003020         SV-Rule-File  Validation-Report.
003030 AA900-EXIT.  EXIT.
003040
003050* Reads the next completed RESPONSE header; in-progress and
003060* abandoned headers are skipped, they are not this report's job.
003070 AA100-NEXT-RESPONSE.
003080     READ  SV-Response-File NEXT RECORD
003090         AT END MOVE "Y" TO SV-Eof-Flag
003100         GO TO AA100-EXIT.
003110     IF    NOT Rsp-Complete
003120         GO TO AA100-EXIT.
003130     IF    Rsp-Survey-Id NOT = WK-Current-Survey
003140         MOVE  Rsp-Survey-Id  TO  WK-Current-Survey
003150         MOVE  ZERO  TO  WK-Valid-Count WK-Invalid-Count
003160             WK-Missing-Count.
003170     PERFORM  AA210-LOAD-ANSWERS     THRU  AA210-EXIT.
003180     PERFORM  AA200-RESOLVE-VISIBILITY THRU AA200-EXIT.
003190     PERFORM  AA250-CHECK-REQUIRED   THRU  AA250-EXIT.
003200     PERFORM  AA300-VALIDATE-ANSWER  THRU  AA390-EXIT
003210         VARYING  WK-Sub FROM 1 BY 1
003220         UNTIL    WK-Sub > WK-Answer-Count.
003230     IF    SV-TEST-RUN-SW
003240         PERFORM  AA190-TRACE-TOTALS  THRU  AA190-EXIT.
003250 AA100-EXIT.  EXIT.
003260
003270* UPSI-0 diagnostic - dumps the running totals for this
003280* response via the packed/zoned trace REDEFINES above.
003290 AA190-TRACE-TOTALS.
003300     MOVE  WK-Valid-Count    TO  WK-Trace-Valid.
003310     MOVE  WK-Invalid-Count  TO  WK-Trace-Invalid.
003320     MOVE  WK-Missing-Count  TO  WK-Trace-Missing.
003330     DISPLAY "SVVALID TRACE " Rsp-Response-Id " "
003340         WK-Trace-Valid-D " " WK-Trace-Invalid-D " "
003350         WK-Trace-Missing-D.
003360 AA190-EXIT.  EXIT.
003370
003380* Loads every ANSWER for this response into WK-Answer-Table,
003390* keyed by Ans-Response-Id via the alternate key.
003400 AA210-LOAD-ANSWERS.
003410     MOVE  ZERO  TO  WK-Answer-Count.
003420     MOVE  Rsp-Response-Id  TO  Ans-Response-Id.
003430     START SV-Answer-File KEY NOT < Ans-Response-Id
003440         INVALID KEY GO TO AA210-EXIT.
003450 AA210-LOOP.
003460     READ  SV-Answer-File NEXT RECORD
003470         AT END GO TO AA210-EXIT.
003480     IF    Ans-Response-Id NOT = Rsp-Response-Id
003490         GO TO AA210-EXIT.
003500     ADD   1  TO  WK-Answer-Count.
003510     MOVE  Ans-Field-Id  TO  WK-Ans-Field-Id(WK-Answer-Count).
003520     MOVE  Ans-Answer-Value TO WK-Ans-Value(WK-Answer-Count).
003530     GO TO AA210-LOOP.
003540 AA210-EXIT.  EXIT.
003550
003560* VISIBILITY-RESOLVER - all fields start visible; walks the
003570* survey's rules, calls SVLOGIC per rule, applies show/hide.
003580 AA200-RESOLVE-VISIBILITY.
003590     MOVE  ZERO  TO  WK-Visible-Count.
003600     PERFORM  AA205-LOAD-FIELD  THRU  AA205-EXIT
003610         VARYING  WK-Sub FROM 1 BY 1
003620         UNTIL    WK-Sub > WK-Answer-Count.
003630     MOVE  Rsp-Survey-Id  TO  Rul-Survey-Id.
003640     START SV-Rule-File KEY NOT < Rul-Survey-Id
003650         INVALID KEY GO TO AA200-EXIT.
003660 AA200-LOOP.
003670     READ  SV-Rule-File NEXT RECORD
003680         AT END GO TO AA200-EXIT.
003690     IF    Rul-Survey-Id NOT = Rsp-Survey-Id
003700         GO TO AA200-EXIT.
003710     CALL  "SVLOGIC" USING SV-Rule-Record SV-Logic-Linkage.
003720     IF    Log-Rule-Is-Valid AND Log-Rule-Is-True
003730         PERFORM AA220-APPLY-ACTION THRU AA220-EXIT.
003740     GO TO AA200-LOOP.
003750 AA200-EXIT.  EXIT.
003760
003770* Seeds the visible-field table, one entry per field the
003780* survey defines - taken off the answer table's own field
003790* ids plus every FIELD-DEF row for the survey, deduplicated.
003800 AA205-LOAD-FIELD.
003810     MOVE  "N"  TO  WK-Found-Flag.
003820     PERFORM  AA206-SCAN-VISIBLE  THRU  AA206-EXIT
003830         VARYING  WK-Sub2 FROM 1 BY 1
003840         UNTIL    WK-Sub2 > WK-Visible-Count OR WK-Found.
003850     IF    NOT WK-Found
003860         ADD   1  TO  WK-Visible-Count
003870         MOVE  WK-Ans-Field-Id(WK-Sub) TO
003880             WK-Vis-Field-Id(WK-Visible-Count)
003890         MOVE  "Y"  TO  WK-Vis-Flag(WK-Visible-Count).
003900 AA205-EXIT.  EXIT.
003910
003920 AA206-SCAN-VISIBLE.
003930     IF    WK-Vis-Field-Id(WK-Sub2) = WK-Ans-Field-Id(WK-Sub)
003940         MOVE  "Y"  TO  WK-Found-Flag.
003950 AA206-EXIT.  EXIT.
003960
003970 AA220-APPLY-ACTION.
003980     MOVE  "N"  TO  WK-Found-Flag.
003990     PERFORM  AA225-FIND-TARGET  THRU  AA225-EXIT
004000         VARYING  WK-Sub2 FROM 1 BY 1
004010         UNTIL    WK-Sub2 > WK-Visible-Count OR WK-Found.
004020     IF    NOT WK-Found
004030         GO TO AA220-EXIT.
004040     IF    Rul-Action-Show
004050         MOVE  "Y"  TO  WK-Vis-Flag(WK-Sub2).
004060     IF    Rul-Action-Hide
004070         MOVE  "N"  TO  WK-Vis-Flag(WK-Sub2).
004080 AA220-EXIT.  EXIT.
004090
004100 AA225-FIND-TARGET.
004110     IF    WK-Vis-Field-Id(WK-Sub2) = Rul-Target-Field-Id
004120         MOVE  "Y"  TO  WK-Found-Flag.
004130 AA225-EXIT.  EXIT.
004140
004150* REQUIRED-CHECK - every visible required field that has no
004160* answer, or a blank one, writes a MISSING-REQUIRED line.
004170 AA250-CHECK-REQUIRED.
004180     PERFORM  AA255-CHECK-ONE  THRU  AA255-EXIT
004190         VARYING  WK-Sub FROM 1 BY 1
004200         UNTIL    WK-Sub > WK-Visible-Count.
004210 AA250-EXIT.  EXIT.
004220
004230 AA255-CHECK-ONE.
004240     IF    NOT WK-Is-Visible(WK-Sub)
004250         GO TO AA255-EXIT.
004260     MOVE  WK-Vis-Field-Id(WK-Sub)  TO  WK-Target-Field-Id.
004270     PERFORM  AA260-READ-FIELD-DEF  THRU  AA260-EXIT.
004280     IF    NOT WK-Found OR NOT Fld-Is-Required
004290         GO TO AA255-EXIT.
004300     MOVE  "N"  TO  WK-Found-Flag.
004310     PERFORM  AA265-FIND-ANSWER  THRU  AA265-EXIT
004320         VARYING  WK-Sub2 FROM 1 BY 1
004330         UNTIL    WK-Sub2 > WK-Answer-Count OR WK-Found.
004340     IF    WK-Found
004350         GO TO AA255-EXIT.
004360     ADD   1  TO  WK-Missing-Count.
004370     MOVE  "MISSING-REQUIRED"  TO  WK-Error-Code.
004380     MOVE  WK-Vis-Field-Id(WK-Sub)  TO  Ans-Field-Id.
004390     GENERATE  VR-Detail.
004400 AA255-EXIT.  EXIT.
004410
004420* FIELD-DEF is keyed by survey/section/field - this batch
004430* only needs the field-id match within the current survey, so
004440* a sequential scan from the survey's first record is enough.
004450* WK-Target-Field-Id is set by the caller before the PERFORM.
004460 AA260-READ-FIELD-DEF.
004470     MOVE  "N"  TO  WK-Found-Flag.
004480     MOVE  WK-Current-Survey  TO  Fld-Survey-Id.
004490     START SV-Field-File KEY NOT < Fld-Survey-Id
004500         INVALID KEY GO TO AA260-EXIT.
004510 AA260-LOOP.
004520     READ  SV-Field-File NEXT RECORD
004530         AT END GO TO AA260-EXIT.
004540     IF    Fld-Survey-Id NOT = WK-Current-Survey
004550         GO TO AA260-EXIT.
004560     IF    Fld-Field-Id = WK-Target-Field-Id
004570         MOVE  "Y"  TO  WK-Found-Flag
004580         GO TO AA260-EXIT.
004590     GO TO AA260-LOOP.
004600 AA260-EXIT.  EXIT.
004610
004620 AA265-FIND-ANSWER.
004630     IF    WK-Ans-Field-Id(WK-Sub2) = WK-Vis-Field-Id(WK-Sub)
004640         AND  WK-Ans-Value(WK-Sub2) NOT = SPACES
004650         MOVE  "Y"  TO  WK-Found-Flag.
004660 AA265-EXIT.  EXIT.
004670
004680* FIELD-VALIDATOR - per-type checks on every answer present.
004690* A blank answer to a REQUIRED field writes REQ here (this is
004695* the per-answer line - AA250 above still covers an answer
004696* that is missing altogether).  Blank on a field that is not
004697* required passes with no further checks.
004700 AA300-VALIDATE-ANSWER.
004710     MOVE  WK-Ans-Field-Id(WK-Sub)  TO  WK-Target-Field-Id.
004720     PERFORM  AA260-READ-FIELD-DEF  THRU  AA260-EXIT.
004730*    (re-used with WK-Sub already pointing at this answer's
004740*     field id - same lookup shape as AA255 needs)
004750     IF    NOT WK-Found
004760         GO TO AA390-EXIT.
004770     MOVE  SPACES  TO  WK-Error-Code.
004775     IF    WK-Ans-Value(WK-Sub) NOT = SPACES
004776         GO TO AA305-TYPE-CHECK.
004777     IF    NOT Fld-Is-Required
004778         GO TO AA390-EXIT.
004779     MOVE  "REQ"  TO  WK-Error-Code.
004780     GO TO AA380-WRITE-LINE.
004790 AA305-TYPE-CHECK.
004800     EVALUATE  TRUE
004810         WHEN Fld-Type = "NU" OR "BO" OR "RT"
004820             PERFORM AA310-VALIDATE-NU THRU AA310-EXIT
004830         WHEN Fld-Type = "TX" OR "TA"
004840             PERFORM AA320-VALIDATE-TX THRU AA320-EXIT
004850         WHEN Fld-Type = "EM"
004860             PERFORM AA330-VALIDATE-EM THRU AA330-EXIT
004870         WHEN Fld-Type = "PH"
004880             PERFORM AA340-VALIDATE-PH THRU AA340-EXIT
004890         WHEN Fld-Type = "SC" OR "DD"
004900             PERFORM AA350-VALIDATE-SC THRU AA350-EXIT
004910         WHEN Fld-Type = "MC"
004920             PERFORM AA355-VALIDATE-MC THRU AA355-EXIT
004930         WHEN Fld-Type = "DT"
004940             PERFORM AA360-VALIDATE-DT THRU AA360-EXIT
004950         WHEN Fld-Type = "TM"
004960             PERFORM AA365-VALIDATE-TM THRU AA365-EXIT
004970         WHEN Fld-Type = "DH"
004980             PERFORM AA370-VALIDATE-DH THRU AA370-EXIT
004990         WHEN OTHER CONTINUE.
005000 AA380-WRITE-LINE.
005010     IF    WK-Error-Code = SPACES
005020         MOVE  "OK"  TO  WK-Error-Code
005030         ADD   1  TO  WK-Valid-Count  WK-Total-Valid
005040     ELSE
005050         ADD   1  TO  WK-Invalid-Count  WK-Total-Invalid.
005060     MOVE  WK-Ans-Field-Id(WK-Sub)  TO  Ans-Field-Id.
005065     GENERATE  VR-Detail.
005070 AA390-EXIT.  EXIT.
005080
005090 AA310-VALIDATE-NU.
005100     IF    WK-Ans-Value(WK-Sub) NOT NUMERIC
005110         MOVE  "FMT"  TO  WK-Error-Code
005120         GO TO AA310-EXIT.
005130     MOVE  WK-Ans-Value(WK-Sub)  TO  WK-Numeric-Answer.
005140     IF    Fld-Min-Value NOT = ZERO
005150         AND  WK-Numeric-Answer < Fld-Min-Value
005160         MOVE  "MIN"  TO  WK-Error-Code
005170         GO TO AA310-EXIT.
005180     IF    Fld-Max-Value NOT = ZERO
005190         AND  WK-Numeric-Answer > Fld-Max-Value
005200         MOVE  "MAX"  TO  WK-Error-Code.
005210 AA310-EXIT.  EXIT.
005220
005230 AA320-VALIDATE-TX.
005240     MOVE  ZERO  TO  WK-Answer-Length.
005250     INSPECT  WK-Ans-Value(WK-Sub)  TALLYING  WK-Answer-Length
005260         FOR CHARACTERS BEFORE INITIAL SPACE.
005270     IF    Fld-Min-Value NOT = ZERO
005280         AND  WK-Answer-Length < Fld-Min-Value
005290         MOVE  "LEN"  TO  WK-Error-Code
005300         GO TO AA320-EXIT.
005310     IF    Fld-Max-Value NOT = ZERO
005320         AND  WK-Answer-Length > Fld-Max-Value
005330         MOVE  "LEN"  TO  WK-Error-Code.
005340 AA320-EXIT.  EXIT.
005350
005360* EM - exactly one @ with text before it and a . after it.
005370 AA330-VALIDATE-EM.
005380     MOVE  "FMT"  TO  WK-Error-Code.
005390     MOVE  ZERO   TO  WK-At-Pos.
005400     INSPECT  WK-Ans-Value(WK-Sub)  TALLYING  WK-At-Pos
005410         FOR ALL "@".
005420     IF    WK-At-Pos NOT = 1
005430         GO TO AA330-EXIT.
005440     PERFORM  AA335-SCAN-AT  THRU  AA335-EXIT
005450         VARYING  WK-At-Pos FROM 1 BY 1
005460         UNTIL    WK-At-Pos > 40
005470         OR       WK-Ans-Value(WK-Sub)(WK-At-Pos:1) = "@".
005480     IF    WK-At-Pos = 1 OR WK-At-Pos > 40
005490         GO TO AA330-EXIT.
005500     MOVE  ZERO  TO  WK-Dot-Pos.
005510     PERFORM  AA336-SCAN-DOT  THRU  AA336-EXIT
005520         VARYING  WK-Dot-Pos FROM (WK-At-Pos + 1) BY 1
005530         UNTIL    WK-Dot-Pos > 40
005540         OR       WK-Ans-Value(WK-Sub)(WK-Dot-Pos:1) = ".".
005550     IF    WK-Dot-Pos > 40
005560         GO TO AA330-EXIT.
005570     MOVE  SPACES  TO  WK-Error-Code.
005580 AA330-EXIT.  EXIT.
005590
005600 AA335-SCAN-AT.  CONTINUE.
005610 AA335-EXIT.  EXIT.
005620 AA336-SCAN-DOT.  CONTINUE.
005630 AA336-EXIT.  EXIT.
005640
005650* PH - digits, spaces, + - ( ) only, at least one digit.
005660 AA340-VALIDATE-PH.
005670     MOVE  "FMT"  TO  WK-Error-Code.
005680     MOVE  "N"    TO  WK-Digit-Flag.
005690     PERFORM  AA345-SCAN-CHAR  THRU  AA345-EXIT
005700         VARYING  WK-Sub2 FROM 1 BY 1
005710         UNTIL    WK-Sub2 > 40
005720         OR       WK-Error-Code = SPACES.
005730     IF    WK-Error-Code = "FMT" AND WK-Has-Digit
005740         MOVE  SPACES  TO  WK-Error-Code.
005750 AA340-EXIT.  EXIT.
005760
005770 AA345-SCAN-CHAR.
005780     EVALUATE  WK-Ans-Value(WK-Sub)(WK-Sub2:1)
005790         WHEN SPACE     CONTINUE
005800         WHEN "+"       CONTINUE
005810         WHEN "-"       CONTINUE
005820         WHEN "("       CONTINUE
005830         WHEN ")"       CONTINUE
005840         WHEN "0" THRU "9"  MOVE "Y" TO WK-Digit-Flag
005850         WHEN OTHER     MOVE "BAD" TO WK-Error-Code.
005860 AA345-EXIT.  EXIT.
005870
005880* SC/DD - single answer must be one of the field's options.
005890 AA350-VALIDATE-SC.
005900     MOVE  "CHO"  TO  WK-Error-Code.
005910     PERFORM  AA351-SCAN-OPTION  THRU  AA351-EXIT
005920         VARYING  WK-Sub2 FROM 1 BY 1
005930         UNTIL    WK-Sub2 > Fld-Option-Count
005940         OR       WK-Error-Code = SPACES.
005950 AA350-EXIT.  EXIT.
005960
005970 AA351-SCAN-OPTION.
005980     IF    WK-Ans-Value(WK-Sub)(1:10) = Fld-Option-Values(WK-Sub2)
005990         MOVE  SPACES  TO  WK-Error-Code.
006000 AA351-EXIT.  EXIT.
006010
006020* MC - every ; separated value must be an option value.
006030 AA355-VALIDATE-MC.
006040     MOVE  WK-Ans-Value(WK-Sub)  TO  WK-List-Remainder.
006050     MOVE  SPACES  TO  WK-Error-Code.
006060 AA355-LOOP.
006070     UNSTRING WK-List-Remainder DELIMITED BY ";"
006080         INTO  WK-List-Item  WK-List-Remainder.
006090     MOVE  "CHO"  TO  WK-Dot-Pos.
006100*    (re-using WK-Dot-Pos as scratch pass/fail here is not
006110*     ideal but keeps the WORKING-STORAGE count down - ok
006120*     since it is not a numeric test in this paragraph)
006130     PERFORM  AA356-SCAN-ITEM  THRU  AA356-EXIT
006140         VARYING  WK-Sub2 FROM 1 BY 1
006150         UNTIL    WK-Sub2 > Fld-Option-Count
006160         OR       WK-Dot-Pos = ZERO.
006170     IF    WK-Dot-Pos NOT = ZERO
006180         MOVE  "CHO"  TO  WK-Error-Code.
006190     IF    WK-List-Remainder NOT = SPACES
006200         GO TO AA355-LOOP.
006210 AA355-EXIT.  EXIT.
006220
006230 AA356-SCAN-ITEM.
006240     IF    WK-List-Item = Fld-Option-Values(WK-Sub2)
006250         MOVE  ZERO  TO  WK-Dot-Pos.
006260 AA356-EXIT.  EXIT.
006270
006280* DT - 8-digit calendar date, via SVDATE's validate service.
006290 AA360-VALIDATE-DT.
006300     MOVE  "FMT"  TO  WK-Error-Code.
006310     IF    WK-Ans-Value(WK-Sub)(1:8) NOT NUMERIC
006320         GO TO AA360-EXIT.
006330     SET   Cal-Fn-Validate  TO TRUE.
006340     MOVE  WK-Ans-Value(WK-Sub)(1:8)  TO  Cal-Date-1(1:8).
006350     CALL  "SVDATE"  USING  SV-Cal-Linkage.
006360     IF    Cal-Is-Valid
006370         MOVE  SPACES  TO  WK-Error-Code.
006380 AA360-EXIT.  EXIT.
006390
006400* TM - HHMMSS or HHMM, range-checked in place.
006410 AA365-VALIDATE-TM.
006420     MOVE  "FMT"  TO  WK-Error-Code.
006430     IF    WK-Ans-Value(WK-Sub)(1:4) NOT NUMERIC
006440         GO TO AA365-EXIT.
006450     IF    WK-Ans-Value(WK-Sub)(1:2) > "23"
006460         GO TO AA365-EXIT.
006470     IF    WK-Ans-Value(WK-Sub)(3:2) > "59"
006480         GO TO AA365-EXIT.
006490     IF    WK-Ans-Value(WK-Sub)(5:2) NOT = SPACES
006500         IF   WK-Ans-Value(WK-Sub)(5:2) NOT NUMERIC
006510             GO TO AA365-EXIT
006520         ELSE
006530             IF  WK-Ans-Value(WK-Sub)(5:2) > "59"
006540                 GO TO AA365-EXIT.
006550     MOVE  SPACES  TO  WK-Error-Code.
006560 AA365-EXIT.  EXIT.
006570
006580* DH - date part validated via SVDATE, time part in place.
006590 AA370-VALIDATE-DH.
006600     MOVE  "FMT"  TO  WK-Error-Code.
006610     IF    WK-Ans-Value(WK-Sub)(1:14) NOT NUMERIC
006620         GO TO AA370-EXIT.
006630     SET   Cal-Fn-Validate  TO TRUE.
006640     MOVE  WK-Ans-Value(WK-Sub)(1:8)  TO  Cal-Date-1(1:8).
006650     CALL  "SVDATE"  USING  SV-Cal-Linkage.
006660     IF    NOT Cal-Is-Valid
006670         GO TO AA370-EXIT.
006680     IF    WK-Ans-Value(WK-Sub)(9:2) > "23"
006690         GO TO AA370-EXIT.
006700     IF    WK-Ans-Value(WK-Sub)(11:2) > "59"
006710         GO TO AA370-EXIT.
006720     IF    WK-Ans-Value(WK-Sub)(13:2) > "59"
006730         GO TO AA370-EXIT.
006740     MOVE  SPACES  TO  WK-Error-Code.
006750 AA370-EXIT.  EXIT.
006760

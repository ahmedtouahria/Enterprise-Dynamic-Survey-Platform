000100*****************************************************************
000110*                                                               *
000120*                         Response Metrics                       *
000130*                   Per-Survey Completion Totals                 *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVMETRX.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          09/03/1989.
000240 DATE-COMPILED.         09/03/1989.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Single pass over the RESPONSE file, already in survey/response
000320*   order, producing for each survey the total response count, the
000330*   count by status, the completion rate and the average completion
000340*   time in minutes for completed responses that carry a genuine
000350*   Submitted-Dts.  A Report Writer CONTROL FOOTING on Rsp-Survey-Id
000360*   carries the per-survey line, CONTROL FOOTING FINAL the grand
000370*   totals - there is no DETAIL line, this is a totals-only report.
000380*
000390* Called modules.
000400*                        SVDATE.
000410*
000420* Error messages used.
000430*                        SV940  RESPONSE FILE OPEN ERROR
000440*                        SV941  METRICS REPORT OPEN ERROR
000450*
000460* Changes:
000470* 09/03/89 vbc - Created.
000480* 14/08/94 vbc - Average completion time added, was totals/rate only.
000490* 19/01/99 vbc - Y2K readiness review - dates pass through SVDATE,
000500*                no change required.
000510* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000520* 05/11/25 vbc - Adapted from the old Vacation report's RD shape
000530*                for the Survey batch suite.
000540* 09/02/26 vbc - Switched to the new SVDATE Mins-Diff service -
000550*                this program used to walk Add-Minutes by hand,
000560*                far too slow over a big response file.
000570*
000580**************************************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* These files and programs are part of the Applewood Computers Accounting
000640* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000650*
000660* This program is now free software; you can redistribute it and/or modify
000670* it under the terms of the GNU General Public License as published by the
000680* Free Software Foundation; version 3 and later as revised for personal
000690* usage only and that includes for use within a business but without
000700* repackaging or for Resale in any way.
000710*
000720* ACAS is distributed in the hope that it will be useful, but WITHOUT
000730* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000740* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000750* for more details.
000760*
000770* You should have received a copy of the GNU General Public License along
000780* with ACAS; see the file COPYING.  If not, write to the Free Software
000790* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000800*
000810**************************************************************************
000820
000830
000840 ENVIRONMENT            DIVISION.
000850*=======================================
000860
000870 CONFIGURATION          SECTION.
000880*-------------------------------
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000920     UPSI-0 IS SV-TEST-RUN-SW.
000930*   UPSI-0 = 1 forces a trace DISPLAY of each survey break.
000940
000950 INPUT-OUTPUT           SECTION.
000960*-------------------------------
000970 FILE-CONTROL.
000980 SELECT  SV-Response-File   ASSIGN TO "SVRESP"
000990     ORGANIZATION INDEXED
001000     ACCESS       SEQUENTIAL
001010     RECORD KEY   Rsp-Survey-Id Rsp-Response-Id
001020     FILE STATUS  SV-Resp-Status.
001030 SELECT  Metrics-Report     ASSIGN TO "SVMETOUT"
001040     ORGANIZATION LINE SEQUENTIAL
001050     FILE STATUS  SV-Rpt-Status.
001060
001070 DATA                   DIVISION.
001080*=======================================
001090
001100 FILE                   SECTION.
001110*-------------------------------
001120 FD  SV-Response-File.
001130     COPY "copybooks-wssvrsp.cob".
001140
001150 FD  Metrics-Report
001160     REPORT IS Metrics-Register.
001170
001180 WORKING-STORAGE        SECTION.
001190*-------------------------------
001195 77  Prog-Name              pic x(17) value "SVMETRX (1.0.00)".
001200     COPY "copybooks-wssvfnctn.cob".
001210     COPY "copybooks-wssvcal.cob".
001220
001230 01  WK-File-Status.
001240     03  SV-Resp-Status       pic xx.
001250     03  SV-Rpt-Status        pic xx.
001260
001270* Control field for the Report Writer break - moved in from
001280* Rsp-Survey-Id ahead of the GENERATE that flushes the prior
001290* group, so the flush still sees the group it is closing.
001300 01  WK-Current-Survey      pic 9(6) value zero.
001310 01  WK-First-Survey-Sw     pic x    value "Y".
001320         88  WK-First-Survey           value "Y".
001330
001340* Per-survey running counts, reset to zero on every break -
001350* CONTROL FOOTING below reads these by SOURCE.
001360 01  WK-Survey-Totals.
001370     03  WK-Svy-Total         pic 9(7) comp value zero.
001380     03  WK-Svy-InProg        pic 9(7) comp value zero.
001390     03  WK-Svy-Complete      pic 9(7) comp value zero.
001400     03  WK-Svy-Abandoned     pic 9(7) comp value zero.
001410     03  WK-Svy-Dur-Count     pic 9(7) comp value zero.
001420     03  WK-Svy-Dur-Sum       pic s9(9) comp value zero.
001430     03  WK-Svy-Rate          pic s9(3)v99 comp-3 value zero.
001440     03  WK-Svy-Avg-Mins      pic s9(5)v99 comp-3 value zero.
001450
001460* Grand totals, accumulated across every survey, never reset -
001470* CONTROL FOOTING FINAL reads these by SOURCE.
001480 01  WK-Grand-Totals.
001490     03  WK-Grand-Total       pic 9(7) comp value zero.
001500     03  WK-Grand-InProg      pic 9(7) comp value zero.
001510     03  WK-Grand-Complete    pic 9(7) comp value zero.
001520     03  WK-Grand-Abandoned   pic 9(7) comp value zero.
001530     03  WK-Grand-Dur-Count   pic 9(7) comp value zero.
001540     03  WK-Grand-Dur-Sum     pic s9(9) comp value zero.
001550     03  WK-Grand-Rate        pic s9(3)v99 comp-3 value zero.
001560     03  WK-Grand-Avg-Mins    pic s9(5)v99 comp-3 value zero.
001570
001580* Packed/zoned trace pair for the per-survey counts - UPSI-0
001590* diagnostic only - 1st REDEFINES.
001600 01  WK-Svy-Trace-Area.
001610     03  WK-Trace-Packed      pic s9(7) comp-3 occurs 4.
001620 01  WK-Svy-Trace-Area-Z redefines WK-Svy-Trace-Area.
001630     03  WK-Trace-Display     pic x(4)  occurs 4.
001640
001650* Packed/zoned trace pair for the duration sum and count -
001660* UPSI-0 diagnostic only - 2nd REDEFINES.
001670 01  WK-Dur-Trace-Area.
001680     03  WK-Dur-Trace-Sum     pic s9(9) comp-3.
001690     03  WK-Dur-Trace-Count   pic s9(7) comp-3.
001700 01  WK-Dur-Trace-Area-Z redefines WK-Dur-Trace-Area.
001710     03  WK-Dur-Trace-Sum-D   pic x(6).
001720     03  WK-Dur-Trace-Cnt-D   pic x(4).
001730
001740* Packed/zoned trace pair for the grand totals, dumped once
001750* at BB900 close - 3rd REDEFINES.
001760 01  WK-Grand-Trace-Area.
001770     03  WK-Grand-Trace-Packed  pic s9(7) comp-3 occurs 4.
001780 01  WK-Grand-Trace-Area-Z redefines WK-Grand-Trace-Area.
001790     03  WK-Grand-Trace-Display pic x(4)  occurs 4.
001800
001810 REPORT                 SECTION.
001820*-------------------------------
001830 RD  Metrics-Register
001840     CONTROL      WK-Current-Survey
001850     PAGE LIMIT   60
001860     HEADING      1
001870     FIRST DETAIL 5
001880     LAST  DETAIL 56.
001890
001900 01  MR-Page-Head  TYPE PAGE HEADING.
001910     03  LINE 1.
001920         05  COL  1  pic x(24)  value "Survey Response Metrics".
001930         05  COL 50  pic x(9)   value "SVMETRX ".
001940         05  COL 70  pic z9     source PAGE-COUNTER.
001950     03  LINE 3.
001960         05  COL  1  pic x(8)   value "Survey".
001970         05  COL 10  pic x(8)   value "Total".
001980         05  COL 20  pic x(8)   value "InProg".
001990         05  COL 30  pic x(8)   value "Complete".
002000         05  COL 40  pic x(10)  value "Abandoned".
002010         05  COL 52  pic x(9)   value "Rate Pct".
002020         05  COL 63  pic x(12)  value "Avg Mins".
002030
002040 01  MR-Survey-Head TYPE CONTROL HEADING WK-Current-Survey.
002050     03  LINE + 2.
002060         05  COL  1  pic x(9)   value "Survey ".
002070         05  COL 10  pic 9(6)   source WK-Current-Survey.
002080
002090 01  MR-Survey-Foot TYPE CONTROL FOOTING WK-Current-Survey.
002100     03  LINE + 1.
002110         05  COL  1  pic 9(6)    source WK-Current-Survey.
002120         05  COL 10  pic zzzzz9  source WK-Svy-Total.
002130         05  COL 20  pic zzzzz9  source WK-Svy-InProg.
002140         05  COL 30  pic zzzzz9  source WK-Svy-Complete.
002150         05  COL 40  pic zzzzz9  source WK-Svy-Abandoned.
002160         05  COL 52  pic zz9.99  source WK-Svy-Rate.
002170         05  COL 63  pic zzzz9.99 source WK-Svy-Avg-Mins.
002180
002190 01  MR-Final-Foot TYPE CONTROL FOOTING FINAL.
002200     03  LINE + 2.
002210         05  COL  1  pic x(14)   value "Grand totals ".
002220         05  COL 15  pic zzzzzz9 source WK-Grand-Total.
002230     03  LINE + 1.
002240         05  COL  1  pic x(14)   value "In-progress  ".
002250         05  COL 15  pic zzzzzz9 source WK-Grand-InProg.
002260     03  LINE + 1.
002270         05  COL  1  pic x(14)   value "Completed    ".
002280         05  COL 15  pic zzzzzz9 source WK-Grand-Complete.
002290     03  LINE + 1.
002300         05  COL  1  pic x(14)   value "Abandoned    ".
002310         05  COL 15  pic zzzzzz9 source WK-Grand-Abandoned.
002320     03  LINE + 1.
002330         05  COL  1  pic x(14)   value "Rate pct     ".
002340         05  COL 15  pic zz9.99  source WK-Grand-Rate.
002350     03  LINE + 1.
002360         05  COL  1  pic x(14)   value "Avg mins     ".
002370         05  COL 15  pic zzzz9.99 source WK-Grand-Avg-Mins.
002380
002390 PROCEDURE              DIVISION.
002400*=======================================================
002410
002420 AA000-MAIN.
002430     PERFORM  AA010-OPEN-FILES    THRU  AA010-EXIT.
002440     INITIATE Metrics-Register.
002450     PERFORM  AA100-NEXT-RESPONSE THRU  AA100-EXIT
002460         UNTIL    SV-Eof.
002470     TERMINATE Metrics-Register.
002480     IF    SV-TEST-RUN-SW
002490         PERFORM  AA190-TRACE-GRAND  THRU  AA190-EXIT.
002500     PERFORM  AA900-CLOSE-FILES   THRU  AA900-EXIT.
002510     GOBACK.
002520
002530 AA010-OPEN-FILES.
002540     OPEN  INPUT  SV-Response-File.
002550     IF    SV-Resp-Status NOT = "00"
002560         DISPLAY "SV940 RESPONSE FILE OPEN ERROR " SV-Resp-Status
002570         MOVE    "Y" TO SV-Abend-Sw
002580         GO TO AA010-EXIT.
002590     OPEN  OUTPUT Metrics-Report.
002600     IF    SV-Rpt-Status NOT = "00"
002610         DISPLAY "SV941 METRICS REPORT OPEN ERROR " SV-Rpt-Status
002620         MOVE    "Y" TO SV-Abend-Sw.
002630 AA010-EXIT.  EXIT.
002640
002650 AA900-CLOSE-FILES.
002660     CLOSE SV-Response-File  Metrics-Report.
002670 AA900-EXIT.  EXIT.
002680
002690* Rsp-Survey-Id NOT = WK-Current-Survey detects the break -
002700* the new survey id is moved into the CONTROL field BEFORE
002710* the GENERATE, so Report Writer's own compare against the
002720* value it last saw actually fires the break; WK-Svy-* still
002730* holds the closing group's final totals at that instant, so
002740* they are only zeroed once the GENERATE has returned.  The
002750* very first survey has no prior group to flush, so the
002760* GENERATE is skipped that one time via WK-First-Survey-Sw.
002770 AA100-NEXT-RESPONSE.
002780     READ  SV-Response-File NEXT RECORD
002790         AT END MOVE "Y" TO SV-Eof-Flag
002800         GO TO AA100-EXIT.
002810     IF    Rsp-Survey-Id NOT = WK-Current-Survey
002820         IF   WK-First-Survey
002830             MOVE  "N"  TO  WK-First-Survey-Sw
002840             MOVE  Rsp-Survey-Id  TO  WK-Current-Survey
002850         ELSE
002860             MOVE  Rsp-Survey-Id  TO  WK-Current-Survey
002870             GENERATE  Metrics-Register
002880             MOVE  ZERO  TO  WK-Svy-Total WK-Svy-InProg
002890                 WK-Svy-Complete WK-Svy-Abandoned WK-Svy-Dur-Count
002900                 WK-Svy-Dur-Sum
002910         END-IF.
002920     PERFORM  AA150-ACCUM-COUNTS  THRU  AA150-EXIT.
002930     IF    SV-TEST-RUN-SW
002940         PERFORM  AA195-TRACE-SURVEY  THRU  AA195-EXIT.
002950 AA100-EXIT.  EXIT.
002960
002970* Bumps the per-survey and grand counters for this one
002980* response, then recomputes the rate/average so the CONTROL
002990* FOOTING SOURCE fields are always current when GENERATE
003000* next fires for this group.
003010 AA150-ACCUM-COUNTS.
003020     ADD  1  TO  WK-Svy-Total     WK-Grand-Total.
003030     EVALUATE  TRUE
003040         WHEN  Rsp-In-Progress
003050             ADD  1  TO  WK-Svy-InProg    WK-Grand-InProg
003060         WHEN  Rsp-Complete
003070             ADD  1  TO  WK-Svy-Complete  WK-Grand-Complete
003080         WHEN  Rsp-Abandoned
003090             ADD  1  TO  WK-Svy-Abandoned WK-Grand-Abandoned
003100     END-EVALUATE.
003110     IF    Rsp-Complete  AND  Rsp-Submitted-Dts NOT = ZERO
003120         SET   Cal-Fn-Mins-Diff  TO TRUE
003130         MOVE  Rsp-Started-Dts   TO  Cal-Date-1
003140         MOVE  Rsp-Submitted-Dts TO  Cal-Date-2
003150         CALL  "SVDATE"  USING  SV-Cal-Linkage
003160         ADD   1  TO  WK-Svy-Dur-Count  WK-Grand-Dur-Count
003170         ADD   Cal-Mins-Diff  TO  WK-Svy-Dur-Sum
003180             WK-Grand-Dur-Sum.
003190     IF    WK-Svy-Total  =  ZERO
003200         MOVE  ZERO  TO  WK-Svy-Rate
003210     ELSE
003220         COMPUTE  WK-Svy-Rate  ROUNDED =
003230             WK-Svy-Complete / WK-Svy-Total * 100.
003240     IF    WK-Svy-Dur-Count  =  ZERO
003250         MOVE  ZERO  TO  WK-Svy-Avg-Mins
003260     ELSE
003270         COMPUTE  WK-Svy-Avg-Mins  ROUNDED =
003280             WK-Svy-Dur-Sum / WK-Svy-Dur-Count.
003290     IF    WK-Grand-Total  =  ZERO
003300         MOVE  ZERO  TO  WK-Grand-Rate
003310     ELSE
003320         COMPUTE  WK-Grand-Rate  ROUNDED =
003330             WK-Grand-Complete / WK-Grand-Total * 100.
003340     IF    WK-Grand-Dur-Count  =  ZERO
003350         MOVE  ZERO  TO  WK-Grand-Avg-Mins
003360     ELSE
003370         COMPUTE  WK-Grand-Avg-Mins  ROUNDED =
003380             WK-Grand-Dur-Sum / WK-Grand-Dur-Count.
003390 AA150-EXIT.  EXIT.
003400
003410* UPSI-0 diagnostic - running per-survey totals via the
003420* packed/zoned trace REDEFINES above.
003430 AA195-TRACE-SURVEY.
003440     MOVE  WK-Svy-Total       TO  WK-Trace-Packed(1).
003450     MOVE  WK-Svy-Complete    TO  WK-Trace-Packed(2).
003460     MOVE  WK-Svy-Abandoned   TO  WK-Trace-Packed(3).
003470     MOVE  WK-Svy-InProg      TO  WK-Trace-Packed(4).
003480     MOVE  WK-Svy-Dur-Sum     TO  WK-Dur-Trace-Sum.
003490     MOVE  WK-Svy-Dur-Count   TO  WK-Dur-Trace-Count.
003500     DISPLAY "SVMETRX TRACE " Rsp-Survey-Id " "
003510         WK-Trace-Display(1) " " WK-Trace-Display(2) " "
003520         WK-Trace-Display(3) " " WK-Trace-Display(4) " "
003530         WK-Dur-Trace-Sum-D " " WK-Dur-Trace-Cnt-D.
003540 AA195-EXIT.  EXIT.
003550
003560* UPSI-0 diagnostic - final grand totals via the 3rd
003570* packed/zoned trace REDEFINES, dumped once at close.
003580 AA190-TRACE-GRAND.
003590     MOVE  WK-Grand-Total      TO  WK-Grand-Trace-Packed(1).
003600     MOVE  WK-Grand-Complete   TO  WK-Grand-Trace-Packed(2).
003610     MOVE  WK-Grand-Abandoned  TO  WK-Grand-Trace-Packed(3).
003620     MOVE  WK-Grand-InProg     TO  WK-Grand-Trace-Packed(4).
003630     DISPLAY "SVMETRX GRAND "
003640         WK-Grand-Trace-Display(1) " "
003650         WK-Grand-Trace-Display(2) " "
003660         WK-Grand-Trace-Display(3) " "
003670         WK-Grand-Trace-Display(4).
003680 AA190-EXIT.  EXIT.
003690

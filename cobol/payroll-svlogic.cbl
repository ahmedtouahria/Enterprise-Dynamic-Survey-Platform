000100*****************************************************************
000110*                                                               *
000120*                  Conditional Logic Rule Engine                 *
000130*                     & Structural Validation                    *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVLOGIC.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          03/05/1987.
000240 DATE-COMPILED.         03/05/1987.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Evaluates one SV-Rule-Record against a caller-supplied answer
000320*   table and returns true/false plus a structural validity flag.
000330*   The caller (SVVALID) walks the survey's rules in descending
000340*   Rul-Priority order, calling here once per rule and folding the
000350*   result into the field's visible/hidden state itself - this
000360*   module only ever judges one rule at a time.
000370*
000380* Called modules.
000390*                        (none - this is a leaf subprogram)
000400*
000410* Error messages used.
000420*                        SV910  LEAF COMPARISON CODE NOT IN WHITELIST
000430*
000440* Changes:
000450* 03/05/87 vbc - Created.
000460* 11/07/92 vbc - BT comparison added, two-value min;max range
000470*                check requested by the actuarial forms work.
000480* 19/01/99 vbc - Y2K readiness review - no date fields held here,
000490*                no change required.
000500* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000510* 05/11/25 vbc - Adapted from the old rate-table lookup routine
000520*                for the Survey batch suite - now whitelists 16
000530*                comparison codes and folds AND/OR/NOT groups.
000540* 20/01/26 rjt - IN/NI semicolon-list handling corrected, was
000550*                comparing the whole list as one value.
000560*
000570**************************************************************************
000580*
000590* Copyright Notice.
000600* ****************
000610*
000620* These files and programs are part of the Applewood Computers Accounting
000630* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000640*
000650* This program is now free software; you can redistribute it and/or modify
000660* it under the terms of the GNU General Public License as published by the
000670* Free Software Foundation; version 3 and later as revised for personal
000680* usage only and that includes for use within a business but without
000690* repackaging or for Resale in any way.
000700*
000710* ACAS is distributed in the hope that it will be useful, but WITHOUT
000720* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000730* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000740* for more details.
000750*
000760* You should have received a copy of the GNU General Public License along
000770* with ACAS; see the file COPYING.  If not, write to the Free Software
000780* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000790*
000800**************************************************************************
000810
000820
000830 ENVIRONMENT            DIVISION.
000840*=======================================
000850
000860 CONFIGURATION          SECTION.
000870*-------------------------------
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000910     UPSI-0 IS SV-TEST-RUN-SW.
000920
000930 INPUT-OUTPUT           SECTION.
000940*-------------------------------
000950 FILE-CONTROL.
000960*   no files - pure evaluation subprogram
000970
000980 DATA                   DIVISION.
000990*=======================================
001000
001010 WORKING-STORAGE        SECTION.
001020*-------------------------------
001025 77  Prog-Name              pic x(17) value "SVLOGIC (1.0.00)".
001030
001040* Whitelist of leaf comparison codes - anything not in here
001050* fails structural validation at SV110.
001060 01  WK-Whitelist-Table.
001070     03  WK-Whitelist        pic x(2)  occurs 16.
001080*    elements are DISPLAY, scanned by WK-Sub2 (a COMP item) -
001090*    the REDEFINES below is the 1st of this program's 3.
001100 01  WK-Whitelist-R redefines WK-Whitelist-Table.
001110     03  WK-Whitelist-Chars pic x(32).
001120
001130 01  WK-Work-Fields.
001140     03  WK-Sub             pic 99    comp.
001150     03  WK-True-Count      pic s9(3) comp.
001160     03  WK-False-Count     pic s9(3) comp.
001170     03  WK-Found-Flag      pic x      value "N".
001180         88  WK-Found             value "Y".
001190     03  WK-Leaf-Result     pic x      value "F".
001200         88  WK-Leaf-True         value "T".
001210     03  WK-Answer-Value    pic x(40).
001220     03  WK-Answer-Numeric  pic s9(9)v99 comp-3.
001230     03  WK-Expect-Numeric  pic s9(9)v99 comp-3.
001240     03  WK-Min-Numeric     pic s9(9)v99 comp-3.
001250     03  WK-Max-Numeric     pic s9(9)v99 comp-3.
001260     03  WK-Semi-Pos        pic s9(3) comp.
001270     03  WK-List-Remainder  pic x(20).
001280     03  WK-List-Item       pic x(20).
001290     03  WK-Sub3            pic 99    comp.
001300     03  WK-Sub4            pic 99    comp.
001310     03  WK-Norm-Outcome    pic xx.
001320     03  WK-Upper-Answer    pic x(40).
001330     03  WK-Upper-Expect    pic x(40).
001340     03  WK-Bool-Answer     pic x      value space.
001350     03  WK-Bool-Expect     pic x      value space.
001360
001370* Zoned alternate view of the packed answer/expected amounts -
001380* used by SV900-TRACE when a run is diagnosed with UPSI-0 on.
001390 01  WK-Trace-Amounts.
001400     03  WK-Trace-Answer    pic s9(9)v99 comp-3.
001410     03  WK-Trace-Expect    pic s9(9)v99 comp-3.
001420 01  WK-Trace-Amounts-Z redefines WK-Trace-Amounts.
001430     03  WK-Trace-Answer-Z  pic x(12).
001440     03  WK-Trace-Expect-Z  pic x(12).
001450
001460* Range work area for BT, packed; zoned view for the same
001470* SV900-TRACE log line when tracing a BT leaf.
001480 01  WK-Trace-Range.
001490     03  WK-Trace-Min      pic s9(9)v99 comp-3.
001500     03  WK-Trace-Max      pic s9(9)v99 comp-3.
001510 01  WK-Trace-Range-Z redefines WK-Trace-Range.
001520     03  WK-Trace-Min-Z    pic x(12).
001530     03  WK-Trace-Max-Z    pic x(12).
001540
001550* Loaded once at SV000 - 16 codes, 2 chars each, moved into
001560* WK-Whitelist(1) thru (16) via the string view at WK-Whitelist-R
001570* so one MOVE fills the whole table in one shot.
001580 01  WK-Whitelist-Literal  pic x(32)  value
001590         "EQNEGTLTGELECTNCSWEWININEMNMBT ".
001600
001610 LINKAGE                SECTION.
001620*-------------------------------
001630
001640* copy wssvrul.cob for the rule being judged this call.
001650 COPY "copybooks-wssvrul.cob".
001660
001670 01  SV-Logic-Linkage.
001680     03  Log-Answer-Count    pic 99 comp.
001690     03  Log-Answer-Table    occurs 50.
001700         05  Log-Ans-Field-Id    pic 9(6).
001710         05  Log-Ans-Value       pic x(40).
001720     03  Log-Rule-Valid-Flag pic x.
001730         88  Log-Rule-Is-Valid     value "Y".
001740     03  Log-Rule-Result-Flag pic x.
001750         88  Log-Rule-Is-True      value "T".
001760
001770 PROCEDURE              DIVISION USING SV-Rule-Record
001780     SV-Logic-Linkage.
001790*=======================================================
001800
001810 SV000-MAIN.
001820     MOVE  WK-Whitelist-Literal  TO  WK-Whitelist-Chars.
001830     MOVE  "Y"  TO  Log-Rule-Valid-Flag.
001840     MOVE  "F"  TO  Log-Rule-Result-Flag.
001850     PERFORM  SV110-VALIDATE-RULE  THRU  SV110-EXIT.
001860     IF    NOT Log-Rule-Is-Valid
001870         GOBACK.
001880     PERFORM  SV150-FOLD-GROUP  THRU  SV150-EXIT.
001890     IF    SV-TEST-RUN-SW
001900         PERFORM SV900-TRACE THRU SV900-EXIT.
001910     GOBACK.
001920
001930* Diagnostic trace only, switched on via UPSI-0 in the JCL -
001940* moves the last leaf's amounts into the zoned view so a
001950* DISPLAY of WK-Trace-Amounts-Z is readable in the job log.
001960 SV900-TRACE.
001970     MOVE  WK-Answer-Numeric  TO  WK-Trace-Answer.
001980     MOVE  WK-Expect-Numeric  TO  WK-Trace-Expect.
001990     MOVE  WK-Min-Numeric     TO  WK-Trace-Min.
002000     MOVE  WK-Max-Numeric     TO  WK-Trace-Max.
002010     DISPLAY  WK-Trace-Answer-Z  " VS "  WK-Trace-Expect-Z.
002020     DISPLAY  WK-Trace-Min-Z     " TO  "  WK-Trace-Max-Z.
002030 SV900-EXIT.  EXIT.
002040
002050* Rejects: bad group operator; NOT with other than 1 leaf;
002060* a leaf missing a field id; a leaf code not in the whitelist;
002070* a leaf other than EM/NM carrying an empty expected value.
002080 SV110-VALIDATE-RULE.
002090     IF    NOT Rul-Op-And AND NOT Rul-Op-Or AND NOT Rul-Op-Not
002100         MOVE  "N"  TO  Log-Rule-Valid-Flag
002110         GO TO SV110-EXIT.
002120     IF    Rul-Op-Not AND Rul-Cond-Count NOT = 1
002130         MOVE  "N"  TO  Log-Rule-Valid-Flag
002140         GO TO SV110-EXIT.
002150     IF    Rul-Cond-Count < 1 OR > 10
002160         MOVE  "N"  TO  Log-Rule-Valid-Flag
002170         GO TO SV110-EXIT.
002180     PERFORM  SV120-CHECK-LEAF  THRU  SV120-EXIT
002190         VARYING WK-Sub FROM 1 BY 1
002200         UNTIL   WK-Sub > Rul-Cond-Count
002210         OR      NOT Log-Rule-Is-Valid.
002220 SV110-EXIT.  EXIT.
002230
002240 SV120-CHECK-LEAF.
002250     IF    Rul-Cond-Field-Id(WK-Sub) = ZERO
002260         MOVE  "N"  TO  Log-Rule-Valid-Flag
002270         GO TO SV120-EXIT.
002280     MOVE  "N"  TO  WK-Found-Flag.
002290     PERFORM  SV130-SCAN-WHITELIST  THRU  SV130-EXIT.
002300     IF    NOT WK-Found
002310         MOVE  "N"  TO  Log-Rule-Valid-Flag
002320         GO TO SV120-EXIT.
002330     IF    Rul-Cond-Comparison(WK-Sub) NOT = "EM"
002340         AND  Rul-Cond-Comparison(WK-Sub) NOT = "NM"
002350         AND  Rul-Cond-Value(WK-Sub)      = SPACES
002360         MOVE  "N"  TO  Log-Rule-Valid-Flag.
002370 SV120-EXIT.  EXIT.
002380
002390 SV130-SCAN-WHITELIST.
002400     PERFORM  SV135-SCAN-ONE  THRU  SV135-EXIT
002410         VARYING WK-Sub2 FROM 1 BY 1
002420         UNTIL   WK-Sub2 > 16 OR WK-Found.
002430 SV130-EXIT.  EXIT.
002440
002450 SV135-SCAN-ONE.
002460     IF    Rul-Cond-Comparison(WK-Sub) = WK-Whitelist(WK-Sub2)
002470         MOVE  "Y"  TO  WK-Found-Flag.
002480 SV135-EXIT.  EXIT.
002490
002500* Folds the leaf results per the group operator - AND true
002510* only if every leaf true, OR true if any leaf true, NOT
002520* negates its one leaf.
002530 SV150-FOLD-GROUP.
002540     MOVE  ZERO  TO  WK-True-Count  WK-False-Count.
002550     PERFORM  SV200-EVAL-LEAF  THRU  SV290-EXIT
002560         VARYING WK-Sub FROM 1 BY 1
002570         UNTIL   WK-Sub > Rul-Cond-Count.
002580     IF    Rul-Op-And
002590         IF   WK-False-Count = ZERO
002600             MOVE "T" TO Log-Rule-Result-Flag.
002610     IF    Rul-Op-Or
002620         IF   WK-True-Count > ZERO
002630             MOVE "T" TO Log-Rule-Result-Flag.
002640     IF    Rul-Op-Not
002650         IF   WK-False-Count > ZERO
002660             MOVE "T" TO Log-Rule-Result-Flag.
002670 SV150-EXIT.  EXIT.
002680
002690* Looks the leaf's field up in the answer table, evaluates
002700* its one comparison, counts true/false for SV150 to fold.
002710 SV200-EVAL-LEAF.
002720     MOVE  "N"  TO  WK-Found-Flag.
002730     MOVE  SPACES  TO  WK-Answer-Value.
002740     PERFORM  SV210-FIND-ANSWER  THRU  SV210-EXIT
002750         VARYING WK-Sub2 FROM 1 BY 1
002760         UNTIL   WK-Sub2 > Log-Answer-Count OR WK-Found.
002770     MOVE  "F"  TO  WK-Leaf-Result.
002780     EVALUATE  Rul-Cond-Comparison(WK-Sub)
002790         WHEN "EQ"  PERFORM SV220-EQ  THRU SV220-EXIT
002800         WHEN "NE"  PERFORM SV221-NE  THRU SV221-EXIT
002810         WHEN "GT"  PERFORM SV222-GT  THRU SV222-EXIT
002820         WHEN "LT"  PERFORM SV223-LT  THRU SV223-EXIT
002830         WHEN "GE"  PERFORM SV224-GE  THRU SV224-EXIT
002840         WHEN "LE"  PERFORM SV225-LE  THRU SV225-EXIT
002850         WHEN "CT"  PERFORM SV226-CT  THRU SV226-EXIT
002860         WHEN "NC"  PERFORM SV227-NC  THRU SV227-EXIT
002870         WHEN "SW"  PERFORM SV228-SW  THRU SV228-EXIT
002880         WHEN "EW"  PERFORM SV229-EW  THRU SV229-EXIT
002890         WHEN "IN"  PERFORM SV230-IN  THRU SV230-EXIT
002900         WHEN "NI"  PERFORM SV231-NI  THRU SV231-EXIT
002910         WHEN "EM"  PERFORM SV232-EM  THRU SV232-EXIT
002920         WHEN "NM"  PERFORM SV233-NM  THRU SV233-EXIT
002930         WHEN "BT"  PERFORM SV234-BT  THRU SV234-EXIT
002940         WHEN OTHER CONTINUE.
002950     IF    WK-Leaf-True
002960         ADD  1  TO  WK-True-Count
002970     ELSE
002980         ADD  1  TO  WK-False-Count.
002990 SV290-EXIT.  EXIT.
003000
003010 SV210-FIND-ANSWER.
003020     IF    Log-Ans-Field-Id(WK-Sub2) = Rul-Cond-Field-Id(WK-Sub)
003030         MOVE  Log-Ans-Value(WK-Sub2)  TO  WK-Answer-Value
003040         MOVE  "Y"  TO  WK-Found-Flag.
003050 SV210-EXIT.  EXIT.
003060
003070* Normalizes A and B before EQ/NE judge them - an all-digit
003080* pair compares numerically (so 005 = 5), a true/yes/on vs
003090* false/no/off pair (case-insensitive) compares as boolean,
003100* anything else falls back to the original text, case-
003110* sensitive.  WK-Norm-Outcome comes back EQ or NE either way.
003120 SV215-NORM-COMPARE.
003130     IF    WK-Answer-Value NUMERIC
003140         AND  Rul-Cond-Value(WK-Sub) NUMERIC
003150         MOVE  WK-Answer-Value         TO  WK-Answer-Numeric
003160         MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-Expect-Numeric
003170         IF    WK-Answer-Numeric = WK-Expect-Numeric
003180             MOVE  "EQ"  TO  WK-Norm-Outcome
003190         ELSE
003200             MOVE  "NE"  TO  WK-Norm-Outcome
003210         GO TO SV215-EXIT.
003220     MOVE  WK-Answer-Value          TO  WK-Upper-Answer.
003230     MOVE  Rul-Cond-Value(WK-Sub)   TO  WK-Upper-Expect.
003240     INSPECT  WK-Upper-Answer  CONVERTING
003250         "abcdefghijklmnopqrstuvwxyz"  TO
003260         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003270     INSPECT  WK-Upper-Expect  CONVERTING
003280         "abcdefghijklmnopqrstuvwxyz"  TO
003290         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003300     MOVE  SPACE  TO  WK-Bool-Answer  WK-Bool-Expect.
003310     PERFORM  SV216-BOOL-ANSWER  THRU  SV216-EXIT.
003320     PERFORM  SV217-BOOL-EXPECT  THRU  SV217-EXIT.
003330     IF    WK-Bool-Answer NOT = SPACE
003340         AND  WK-Bool-Expect NOT = SPACE
003350         IF    WK-Bool-Answer = WK-Bool-Expect
003360             MOVE  "EQ"  TO  WK-Norm-Outcome
003370         ELSE
003380             MOVE  "NE"  TO  WK-Norm-Outcome
003390         GO TO SV215-EXIT.
003400     IF    WK-Answer-Value = Rul-Cond-Value(WK-Sub)
003410         MOVE  "EQ"  TO  WK-Norm-Outcome
003420     ELSE
003430         MOVE  "NE"  TO  WK-Norm-Outcome.
003440 SV215-EXIT.  EXIT.
003450
003460 SV216-BOOL-ANSWER.
003470     IF    WK-Upper-Answer = "TRUE" OR "YES" OR "ON"
003480         MOVE  "T"  TO  WK-Bool-Answer.
003490     IF    WK-Upper-Answer = "FALSE" OR "NO" OR "OFF"
003500         MOVE  "F"  TO  WK-Bool-Answer.
003510 SV216-EXIT.  EXIT.
003520
003530 SV217-BOOL-EXPECT.
003540     IF    WK-Upper-Expect = "TRUE" OR "YES" OR "ON"
003550         MOVE  "T"  TO  WK-Bool-Expect.
003560     IF    WK-Upper-Expect = "FALSE" OR "NO" OR "OFF"
003570         MOVE  "F"  TO  WK-Bool-Expect.
003580 SV217-EXIT.  EXIT.
003590
003600 SV220-EQ.
003610     PERFORM  SV215-NORM-COMPARE  THRU  SV215-EXIT.
003620     IF    WK-Norm-Outcome = "EQ"
003630         MOVE "T" TO WK-Leaf-Result.
003640 SV220-EXIT.  EXIT.
003650
003660 SV221-NE.
003670     PERFORM  SV215-NORM-COMPARE  THRU  SV215-EXIT.
003680     IF    WK-Norm-Outcome = "NE"
003690         MOVE "T" TO WK-Leaf-Result.
003700 SV221-EXIT.  EXIT.
003710
003720* GT/LT/GE/LE - false when either side is not numeric.
003730 SV222-GT.
003740     IF    WK-Answer-Value NUMERIC
003750         AND Rul-Cond-Value(WK-Sub) NUMERIC
003760         MOVE  WK-Answer-Value         TO  WK-Answer-Numeric
003770         MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-Expect-Numeric
003780         IF    WK-Answer-Numeric > WK-Expect-Numeric
003790             MOVE "T" TO WK-Leaf-Result.
003800 SV222-EXIT.  EXIT.
003810
003820 SV223-LT.
003830     IF    WK-Answer-Value NUMERIC
003840         AND Rul-Cond-Value(WK-Sub) NUMERIC
003850         MOVE  WK-Answer-Value         TO  WK-Answer-Numeric
003860         MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-Expect-Numeric
003870         IF    WK-Answer-Numeric < WK-Expect-Numeric
003880             MOVE "T" TO WK-Leaf-Result.
003890 SV223-EXIT.  EXIT.
003900
003910 SV224-GE.
003920     IF    WK-Answer-Value NUMERIC
003930         AND Rul-Cond-Value(WK-Sub) NUMERIC
003940         MOVE  WK-Answer-Value         TO  WK-Answer-Numeric
003950         MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-Expect-Numeric
003960         IF    WK-Answer-Numeric >= WK-Expect-Numeric
003970             MOVE "T" TO WK-Leaf-Result.
003980 SV224-EXIT.  EXIT.
003990
004000 SV225-LE.
004010     IF    WK-Answer-Value NUMERIC
004020         AND Rul-Cond-Value(WK-Sub) NUMERIC
004030         MOVE  WK-Answer-Value         TO  WK-Answer-Numeric
004040         MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-Expect-Numeric
004050         IF    WK-Answer-Numeric <= WK-Expect-Numeric
004060             MOVE "T" TO WK-Leaf-Result.
004070 SV225-EXIT.  EXIT.
004080
004090* CT/NC - substring test, false on an empty answer either way.
004100* WK-Sub3 trims the needle length off its trailing spaces,
004110* WK-Sub4 then walks every starting offset in the answer -
004120* no intrinsic FUNCTION, just reference modification.
004130 SV226-CT.
004140     MOVE  "F"  TO  WK-Leaf-Result.
004150     IF    WK-Answer-Value = SPACES
004160         GO TO SV226-EXIT.
004170     MOVE  20  TO  WK-Sub3.
004180 SV226-TRIM.
004190     IF    WK-Sub3 > 1
004200         IF   Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004210             SUBTRACT 1 FROM WK-Sub3
004220             GO TO SV226-TRIM.
004230     IF    Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004240         MOVE  "T"  TO  WK-Leaf-Result
004250*    needle is all spaces - matches anywhere
004260         GO TO SV226-EXIT.
004270     MOVE  "N"  TO  WK-Found-Flag.
004280     PERFORM  SV226A-SCAN  THRU  SV226A-EXIT
004290         VARYING WK-Sub4 FROM 1 BY 1
004300         UNTIL   WK-Sub4 > (41 - WK-Sub3) OR WK-Found.
004310     IF    WK-Found
004320         MOVE  "T"  TO  WK-Leaf-Result.
004330 SV226-EXIT.  EXIT.
004340
004350 SV226A-SCAN.
004360     IF    WK-Answer-Value(WK-Sub4:WK-Sub3)
004370         = Rul-Cond-Value(WK-Sub)(1:WK-Sub3)
004380         MOVE  "Y"  TO  WK-Found-Flag.
004390 SV226A-EXIT.  EXIT.
004400
004410 SV227-NC.
004420     MOVE  "T"  TO  WK-Leaf-Result.
004430     IF    WK-Answer-Value = SPACES
004440         MOVE  "F"  TO  WK-Leaf-Result
004450         GO TO SV227-EXIT.
004460     PERFORM  SV226-CT  THRU  SV226-EXIT.
004470     IF    WK-Leaf-True
004480         MOVE  "F"  TO  WK-Leaf-Result
004490     ELSE
004500         MOVE  "T"  TO  WK-Leaf-Result.
004510 SV227-EXIT.  EXIT.
004520
004530* SW/EW - starts-with / ends-with, false on an empty answer.
004540* Needle is trimmed of its trailing spaces first (same idea
004550* as SV226-CT above) so a short needle against a long answer
004560* still matches - comparing the raw 20-byte Rul-Cond-Value
004570* slice against a fixed slot of the answer does not.
004580 SV228-SW.
004590     MOVE  "F"  TO  WK-Leaf-Result.
004600     IF    WK-Answer-Value = SPACES
004610         GO TO SV228-EXIT.
004620     MOVE  20  TO  WK-Sub3.
004630 SV228-TRIM.
004640     IF    WK-Sub3 > 1
004650         IF   Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004660             SUBTRACT 1 FROM WK-Sub3
004670             GO TO SV228-TRIM.
004680     IF    Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004690         MOVE  "T"  TO  WK-Leaf-Result
004700*    needle is all spaces - matches anywhere
004710         GO TO SV228-EXIT.
004720     IF    WK-Answer-Value(1:WK-Sub3)
004730         = Rul-Cond-Value(WK-Sub)(1:WK-Sub3)
004740         MOVE  "T"  TO  WK-Leaf-Result.
004750 SV228-EXIT.  EXIT.
004760
004770 SV229-EW.
004780     MOVE  "F"  TO  WK-Leaf-Result.
004790     IF    WK-Answer-Value = SPACES
004800         GO TO SV229-EXIT.
004810     MOVE  20  TO  WK-Sub3.
004820 SV229-TRIM-NEEDLE.
004830     IF    WK-Sub3 > 1
004840         IF   Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004850             SUBTRACT 1 FROM WK-Sub3
004860             GO TO SV229-TRIM-NEEDLE.
004870     IF    Rul-Cond-Value(WK-Sub)(WK-Sub3:1) = SPACE
004880         MOVE  "T"  TO  WK-Leaf-Result
004890*    needle is all spaces - matches anywhere
004900         GO TO SV229-EXIT.
004910     MOVE  40  TO  WK-Sub4.
004920 SV229-TRIM-ANSWER.
004930     IF    WK-Sub4 > 1
004940         IF   WK-Answer-Value(WK-Sub4:1) = SPACE
004950             SUBTRACT 1 FROM WK-Sub4
004960             GO TO SV229-TRIM-ANSWER.
004970     IF    WK-Sub4 < WK-Sub3
004980*    answer has less real content than the needle - no match
004990         GO TO SV229-EXIT.
005000     COMPUTE  WK-Sub4 = WK-Sub4 - WK-Sub3 + 1.
005010     IF    WK-Answer-Value(WK-Sub4:WK-Sub3)
005020         = Rul-Cond-Value(WK-Sub)(1:WK-Sub3)
005030         MOVE  "T"  TO  WK-Leaf-Result.
005040 SV229-EXIT.  EXIT.
005050
005060* IN/NI - answer equals one of a ; separated list in the value.
005070 SV230-IN.
005080     MOVE  Rul-Cond-Value(WK-Sub)  TO  WK-List-Remainder.
005090 SV230-LOOP.
005100     UNSTRING WK-List-Remainder  DELIMITED BY ";"
005110         INTO  WK-List-Item  WK-List-Remainder
005120         WITH  POINTER  WK-Semi-Pos.
005130     IF    WK-Answer-Value(1:20) = WK-List-Item
005140         MOVE  "T"  TO  WK-Leaf-Result
005150         GO TO SV230-EXIT.
005160     IF    WK-List-Remainder NOT = SPACES
005170         GO TO SV230-LOOP.
005180 SV230-EXIT.  EXIT.
005190
005200 SV231-NI.
005210     MOVE  "T"  TO  WK-Leaf-Result.
005220     IF    Rul-Cond-Value(WK-Sub) = SPACES
005230         MOVE  "F"  TO  WK-Leaf-Result
005240         GO TO SV231-EXIT.
005250     PERFORM  SV230-IN  THRU  SV230-EXIT.
005260     IF    WK-Leaf-True
005270         MOVE  "F"  TO  WK-Leaf-Result
005280     ELSE
005290         MOVE  "T"  TO  WK-Leaf-Result.
005300 SV231-EXIT.  EXIT.
005310
005320 SV232-EM.
005330     IF    WK-Answer-Value = SPACES
005340         MOVE  "T"  TO  WK-Leaf-Result.
005350 SV232-EXIT.  EXIT.
005360
005370 SV233-NM.
005380     IF    WK-Answer-Value NOT = SPACES
005390         MOVE  "T"  TO  WK-Leaf-Result.
005400 SV233-EXIT.  EXIT.
005410
005420* BT - Rul-Cond-Value holds min;max, range test inclusive.
005430 SV234-BT.
005440     UNSTRING Rul-Cond-Value(WK-Sub) DELIMITED BY ";"
005450         INTO  WK-List-Item  WK-List-Remainder.
005460     IF    WK-Answer-Value NUMERIC AND WK-List-Item NUMERIC
005470         AND  WK-List-Remainder NUMERIC
005480         MOVE  WK-Answer-Value     TO  WK-Answer-Numeric
005490         MOVE  WK-List-Item        TO  WK-Min-Numeric
005500         MOVE  WK-List-Remainder   TO  WK-Max-Numeric
005510         IF    WK-Answer-Numeric >= WK-Min-Numeric
005520             AND  WK-Answer-Numeric <= WK-Max-Numeric
005530             MOVE "T" TO WK-Leaf-Result.
005540 SV234-EXIT.  EXIT.
005550

000100*****************************************************************
000110*                                                               *
000120*                              Sv Ctl                            *
000130*                      Nightly Batch Driver -                    *
000140*               Start Of Run Chains The Batch Stages             *
000150*                                                               *
000160*****************************************************************
000170
000180 IDENTIFICATION        DIVISION.
000190*=======================================
000200
000210 PROGRAM-ID.            SVCTL.
000220 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000230 INSTALLATION.          Applewood Computers Accounting System.
000240 DATE-WRITTEN.          20/11/1990.
000250 DATE-COMPILED.         20/11/1990.
000260 SECURITY.              Copyright (C) 1976-2026 & later,
000270     Vincent Bryan Coen.
000280     Distributed under the GNU General Public License.
000290     See the file COPYING for details.
000300
000310* Remarks.
000320*   Was the Payroll Start-Of-Day screen (py000) - operator ACCEPT of
000330*   today's date, display of the user/program banner, then a chain
000340*   to the first menu.  The Survey suite has no operator at the far
000350*   end of a nightly run, so AA020-READ-PARAM reads Par-Run-Dts off
000360*   the PARAMETER record in place of the ACCEPT, AA030-VALIDATE-RUN
000370*   calls SVDATE the same way SVVALID/SVLIFE do to check it, and
000380*   AA100-RUN-STAGES replaces the old Chain-Menu GO TO with a CALL
000390*   of each nightly stage in turn - FIELD-VALIDATOR, LIFECYCLE-BATCH,
000400*   RESPONSE-METRICS, FIELD-ANALYTICS, ACTIVITY-REPORTS, ALERTS,
000410*   SECURITY-SCREEN, then RBAC-RESOLVER.  RESPONSE-EXPORT is not
000420*   called here - it takes a survey id on its own selection card and
000430*   runs standalone, on demand, the way a one-off ACAS report chain
000440*   step always did, never as part of the nightly sweep.
000450*   
000460*   A bad PARAMETER read or a RUN-DTS that fails the SVDATE validity
000470*   test stops the run before any stage is called - none of the
000480*   eight stage programs carry a RUN-DTS of their own, they all take
000490*   it from the same PARAMETER record, so there is no safe partial
000500*   run to fall back to.
000510*
000520* Called modules.
000530*                        SVDATE.
000540*                        SVVALID.
000550*                        SVLIFE.
000560*                        SVMETRX.
000570*                        SVANLZ.
000580*                        SVACTV.
000590*                        SVALERT.
000600*                        SVAUDIT.
000610*                        SVRBAC.
000620*
000630* Error messages used.
000640*                        SV986  PARAMETER FILE OPEN ERROR
000650*                        SV987  NO PARAMETER RECORD
000660*                        SV988  INVALID RUN-DTS ON PARAMETER RECORD
000670*
000680* Changes:
000690* 20/11/90 vbc - Created, off the back of py000 - see Remarks.
000700* 08/04/92 vbc - Stage order fixed as Validator/Lifecycle/Metrics/
000710*                Analytics/Activity/Alerts, matches the batch
000720*                contract run book.
000730* 19/01/99 vbc - Y2K readiness review - RUN-DTS already carries a
000740*                4-digit century via Par-Run-Dts, no change needed.
000750* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000760* 05/11/25 vbc - Adapted from py000 for the Survey batch suite -
000770*                operator date entry and the screen banner dropped,
000780*                RUN-DTS now comes off the PARAMETER record and the
000790*                Chain-Menu GO TO becomes the AA100 stage CALLs.
000800* 19/01/26 rjt - SVAUDIT added to the stage CALLs (Security run
000810*                stood up after the rest of the nightly sweep).
000820* 14/03/26 vbc - SVRBAC added to the stage CALLs, last in the
000830*                sequence - the RBAC audit wants the day's Security
000840*                and Activity output already on hand to cross-check
000850*                against if that is ever added.
000860*
000870**************************************************************************
000880*
000890* Copyright Notice.
000900* ****************
000910*
000920* These files and programs are part of the Applewood Computers Accounting
000930* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000940*
000950* This program is now free software; you can redistribute it and/or modify
000960* it under the terms of the GNU General Public License as published by the
000970* Free Software Foundation; version 3 and later as revised for personal
000980* usage only and that includes for use within a business but without
000990* repackaging or for Resale in any way.
001000*
001010* ACAS is distributed in the hope that it will be useful, but WITHOUT
001020* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001030* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001040* for more details.
001050*
001060* You should have received a copy of the GNU General Public License along
001070* with ACAS; see the file COPYING.  If not, write to the Free Software
001080* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001090*
001100**************************************************************************
001110
001120 ENVIRONMENT            DIVISION.
001130*=======================================
001140
001150 CONFIGURATION          SECTION.
001160*-------------------------------
001170 SPECIAL-NAMES.
001180     C01 IS TOP-OF-FORM
001190     CLASS SV-ALPHABETIC IS "A" THRU "Z"
001200     UPSI-0 IS SV-TEST-RUN-SW.
001210*   UPSI-0 = 1 forces a trace DISPLAY ahead of every stage CALL.
001220
001230 INPUT-OUTPUT           SECTION.
001240*-------------------------------
001250 FILE-CONTROL.
001260     SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001270         ORGANIZATION RELATIVE
001280         ACCESS       RANDOM
001290         RELATIVE KEY WK-Param-Rel-Key
001300         FILE STATUS  SV-Parm-Status.
001310
001320 DATA                   DIVISION.
001330*=======================================
001340
001350 FILE                   SECTION.
001360*-------------------------------
001370 FD  SV-Parameter-File.
001380 01  SV-Param-File-Rec       pic 9(14).
001390
001400 WORKING-STORAGE        SECTION.
001410*-------------------------------
001415 77  Prog-Name              pic x(17) value "SVCTL (1.0.00)".
001420     COPY "copybooks-wssvfnctn.cob".
001430     COPY "copybooks-wssvctl.cob".
001440
001450 01  WK-File-Status.
001460     03  SV-Parm-Status       pic xx.
001470
001480 01  WK-Param-Rel-Key     pic 9 comp value 1.
001490
001500* Linkage area borrowed by AA030 to call SVDATE - 1st
001510* REDEFINES below is the civil/zoned split SVDATE expects
001520* of its own working storage, not of this area; this area
001530* is plain, it is the pair further down that carry the
001540* REDEFINES this program needs of its own.
001550 COPY "copybooks-wssvcal.cob".
001560
001570* Stage names for the trace DISPLAY line - carried as one
001580* table so AA100 can print "STAGE n OF 8" without a
001590* separate literal at every CALL; 1st REDEFINES, zoned
001600* stage number over the packed trace counter below.
001610 01  WK-Stage-Tab.
001620     03  FILLER pic x(8) value "SVVALID ".
001630     03  FILLER pic x(8) value "SVLIFE  ".
001640     03  FILLER pic x(8) value "SVMETRX ".
001650     03  FILLER pic x(8) value "SVANLZ  ".
001660     03  FILLER pic x(8) value "SVACTV  ".
001670     03  FILLER pic x(8) value "SVALERT ".
001680     03  FILLER pic x(8) value "SVAUDIT ".
001690     03  FILLER pic x(8) value "SVRBAC  ".
001700 01  WK-Stage-Names redefines WK-Stage-Tab.
001710     03  WK-Stage-Name  pic x(8)  occurs 8.
001720
001730* Packed/zoned trace pair for the run date - UPSI-0
001740* diagnostic only; 2nd REDEFINES.
001750 01  WK-Run-Area.
001760     03  WK-Run-Packed        pic s9(14) comp-3.
001770 01  WK-Run-Area-Z redefines WK-Run-Area.
001780     03  WK-Run-Display       pic x(8).
001790
001800* Packed/zoned pair for the stage number in that same
001810* trace line, same split-vs-whole idea as SVRBAC/SVEXPRT;
001820* 3rd REDEFINES.
001830 01  WK-Trace-Area.
001840     03  WK-Trace-Packed      pic s9(1) comp-3  value zero.
001850 01  WK-Trace-Area-Z redefines WK-Trace-Area.
001860     03  WK-Trace-Display     pic x(1).
001870
001880* Stage subscript - drives WK-Stage-Name for the trace
001890* line only, the CALLs themselves are written out flat,
001900* one per stage, same as every other AA100 in the suite.
001910 01  WK-Stage-Num          pic 9 comp value zero.
001920
001990
002000 PROCEDURE              DIVISION.
002010*=======================================================
002020
002030 AA000-MAIN.
002040     PERFORM  AA010-OPEN-FILES     THRU  AA010-EXIT.
002050     PERFORM  AA020-READ-PARAM     THRU  AA020-EXIT.
002060     IF    NOT SV-Abend
002070         PERFORM  AA030-VALIDATE-RUN-DTS  THRU  AA030-EXIT.
002080     IF    NOT SV-Abend
002090         PERFORM  AA100-RUN-STAGES     THRU  AA100-EXIT.
002100     PERFORM  AA900-CLOSE-FILES    THRU  AA900-EXIT.
002110     GOBACK.
002120
002130 AA010-OPEN-FILES.
002140     OPEN  INPUT  SV-Parameter-File.
002150     IF    SV-Parm-Status NOT = "00"
002160         DISPLAY "SV986 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002170         MOVE    "Y" TO SV-Abend-Sw.
002180 AA010-EXIT.  EXIT.
002190
002200 AA020-READ-PARAM.
002210     IF    SV-Abend
002220         GO TO AA020-EXIT.
002230     READ  SV-Parameter-File
002240         INVALID KEY
002250             DISPLAY "SV987 NO PARAMETER RECORD"
002260             MOVE    "Y" TO SV-Abend-Sw
002270             GO TO AA020-EXIT.
002280     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
002290     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
002300     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
002310 AA020-EXIT.  EXIT.
002320
002330* Same SVDATE validity test SVVALID/SVLIFE run against a
002340* response date - here against the run date-time itself,
002350* a zero RUN-DTS is rejected the same as a bad one, there
002360* is no default-to-today for an unattended run.
002370 AA030-VALIDATE-RUN-DTS.
002380     IF    Ctl-Run-Dts  =  ZERO
002390         DISPLAY "SV988 INVALID RUN-DTS ON PARAMETER RECORD"
002400         MOVE    "Y" TO SV-Abend-Sw
002410         GO TO AA030-EXIT.
002420     SET   Cal-Fn-Validate  TO TRUE.
002430     MOVE  Ctl-Run-Dts      TO  Cal-Date-1.
002440     CALL  "SVDATE"  USING  SV-Cal-Linkage.
002450     IF    Cal-Is-Invalid
002460         DISPLAY "SV988 INVALID RUN-DTS ON PARAMETER RECORD"
002470         MOVE    "Y" TO SV-Abend-Sw.
002480 AA030-EXIT.  EXIT.
002490
002500* The nightly stage order per the batch contract run
002510* book - each stage is a complete standalone program in
002520* its own right, opening and closing its own files off
002530* the same PARAMETER record AA020 above already read; a
002540* stage that hits trouble DISPLAYs its own SVnnn message
002550* and GOBACKs, there is no RETURN-CODE passed back here
002560* to test, so the sweep runs on through to the end
002570* regardless - same as a JCL step chain with no COND
002580* test between steps.
002590 AA100-RUN-STAGES.
002600     MOVE  1  TO  WK-Stage-Num.
002610     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002620     CALL  "SVVALID".
002630     MOVE  2  TO  WK-Stage-Num.
002640     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002650     CALL  "SVLIFE".
002660     MOVE  3  TO  WK-Stage-Num.
002670     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002680     CALL  "SVMETRX".
002690     MOVE  4  TO  WK-Stage-Num.
002700     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002710     CALL  "SVANLZ".
002720     MOVE  5  TO  WK-Stage-Num.
002730     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002740     CALL  "SVACTV".
002750     MOVE  6  TO  WK-Stage-Num.
002760     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002770     CALL  "SVALERT".
002780     MOVE  7  TO  WK-Stage-Num.
002790     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002800     CALL  "SVAUDIT".
002810     MOVE  8  TO  WK-Stage-Num.
002820     PERFORM  AA110-TRACE-STAGE  THRU  AA110-EXIT.
002830     CALL  "SVRBAC".
002840 AA100-EXIT.  EXIT.
002850
002860* UPSI-0 diagnostic only - one line ahead of each stage
002870* CALL, run date plus the stage about to start.
002880 AA110-TRACE-STAGE.
002890     IF    NOT SV-TEST-RUN-SW
002900         GO TO AA110-EXIT.
002910     MOVE  Ctl-Run-Date8          TO  WK-Run-Packed.
002920     MOVE  WK-Stage-Num           TO  WK-Trace-Packed.
002930     DISPLAY "SVCTL TRACE " WK-Run-Display " STAGE "
002940         WK-Trace-Display " OF 8 - " WK-Stage-Name(WK-Stage-Num).
002950 AA110-EXIT.  EXIT.
002960
002970 AA900-CLOSE-FILES.
002980     CLOSE SV-Parameter-File.
002990 AA900-EXIT.  EXIT.

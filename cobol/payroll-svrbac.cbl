000100*****************************************************************
000110*                                                               *
000120*                          Rbac Resolver                         *
000130*           Role-Assignment Audit - Multi-Role, No-Role,         *
000140*                    Per-Role Counts & Orphans                   *
000150*                                                               *
000160*****************************************************************
000170
000180 IDENTIFICATION        DIVISION.
000190*=======================================
000200
000210 PROGRAM-ID.            SVRBAC.
000220 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000230 INSTALLATION.          Applewood Computers Accounting System.
000240 DATE-WRITTEN.          07/11/1990.
000250 DATE-COMPILED.         07/11/1990.
000260 SECURITY.              Copyright (C) 1976-2026 & later,
000270     Vincent Bryan Coen.
000280     Distributed under the GNU General Public License.
000290     See the file COPYING for details.
000300
000310* Remarks.
000320*   One pass over the ROLE-ASSIGN file (already USER-ID order on disk,
000330*   no SORT needed).  AA110-TEST-ACTIVE applies the RBAC active window
000340*   test (VALID-FROM/VALID-UNTIL zero or straddling Ctl-Run-Dts) to each
000350*   assignment row, then AA120-CREDIT-USER and AA140-CREDIT-ROLE plain
000360*   SEARCH two tables - one keyed on the user, one on the role - so the
000370*   audit counts come off a single read with no second pass.  End of
000380*   pass, AA300 flags multi-role users, AA320 flags active users whose
000390*   only assignments have lapsed, AA400 prints the per-role user count
000400*   and flags orphaned roles (no active user and no permission code) in
000410*   the same line.  AA110's active-window test is the same inclusive-
000420*   both-bounds rule the live permission lookup uses online; there is
000430*   no permission-query input file on the batch side to drive it here.
000440*
000450* Error messages used.
000460*                        SV973  PARAMETER FILE OPEN ERROR
000470*                        SV974  ROLE FILE OPEN ERROR
000480*                        SV975  RBAC REPORT OPEN ERROR
000490*                        SV976  USER TABLE OVERFLOW
000500*                        SV977  ROLE TABLE OVERFLOW
000510*
000520* Changes:
000530* 07/11/25 vbc - Created.
000540* 19/01/26 rjt - Orphaned-role test moved onto the same end-of-pass
000550*                scan as the per-role counts, was a separate loop.
000560* 11/04/26 vbc - Adapted for the Survey batch suite - the old PY
000570*                exception-listing shape carries the Rbac content.
000580*
000590**************************************************************************
000600*
000610* Copyright Notice.
000620* ****************
000630*
000640* These files and programs are part of the Applewood Computers Accounting
000650* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000660*
000670* This program is now free software; you can redistribute it and/or modify
000680* it under the terms of the GNU General Public License as published by the
000690* Free Software Foundation; version 3 and later as revised for personal
000700* usage only and that includes for use within a business but without
000710* repackaging or for Resale in any way.
000720*
000730* ACAS is distributed in the hope that it will be useful, but WITHOUT
000740* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000750* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000760* for more details.
000770*
000780* You should have received a copy of the GNU General Public License along
000790* with ACAS; see the file COPYING.  If not, write to the Free Software
000800* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000810*
000820**************************************************************************
000830
000840
000850 ENVIRONMENT            DIVISION.
000860*=======================================
000870
000880 CONFIGURATION          SECTION.
000890*-------------------------------
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM
000920     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000930     UPSI-0 IS SV-TEST-RUN-SW.
000940*   UPSI-0 = 1 forces a trace DISPLAY of the running counts.
000950
000960 INPUT-OUTPUT           SECTION.
000970*-------------------------------
000980 FILE-CONTROL.
000990     SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001000         ORGANIZATION RELATIVE
001010         ACCESS       RANDOM
001020         RELATIVE KEY WK-Param-Rel-Key
001030         FILE STATUS  SV-Parm-Status.
001040     SELECT  SV-Role-File       ASSIGN TO "SVROLIN"
001050         ORGANIZATION LINE SEQUENTIAL
001060         FILE STATUS  SV-Rol-Status.
001070     SELECT  Rbac-Report        ASSIGN TO "SVRBCOUT"
001080         ORGANIZATION LINE SEQUENTIAL
001090         FILE STATUS  SV-Rbr-Status.
001100
001110 DATA                   DIVISION.
001120*=======================================
001130
001140 FILE                   SECTION.
001150*-------------------------------
001160 FD  SV-Parameter-File.
001170 01  SV-Param-File-Rec       pic 9(14).
001180
001190 FD  SV-Role-File.
001200     COPY "copybooks-wssvrol.cob".
001210
001220* Flat report - user exceptions first, then the per-role block -
001230* built line by line from WK-Rpt-Line below, no control break.
001240 FD  Rbac-Report.
001250 01  RR-Print-Line           pic x(132).
001260
001270 WORKING-STORAGE        SECTION.
001280*-------------------------------
001285 77  Prog-Name              pic x(17) value "SVRBAC (1.0.00)".
001290     COPY "copybooks-wssvfnctn.cob".
001300     COPY "copybooks-wssvctl.cob".
001310
001320 01  WK-File-Status.
001330     03  SV-Parm-Status       pic xx.
001340     03  SV-Rol-Status        pic xx.
001350     03  SV-Rbr-Status        pic xx.
001360
001370 01  WK-Param-Rel-Key     pic 9 comp value 1.
001380
001390* Active-window test result for the current role row, set once
001400* by AA110-TEST-ACTIVE and read by every credit paragraph after.
001410 01  WK-Active-Sw          pic x  value "N".
001420     88  WK-Row-Active         value "Y".
001430
001440* Per-user table - total assignment rows seen vs. how many of
001450* them are currently active; 2000 users is a working ceiling,
001460* see SV976.  Multi-role and no-active-role are both read off
001470* this one table at end of pass, no second table needed.
001480 01  WK-User-Tab-Ctl.
001490     03  WK-User-Tab-Count   pic 9(4) comp value zero.
001500 01  WK-User-Tab.
001510     03  WK-User-Entry  OCCURS 2000
001520         INDEXED BY WK-User-X.
001530         05  WK-User-Id          pic 9(6).
001540         05  WK-User-Name        pic x(20).
001550         05  WK-User-Total-Count pic 9(3) comp.
001560         05  WK-User-Active-Count pic 9(3) comp.
001570
001580* Per-role table - active-user count plus the role's own name
001590* and permission count (carried off whichever row is first seen
001600* for the role, it does not vary row to row); 500 roles is a
001610* working ceiling, see SV977.  Orphaned = zero active users and
001620* zero permission codes.
001630 01  WK-Role-Tab-Ctl.
001640     03  WK-Role-Tab-Count   pic 9(4) comp value zero.
001650 01  WK-Role-Tab.
001660     03  WK-Role-Entry  OCCURS 500
001670         INDEXED BY WK-Role-X.
001680         05  WK-Role-Id          pic 9(4).
001690         05  WK-Role-Name        pic x(20).
001700         05  WK-Role-Perm-Count  pic 9(2).
001710         05  WK-Role-Active-Users pic 9(4) comp.
001720
001730* STRING work area for the exception lines - user id carried
001740* zoned since it prints, not as a key; 1st REDEFINES, same
001750* split-vs-whole idea as SVALERT/SVAUDIT.
001760 01  WK-Rbac-Alert-Line.
001770     03  WK-RA-Type       pic x(8).
001780     03  WK-RA-Subject    pic x(20).
001790     03  WK-RA-Text       pic x(72).
001800     03  WK-RA-Fill       pic x(32).
001810 01  WK-Rbac-Alert-Line-R redefines WK-Rbac-Alert-Line.
001820     03  WK-RA-Whole      pic x(132).
001830 01  WK-RA-Ptr              pic 9(4) comp value 1.
001840 01  WK-RA-Count-Disp       pic zz9.
001850 01  WK-RA-User-Disp        pic 9(6).
001860
001870* Flat report-line work area for the role-count block - numeric
001880* slots separate from the label text; 2nd REDEFINES.
001890 01  WK-Rpt-Line.
001900     03  WK-RL-Label      pic x(40).
001910     03  WK-RL-Value1     pic zzzzzz9.
001920     03  WK-RL-Value2     pic zzzzzz9.
001930     03  WK-RL-Fill       pic x(78).
001940 01  WK-Rpt-Line-R redefines WK-Rpt-Line.
001950     03  WK-RL-Whole      pic x(132).
001960
001970* Packed/zoned trace triple for the three headline exception
001980* counts - UPSI-0 diagnostic only - 3rd REDEFINES.
001990 01  WK-Trace-Area.
002000     03  WK-Trace-Packed      pic s9(5) comp-3 occurs 3.
002010 01  WK-Trace-Area-Z redefines WK-Trace-Area.
002020     03  WK-Trace-Display     pic x(3)  occurs 3.
002030
002040* Packed/zoned view of the run date for the trace line -
002050* 4th REDEFINES.
002060 01  WK-Run-Area.
002070     03  WK-Run-Packed        pic s9(14) comp-3.
002080 01  WK-Run-Area-Z redefines WK-Run-Area.
002090     03  WK-Run-Display       pic x(8).
002100
002110 PROCEDURE              DIVISION.
002120*=======================================================
002130
002140 AA000-MAIN.
002150     PERFORM  AA010-OPEN-FILES       THRU  AA010-EXIT.
002160     PERFORM  AA020-READ-PARAM       THRU  AA020-EXIT.
002170     PERFORM  AA100-SCAN-ROLES       THRU  AA100-EXIT.
002180     PERFORM  AA300-USER-EXCEPTIONS  THRU  AA300-EXIT.
002190     PERFORM  AA400-WRITE-ROLE-BLOCK THRU  AA400-EXIT.
002200     IF    SV-TEST-RUN-SW
002210         PERFORM  AA490-TRACE-COUNTS  THRU  AA490-EXIT.
002220     PERFORM  AA900-CLOSE-FILES      THRU  AA900-EXIT.
002230     GOBACK.
002240
002250 AA010-OPEN-FILES.
002260     OPEN  INPUT  SV-Parameter-File.
002270     IF    SV-Parm-Status NOT = "00"
002280         DISPLAY "SV973 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002290         MOVE    "Y" TO SV-Abend-Sw
002300         GO TO AA010-EXIT.
002310     OPEN  INPUT  SV-Role-File.
002320     IF    SV-Rol-Status NOT = "00"
002330         DISPLAY "SV974 ROLE FILE OPEN ERROR " SV-Rol-Status
002340         MOVE    "Y" TO SV-Abend-Sw
002350         GO TO AA010-EXIT.
002360     OPEN  OUTPUT Rbac-Report.
002370     IF    SV-Rbr-Status NOT = "00"
002380         DISPLAY "SV975 RBAC REPORT OPEN ERROR " SV-Rbr-Status
002390         MOVE    "Y" TO SV-Abend-Sw.
002400 AA010-EXIT.  EXIT.
002410
002420 AA020-READ-PARAM.
002430     READ  SV-Parameter-File
002440         INVALID KEY
002450             DISPLAY "SV973 NO PARAMETER RECORD"
002460             MOVE    "Y" TO SV-Abend-Sw
002470             GO TO AA020-EXIT.
002480     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
002490     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
002500     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
002510 AA020-EXIT.  EXIT.
002520
002530 AA900-CLOSE-FILES.
002540     CLOSE SV-Parameter-File  SV-Role-File  Rbac-Report.
002550 AA900-EXIT.  EXIT.
002560
002570* One pass over the role-assignment file.  Every row is tested
002580* for the active window once, then credited into both tables -
002590* a row always updates the user table, and always updates the
002600* role table, active or not, since the role table needs the
002610* total assignment count too for the orphan test.
002620 AA100-SCAN-ROLES.
002630     MOVE  "N"  TO  SV-Eof-Flag.
002640 AA105-LOOP.
002650     READ  SV-Role-File NEXT RECORD
002660         AT END MOVE "Y" TO SV-Eof-Flag
002670         GO TO AA100-EXIT.
002680     PERFORM  AA110-TEST-ACTIVE  THRU  AA110-EXIT.
002690     PERFORM  AA120-CREDIT-USER  THRU  AA120-EXIT.
002700     PERFORM  AA140-CREDIT-ROLE  THRU  AA140-EXIT.
002710     GO TO AA105-LOOP.
002720 AA100-EXIT.  EXIT.
002730
002740* Active when VALID-FROM is zero or not later than the run
002750* date-time, AND VALID-UNTIL is zero or not earlier than it -
002760* both bounds inclusive per the RBAC contract.
002770 AA110-TEST-ACTIVE.
002780     MOVE  "N"  TO  WK-Active-Sw.
002790     IF   (Rol-Valid-From-Dts  =  ZERO
002800             OR  Rol-Valid-From-Dts  NOT >  Ctl-Run-Dts)
002810         AND (Rol-Valid-Until-Dts  =  ZERO
002820             OR  Rol-Valid-Until-Dts  NOT <  Ctl-Run-Dts)
002830         MOVE  "Y"  TO  WK-Active-Sw.
002840 AA110-EXIT.  EXIT.
002850
002860* Plain serial SEARCH on the user id.
002870 AA120-CREDIT-USER.
002880     SET   WK-User-X  TO  1.
002890     SEARCH  WK-User-Entry
002900         AT END
002910             PERFORM  AA125-ADD-USER  THRU  AA125-EXIT
002920         WHEN  WK-User-Id(WK-User-X)  =  Rol-User-Id
002930             PERFORM  AA127-BUMP-USER  THRU  AA127-EXIT.
002940 AA120-EXIT.  EXIT.
002950
002960 AA125-ADD-USER.
002970     IF    WK-User-Tab-Count  >=  2000
002980         DISPLAY "SV976 USER TABLE OVERFLOW"
002990         GO TO AA125-EXIT.
003000     ADD   1  TO  WK-User-Tab-Count.
003010     SET   WK-User-X  TO  WK-User-Tab-Count.
003020     MOVE  Rol-User-Id    TO  WK-User-Id(WK-User-X).
003030     MOVE  Rol-Username   TO  WK-User-Name(WK-User-X).
003040     MOVE  ZERO  TO  WK-User-Total-Count(WK-User-X)
003050         WK-User-Active-Count(WK-User-X).
003060     PERFORM  AA127-BUMP-USER  THRU  AA127-EXIT.
003070 AA125-EXIT.  EXIT.
003080
003090 AA127-BUMP-USER.
003100     ADD   1  TO  WK-User-Total-Count(WK-User-X).
003110     IF    WK-Row-Active
003120         ADD  1  TO  WK-User-Active-Count(WK-User-X).
003130 AA127-EXIT.  EXIT.
003140
003150* Plain serial SEARCH on the role id; the name and permission
003160* count are only moved in on the first sighting of the role,
003170* every row for a role carries the same values.
003180 AA140-CREDIT-ROLE.
003190     SET   WK-Role-X  TO  1.
003200     SEARCH  WK-Role-Entry
003210         AT END
003220             PERFORM  AA145-ADD-ROLE  THRU  AA145-EXIT
003230         WHEN  WK-Role-Id(WK-Role-X)  =  Rol-Role-Id
003240             PERFORM  AA147-BUMP-ROLE  THRU  AA147-EXIT.
003250 AA140-EXIT.  EXIT.
003260
003270 AA145-ADD-ROLE.
003280     IF    WK-Role-Tab-Count  >=  500
003290         DISPLAY "SV977 ROLE TABLE OVERFLOW"
003300         GO TO AA145-EXIT.
003310     ADD   1  TO  WK-Role-Tab-Count.
003320     SET   WK-Role-X  TO  WK-Role-Tab-Count.
003330     MOVE  Rol-Role-Id     TO  WK-Role-Id(WK-Role-X).
003340     MOVE  Rol-Role-Name   TO  WK-Role-Name(WK-Role-X).
003350     MOVE  Rol-Perm-Count  TO  WK-Role-Perm-Count(WK-Role-X).
003360     MOVE  ZERO  TO  WK-Role-Active-Users(WK-Role-X).
003370     PERFORM  AA147-BUMP-ROLE  THRU  AA147-EXIT.
003380 AA145-EXIT.  EXIT.
003390
003400 AA147-BUMP-ROLE.
003410     IF    WK-Row-Active
003420         ADD  1  TO  WK-Role-Active-Users(WK-Role-X).
003430 AA147-EXIT.  EXIT.
003440
003450* End-of-pass scan of the user table - one line per user
003460* holding more than one active role, one line per user whose
003470* assignments have all lapsed (seen on the file, none active).
003480 AA300-USER-EXCEPTIONS.
003490     MOVE  1  TO  WK-User-X.
003500     PERFORM  AA305-USER-CHECK-LINE  THRU  AA305-EXIT
003510         UNTIL  WK-User-X  >  WK-User-Tab-Count.
003520 AA300-EXIT.  EXIT.
003530
003540 AA305-USER-CHECK-LINE.
003550     IF    WK-User-Active-Count(WK-User-X)  >  1
003560         MOVE  SPACES  TO  WK-Rbac-Alert-Line
003570         MOVE  WK-User-Active-Count(WK-User-X)
003580             TO  WK-RA-Count-Disp
003590         STRING "active roles held " DELIMITED BY SIZE
003600             WK-RA-Count-Disp  DELIMITED BY SIZE
003610             INTO  WK-RA-Text
003620             WITH  POINTER  WK-RA-Ptr
003630         MOVE  1           TO  WK-RA-Ptr
003640         MOVE  "MULTIROL" TO  WK-RA-Type
003650         MOVE  WK-User-Id(WK-User-X)  TO  WK-RA-User-Disp
003660         MOVE  WK-RA-User-Disp        TO  WK-RA-Subject
003670         MOVE  WK-RA-Whole  TO  RR-Print-Line
003680         WRITE RR-Print-Line.
003690     IF    WK-User-Total-Count(WK-User-X)  >  ZERO
003700         AND WK-User-Active-Count(WK-User-X)  =  ZERO
003710         MOVE  SPACES  TO  WK-Rbac-Alert-Line
003720         STRING "no active role, " DELIMITED BY SIZE
003730             WK-User-Total-Count(WK-User-X)  DELIMITED BY SIZE
003740             " assignment(s) on file all lapsed" DELIMITED BY SIZE
003750             INTO  WK-RA-Text
003760             WITH  POINTER  WK-RA-Ptr
003770         MOVE  1          TO  WK-RA-Ptr
003780         MOVE  "NOROLE"  TO  WK-RA-Type
003790         MOVE  WK-User-Id(WK-User-X)  TO  WK-RA-User-Disp
003800         MOVE  WK-RA-User-Disp        TO  WK-RA-Subject
003810         MOVE  WK-RA-Whole  TO  RR-Print-Line
003820         WRITE RR-Print-Line.
003830 AA305-NEXT.
003840     ADD   1  TO  WK-User-X.
003850 AA305-EXIT.  EXIT.
003860
003870* End-of-pass scan of the role table - one report line per
003880* role with its active-user count, flagged ORPHANED when there
003890* are no active users and no permission codes on the role.
003900 AA400-WRITE-ROLE-BLOCK.
003910     MOVE  SPACES  TO  WK-Rpt-Line.
003920     MOVE  "ROLE ASSIGNMENT COUNTS"  TO  WK-RL-Label.
003930     MOVE  WK-RL-Whole  TO  RR-Print-Line.
003940     WRITE RR-Print-Line.
003950     MOVE  1  TO  WK-Role-X.
003960     PERFORM  AA410-ROLE-LINE  THRU  AA410-EXIT
003970         UNTIL  WK-Role-X  >  WK-Role-Tab-Count.
003980 AA400-EXIT.  EXIT.
003990
004000 AA410-ROLE-LINE.
004010     MOVE  SPACES  TO  WK-Rpt-Line.
004020     MOVE  WK-Role-Name(WK-Role-X)         TO  WK-RL-Label.
004030     MOVE  WK-Role-Active-Users(WK-Role-X) TO  WK-RL-Value1.
004040     IF    WK-Role-Active-Users(WK-Role-X)  =  ZERO
004050         AND WK-Role-Perm-Count(WK-Role-X)    =  ZERO
004060         MOVE  "ORPHANED"  TO  WK-RL-Fill(1:8).
004070     MOVE  WK-RL-Whole  TO  RR-Print-Line.
004080     WRITE RR-Print-Line.
004090     ADD   1  TO  WK-Role-X.
004100 AA410-EXIT.  EXIT.
004110
004120* UPSI-0 diagnostic - multi-role count, no-role count, role
004130* table size, via the packed/zoned trace REDEFINES above.
004140 AA490-TRACE-COUNTS.
004150     MOVE  WK-User-Tab-Count      TO  WK-Trace-Packed(1).
004160     MOVE  WK-Role-Tab-Count      TO  WK-Trace-Packed(2).
004170     MOVE  ZERO                   TO  WK-Trace-Packed(3).
004180     MOVE  Ctl-Run-Date8          TO  WK-Run-Packed.
004190     DISPLAY "SVRBAC TRACE " WK-Run-Display " USERS "
004200         WK-Trace-Display(1) " ROLES " WK-Trace-Display(2).
004210 AA490-EXIT.  EXIT.
004220

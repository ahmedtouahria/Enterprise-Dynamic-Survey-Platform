000100*****************************************************************
000110*                                                               *
000120*                      Date / Time Validation                    *
000130*                         & Day Arithmetic                       *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVDATE.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          14/11/1986.
000240 DATE-COMPILED.         14/11/1986.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Validates a CCYYMMDDHHMMSS timestamp, or CCYYMMDD date, and
000320*   does the day/minute arithmetic the batch needs - elapsed days
000330*   between two dates, add N days, add N minutes.  Written by hand
000340*   as Julian-day arithmetic because this shop has no intrinsic
000350*   FUNCTION Integer-of-Date / Test-Date-YYYYMMDD available to it -
000360*   see Cal-Function in SV-Cal-Linkage for which service is wanted.
000370*
000380* Called modules.
000390*                        (none - this is a leaf subprogram)
000400*
000410* Error messages used.
000420*                        SV901  BAD CAL-FUNCTION CODE PASSED
000430*
000440* Changes:
000450* 14/11/86 vbc - Created.
000460* 02/06/91 vbc - Leap year test corrected, was missing the
000470*                century-divisible-by-400 case.
000480* 19/01/99 vbc - Y2K: Cal-Date-1/2 widened 6 to 8 digits so the
000490*                century no longer has to be assumed as 19.
000500* 11/09/03 vbc - Add-Days service added for the Lifecycle ageing
000510*                work then in design for the Payroll history purge.
000520* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000530* 05/11/25 vbc - Adapted from maps04 for the Survey batch suite -
000540*                now carries ccyymmddhhmmss not just dd/mm/ccyy,
000550*                and does day-diff/add-days/add-minutes as well
000560*                as plain validation.
000570* 19/01/26 rjt - Add-Minutes service added for the Security
000580*                suspicious-hour window maths in SVAUDIT.
000590* 09/02/26 vbc - Mins-Diff service added, Metrics needed
000600*                completion time to the minute.
000610*
000620**************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* These files and programs are part of the Applewood Computers Accounting
000680* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published by the
000720* Free Software Foundation; version 3 and later as revised for personal
000730* usage only and that includes for use within a business but without
000740* repackaging or for Resale in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but WITHOUT
000770* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000780* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000790* for more details.
000800*
000810* You should have received a copy of the GNU General Public License along
000820* with ACAS; see the file COPYING.  If not, write to the Free Software
000830* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000840*
000850**************************************************************************
000860
000870
000880 ENVIRONMENT            DIVISION.
000890*=======================================
000900
000910 CONFIGURATION          SECTION.
000920*-------------------------------
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000960     UPSI-0 IS SV-TEST-RUN-SW.
000970
000980 INPUT-OUTPUT           SECTION.
000990*-------------------------------
001000 FILE-CONTROL.
001010*   no files - pure calculation subprogram
001020
001030 DATA                   DIVISION.
001040*=======================================
001050
001060 WORKING-STORAGE        SECTION.
001070*-------------------------------
001075 77  Prog-Name              pic x(17) value "SVDATE (1.0.00)".
001080
001090* Civil date broken down for validation and for the Julian
001100* conversion - REDEFINES gives us the CC/YY view as well as
001110* the packed 8-digit view the comparison logic wants.
001120 01  WK-Civil-Date.
001130     03  WK-CD-CC           pic 99.
001140     03  WK-CD-YY           pic 99.
001150     03  WK-CD-MO           pic 99.
001160     03  WK-CD-DA           pic 99.
001170 01  WK-Civil-Date-N redefines WK-Civil-Date pic 9(8).
001180
001190* Days-in-month table, Feb patched for leap years at WK200.
001200 01  WK-Days-In-Month.
001210     03  WK-DIM              pic 99 comp occurs 12.
001220         values 31 28 31 30 31 30 31 31 30 31 30 31.
001230 01  WK-Dim-Tbl redefines WK-Days-In-Month.
001240     03  WK-DIM-R            pic 99 comp occurs 12.
001250
001260* Working accumulators for the Julian-day conversion - all
001270* COMP, this is pure arithmetic, never written to a file.
001280 01  WK-Work-Fields.
001290     03  WK-Year-1          pic s9(5) comp.
001300     03  WK-Year-2          pic s9(5) comp.
001310     03  WK-Leap-Days-1     pic s9(7) comp.
001320     03  WK-Leap-Days-2     pic s9(7) comp.
001330     03  WK-Julian-1        pic s9(9) comp.
001340     03  WK-Julian-2        pic s9(9) comp.
001350     03  WK-Sub             pic 99    comp.
001360     03  WK-Day-Of-Year     pic s9(5) comp.
001370     03  WK-Work-Days       pic s9(7) comp.
001380     03  WK-Work-Mins       pic s9(9) comp.
001390     03  WK-Mins-Of-Day-1   pic s9(5) comp.
001400     03  WK-Mins-Of-Day-2   pic s9(5) comp.
001410
001420* Time-of-day broken into hh/mm/ss for the Add-Minutes and
001430* Mins-Diff services, plus the packed 6-digit view the
001440* trace DISPLAY (UPSI-0) prints - 3rd REDEFINES.
001450 01  WK-Time-Fields.
001460     03  WK-HH              pic 99.
001470     03  WK-MI              pic 99.
001480     03  WK-SS              pic 99.
001490 01  WK-Time-Fields-N redefines WK-Time-Fields pic 9(6).
001500
001510 LINKAGE                SECTION.
001520*-------------------------------
001530
001540* copy  wssvcal.cob for the shape of SV-Cal-Linkage - see
001550* the 4 Cal-Fn-xxx 88-levels there for what each caller asks for.
001560 COPY "copybooks-wssvcal.cob".
001570
001580 PROCEDURE              DIVISION USING SV-Cal-Linkage.
001590*=======================================================
001600
001610 SV000-MAIN.
001620     SET  Cal-Is-Valid       TO TRUE.
001630     IF   Cal-Fn-Validate
001640         PERFORM SV100-VALIDATE THRU SV100-EXIT
001650     ELSE
001660         IF   Cal-Fn-Days-Diff
001670             PERFORM SV200-DAYS-DIFF THRU SV200-EXIT
001680         ELSE
001690             IF   Cal-Fn-Add-Days
001700                PERFORM SV300-ADD-DAYS THRU SV300-EXIT
001710             ELSE
001720                IF   Cal-Fn-Add-Minutes
001730                     PERFORM SV400-ADD-MINUTES THRU SV400-EXIT
001740                ELSE
001750                     IF   Cal-Fn-Mins-Diff
001760                          PERFORM SV500-MINS-DIFF THRU SV500-EXIT
001770                     ELSE
001780                          MOVE "N" TO Cal-Valid-Flag.
001790     GOBACK.
001800
001810* Validates Cal-Date-1 as a CCYYMMDD civil date - 1901 thru
001820* 2099, month 01-12, day checked against WK-DIM with the
001830* leap test applied to February.
001840 SV100-VALIDATE.
001850     MOVE  Cal-Date-1(1:8)   TO WK-Civil-Date-N.
001860     IF    WK-CD-MO  < 01 OR > 12
001870         MOVE  "N"  TO  Cal-Valid-Flag
001880         GO TO SV100-EXIT.
001890     PERFORM  WK200-LEAP-PATCH THRU WK200-EXIT.
001900     MOVE  WK-CD-MO  TO  WK-Sub.
001910     IF    WK-CD-DA  < 01 OR > WK-DIM(WK-Sub)
001920         MOVE  "N"  TO  Cal-Valid-Flag
001930         GO TO SV100-EXIT.
001940     MOVE  "Y"  TO  Cal-Valid-Flag.
001950 SV100-EXIT.  EXIT.
001960
001970* Elapsed whole days between Cal-Date-1 and Cal-Date-2,
001980* Date-2 minus Date-1, via a Julian day number each.
001990 SV200-DAYS-DIFF.
002000     MOVE  Cal-Date-1(1:8)  TO  WK-Civil-Date-N.
002010     PERFORM  WK100-TO-JULIAN THRU WK100-EXIT.
002020     MOVE  WK-Julian-1      TO  WK-Julian-2.
002030     MOVE  Cal-Date-2(1:8)  TO  WK-Civil-Date-N.
002040     PERFORM  WK100-TO-JULIAN THRU WK100-EXIT.
002050     COMPUTE  Cal-Days-Diff  =  WK-Julian-1 - WK-Julian-2.
002060 SV200-EXIT.  EXIT.
002070
002080* Cal-Date-1 + Cal-Add-Days (may be negative) -> Cal-Result-Date.
002090* Walks the date a day at a time - this shop's Julian table
002100* only goes one way cleanly, and the counts involved (a few
002110* hundred days at most) do not justify a reverse-Julian routine.
002120 SV300-ADD-DAYS.
002130     MOVE  Cal-Date-1(1:8)   TO  WK-Civil-Date-N.
002140     MOVE  Cal-Add-Days      TO  WK-Work-Days.
002150 SV310-STEP.
002160     IF    WK-Work-Days  =  ZERO
002170         GO TO SV300-EXIT.
002180     PERFORM  WK200-LEAP-PATCH THRU WK200-EXIT.
002190     IF    WK-Work-Days  >  ZERO
002200         PERFORM  WK400-NEXT-DAY THRU WK400-EXIT
002210         SUBTRACT 1 FROM WK-Work-Days
002220     ELSE
002230         PERFORM  WK500-PREV-DAY THRU WK500-EXIT
002240         ADD      1 TO WK-Work-Days.
002250     GO TO SV310-STEP.
002260 SV300-EXIT.  EXIT.
002270
002280* Cal-Date-1 (hhmmss in positions 9-14) + Cal-Add-Minutes,
002290* rolling the date forward/back a day at a time as needed -
002300* used for the Security suspicious-hour window test.
002310 SV400-ADD-MINUTES.
002320     MOVE  Cal-Date-1(9:2)   TO  WK-HH.
002330     MOVE  Cal-Date-1(11:2)  TO  WK-MI.
002340     MOVE  Cal-Date-1(13:2)  TO  WK-SS.
002350     COMPUTE  WK-Work-Mins = WK-HH * 60 + WK-MI + Cal-Add-Minutes.
002360     MOVE  Cal-Date-1(1:8)   TO  WK-Civil-Date-N.
002370 SV410-NORM.
002380     IF    WK-Work-Mins  <  ZERO
002390         ADD   1440  TO  WK-Work-Mins
002400         PERFORM  WK200-LEAP-PATCH THRU WK200-EXIT
002410         PERFORM  WK500-PREV-DAY  THRU WK500-EXIT
002420         GO TO SV410-NORM.
002430     IF    WK-Work-Mins  >  1439
002440         SUBTRACT 1440 FROM WK-Work-Mins
002450         PERFORM  WK200-LEAP-PATCH THRU WK200-EXIT
002460         PERFORM  WK400-NEXT-DAY  THRU WK400-EXIT
002470         GO TO SV410-NORM.
002480     COMPUTE  WK-HH = WK-Work-Mins / 60.
002490     COMPUTE  WK-MI = WK-Work-Mins - (WK-HH * 60).
002500     MOVE  WK-Civil-Date-N   TO  Cal-Result-Date(1:8).
002510     MOVE  WK-HH             TO  Cal-Result-Date(9:2).
002520     MOVE  WK-MI             TO  Cal-Result-Date(11:2).
002530     MOVE  WK-SS             TO  Cal-Result-Date(13:2).
002540 SV400-EXIT.  EXIT.
002550
002560* Elapsed whole minutes between Cal-Date-1 and Cal-Date-2,
002570* Date-2 minus Date-1 - whole-day part via the same Julian
002580* routine SV200 uses, time-of-day part from positions 9-14.
002590 SV500-MINS-DIFF.
002600     MOVE  Cal-Date-1(1:8)  TO  WK-Civil-Date-N.
002610     PERFORM  WK100-TO-JULIAN THRU WK100-EXIT.
002620     MOVE  WK-Julian-1      TO  WK-Julian-2.
002630     MOVE  Cal-Date-1(9:2)  TO  WK-HH.
002640     MOVE  Cal-Date-1(11:2) TO  WK-MI.
002650     COMPUTE  WK-Mins-Of-Day-1 = WK-HH * 60 + WK-MI.
002660     MOVE  Cal-Date-2(1:8)  TO  WK-Civil-Date-N.
002670     PERFORM  WK100-TO-JULIAN THRU WK100-EXIT.
002680     MOVE  Cal-Date-2(9:2)  TO  WK-HH.
002690     MOVE  Cal-Date-2(11:2) TO  WK-MI.
002700     COMPUTE  WK-Mins-Of-Day-2 = WK-HH * 60 + WK-MI.
002710     COMPUTE  Cal-Mins-Diff =
002720             (WK-Julian-1 - WK-Julian-2) * 1440
002730             + (WK-Mins-Of-Day-2 - WK-Mins-Of-Day-1).
002740 SV500-EXIT.  EXIT.
002750
002760* Julian day number for WK-Civil-Date - days since 01/03/0000,
002770* good enough for a difference between two dates in the same
002780* few-hundred-year range, which is all this batch ever needs.
002790 WK100-TO-JULIAN.
002800     COMPUTE WK-Year-1 = (WK-CD-CC * 100 + WK-CD-YY).
002810     IF    WK-CD-MO  <  3
002820         SUBTRACT 1 FROM WK-Year-1
002830         COMPUTE WK-Day-Of-Year = (WK-CD-MO + 12) * 306 / 10 - 122
002840     ELSE
002850         COMPUTE WK-Day-Of-Year = WK-CD-MO * 306 / 10 - 122.
002860     COMPUTE WK-Leap-Days-1 =
002870         WK-Year-1 / 4 - WK-Year-1 / 100 + WK-Year-1 / 400.
002880     COMPUTE WK-Julian-1 =
002890         WK-Year-1 * 365 + WK-Leap-Days-1
002900         + WK-Day-Of-Year + WK-CD-DA.
002910 WK100-EXIT.  EXIT.
002920
002930* Patches WK-DIM(2) to 29 when WK-Civil-Date's year is a leap
002940* year, 28 otherwise - divisible by 4, not by 100 unless also
002950* by 400.
002960 WK200-LEAP-PATCH.
002970     COMPUTE WK-Year-2 = WK-CD-CC * 100 + WK-CD-YY.
002980     IF    (WK-Year-2  /  4  *  4 = WK-Year-2)
002990         AND  ((WK-Year-2 / 100 * 100 NOT = WK-Year-2)
003000            OR (WK-Year-2 / 400 * 400 = WK-Year-2))
003010         MOVE  29  TO  WK-DIM(2)
003020     ELSE
003030         MOVE  28  TO  WK-DIM(2).
003040 WK200-EXIT.  EXIT.
003050
003060* Rolls WK-Civil-Date forward one day, carrying month/year.
003070 WK400-NEXT-DAY.
003080     ADD    1    TO  WK-CD-DA.
003090     MOVE   WK-CD-MO  TO  WK-Sub.
003100     IF     WK-CD-DA  >  WK-DIM(WK-Sub)
003110         MOVE  1  TO  WK-CD-DA
003120         ADD   1  TO  WK-CD-MO
003130         IF    WK-CD-MO  >  12
003140             MOVE  1  TO  WK-CD-MO
003150             ADD   1  TO  WK-CD-YY
003160             IF    WK-CD-YY  >  99
003170                MOVE 0 TO WK-CD-YY
003180                ADD  1 TO WK-CD-CC.
003190 WK400-EXIT.  EXIT.
003200
003210* Rolls WK-Civil-Date back one day, borrowing month/year.
003220 WK500-PREV-DAY.
003230     SUBTRACT  1  FROM  WK-CD-DA.
003240     IF    WK-CD-DA  =  ZERO
003250         SUBTRACT 1  FROM  WK-CD-MO
003260         IF    WK-CD-MO  =  ZERO
003270             MOVE  12  TO  WK-CD-MO
003280             SUBTRACT 1 FROM WK-CD-YY
003290             IF    WK-CD-YY  =  99 AND WK-CD-MO = 12
003300                CONTINUE.
003310         PERFORM  WK200-LEAP-PATCH THRU WK200-EXIT
003320         MOVE  WK-CD-MO  TO  WK-Sub
003330         MOVE  WK-DIM(WK-Sub)  TO  WK-CD-DA.
003340 WK500-EXIT.  EXIT.
003350

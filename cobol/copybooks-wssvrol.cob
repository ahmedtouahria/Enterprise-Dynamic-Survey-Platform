000100********************************************
000110*                                          *
000120*  Record Definition For Sv Role File      *
000130*     Uses Rol-User-Id as key               *
000140********************************************
000150* File size 358 bytes.
000160*
000170* One row per user/role assignment, carrying the permission
000180* codes and the survey-scope list in the same fixed table
000190* shape the old Emp record used for its allowance/deduction
000200* tables.
000210*
000220* 07/11/25 vbc - Created.
000230* 08/12/25 vbc - Perm-Codes, Scope-Survey-Ids each 10 occurs,
000240*                matches the RBAC batch contract max.
000250
000260 01  SV-Role-Record.
000270     03  Rol-User-Id          pic 9(6).
000280     03  Rol-Username         pic x(20).
000290     03  Rol-Role-Id          pic 9(4).
000300     03  Rol-Role-Name        pic x(20).
000310     03  Rol-Tenant-Id        pic x(10).
000320     03  Rol-Valid-From-Dts   pic 9(14).
000330     03  Rol-Valid-Until-Dts  pic 9(14).
000340*    zero = open-ended
000350     03  Rol-Perm-Count       pic 9(2).
000360     03  Rol-Perm-Codes       pic x(20) occurs 10.
000370     03  Rol-Scope-Count      pic 9(2).
000380     03  Rol-Scope-Survey-Ids pic 9(6)  occurs 10.
000385     03  filler               pic x(6).
000390

000100********************************************
000110*                                          *
000120*  Record Definition For Sv Answer File    *
000130*     Uses Ans-Response-Id + Ans-Field-Id  *
000140*     as key (alternate)                   *
000150********************************************
000160* File size 56 bytes.
000170*
000180* One row per answered field per response - detail file off
000190* the RESPONSE header, same split as the old Hrs detail was
000200* off the Emp master.
000210*
000220* 05/11/25 vbc - Created.
000230* 08/12/25 rjt - Answer-Value widened 30 -> 40, multi-select
000240*                values need the semicolon list to fit.
000250
000260 01  SV-Answer-Record.
000270     03  Ans-Response-Id   pic 9(8).
000280     03  Ans-Field-Id      pic 9(6).
000290     03  Ans-Answer-Value  pic x(40).
000300*    multi-select carries a ; separated list in here
000305     03  filler            pic x(2).
000310

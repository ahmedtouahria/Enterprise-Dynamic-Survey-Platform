000100*****************************************************************
000110*                                                               *
000120*                         Security Screen                        *
000130*     Brute-Force, Suspicious-Hour, Audit Summary & Compliance   *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVAUDIT.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          06/11/1990.
000240 DATE-COMPILED.         06/11/1990.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Single pass over the AUDIT log (already date-time order on disk,
000320*   no SORT needed) ages every event against Ctl-Run-Dts twice, once
000330*   in minutes and once in days, and credits whichever of the four
000340*   windows the event falls in - brute-force (15 min), suspicious-hour
000350*   (60 min), audit summary (7 days), compliance (30 days).  The two
000360*   minute-windows build plain SEARCH count tables scanned for alerts
000370*   once the pass is done; the two day-windows just add into running
000380*   totals and a per-user / distinct-user table.  A non-admin permission
000390*   grant alerts the moment it is seen, it does not wait for the table
000400*   scan.  Security alerts append onto the same Alert file SVALERT
000410*   writes earlier in the night's run - SVCTL runs SVALERT first.
000420*
000430* Called modules.
000440*                        SVDATE.
000450*
000460* Error messages used.
000470*                        SV965  PARAMETER FILE OPEN ERROR
000480*                        SV966  AUDIT FILE OPEN ERROR
000490*                        SV967  ALERT FILE OPEN ERROR
000500*                        SV968  AUDIT REPORT FILE OPEN ERROR
000510*                        SV969  BRUTE-FORCE TABLE OVERFLOW
000520*                        SV970  SUSPICIOUS-HOUR TABLE OVERFLOW
000530*                        SV971  SUMMARY USER TABLE OVERFLOW
000540*                        SV972  COMPLIANCE USER TABLE OVERFLOW
000550*
000560* Changes:
000570* 06/11/25 vbc - Created.
000580* 19/01/26 rjt - Non-admin permission grant now alerts immediately
000590*                instead of waiting on the suspicious-hour table scan -
000600*                Audit asked for same-night visibility, not next-run.
000610* 14/03/26 vbc - Audit-Summary-Days / Compliance-Days pulled out of
000620*                this program into the shared Ctl thresholds block.
000630* 11/04/26 vbc - Adapted for the Survey batch suite - the old PY
000640*                exception-listing shape carries the Security content.
000650*
000660**************************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs are part of the Applewood Computers Accounting
000720* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000730*
000740* This program is now free software; you can redistribute it and/or modify
000750* it under the terms of the GNU General Public License as published by the
000760* Free Software Foundation; version 3 and later as revised for personal
000770* usage only and that includes for use within a business but without
000780* repackaging or for Resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850* You should have received a copy of the GNU General Public License along
000860* with ACAS; see the file COPYING.  If not, write to the Free Software
000870* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000880*
000890**************************************************************************
000900
000910
000920 ENVIRONMENT            DIVISION.
000930*=======================================
000940
000950 CONFIGURATION          SECTION.
000960*-------------------------------
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM
000990     CLASS SV-ALPHABETIC IS "A" THRU "Z"
001000     UPSI-0 IS SV-TEST-RUN-SW.
001010*   UPSI-0 = 1 forces a trace DISPLAY of the running counts.
001020
001030 INPUT-OUTPUT           SECTION.
001040*-------------------------------
001050 FILE-CONTROL.
001060 SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001070     ORGANIZATION RELATIVE
001080     ACCESS       RANDOM
001090     RELATIVE KEY WK-Param-Rel-Key
001100     FILE STATUS  SV-Parm-Status.
001110 SELECT  SV-Audit-File      ASSIGN TO "SVADTIN"
001120     ORGANIZATION LINE SEQUENTIAL
001130     FILE STATUS  SV-Adt-Status.
001140 SELECT  Alert-File         ASSIGN TO "SVALROUT"
001150     ORGANIZATION LINE SEQUENTIAL
001160     FILE STATUS  SV-Alr-Status.
001170 SELECT  Audit-Report       ASSIGN TO "SVAUDOUT"
001180     ORGANIZATION LINE SEQUENTIAL
001190     FILE STATUS  SV-Ard-Status.
001200
001210 DATA                   DIVISION.
001220*=======================================
001230
001240 FILE                   SECTION.
001250*-------------------------------
001260 FD  SV-Parameter-File.
001270 01  SV-Param-File-Rec       pic 9(14).
001280
001290 FD  SV-Audit-File.
001300     COPY "copybooks-wssvadt.cob".
001310
001320* Shared with SVALERT - opened EXTEND, security alerts append
001330* after the survey alerts already on the file.
001340 FD  Alert-File.
001350 01  AL-Print-Line           pic x(132).
001360
001370* Flat two-section report - audit summary then compliance -
001380* built line by line from WK-Rpt-Line below, no control break.
001390 FD  Audit-Report.
001400 01  AR-Print-Line           pic x(132).
001410
001420 WORKING-STORAGE        SECTION.
001430*-------------------------------
001435 77  Prog-Name              pic x(17) value "SVAUDIT (1.0.00)".
001440     COPY "copybooks-wssvfnctn.cob".
001450     COPY "copybooks-wssvcal.cob".
001460     COPY "copybooks-wssvctl.cob".
001470
001480 01  WK-File-Status.
001490     03  SV-Parm-Status       pic xx.
001500     03  SV-Adt-Status        pic xx.
001510     03  SV-Alr-Status        pic xx.
001520     03  SV-Ard-Status        pic xx.
001530
001540 01  WK-Param-Rel-Key     pic 9 comp value 1.
001550
001560* Both ages of the current event - minutes-back and days-back
001570* from Ctl-Run-Dts - set once per record by AA110-AGE-EVENT,
001580* tested four separate ways below.
001590 01  WK-Mins-Figure        pic s9(7) comp value zero.
001600 01  WK-Days-Figure        pic s9(5) comp value zero.
001610
001620* Brute-force count per username+ip seen failing inside the
001630* last Ctl-Brute-Force-Mins minutes - 300 is a working ceiling.
001640 01  WK-Brute-Tab-Ctl.
001650     03  WK-Brute-Tab-Count   pic 9(4) comp value zero.
001660 01  WK-Brute-Tab.
001670     03  WK-Brute-Entry  OCCURS 300
001680         INDEXED BY WK-Brute-X.
001690         05  WK-Brute-User      pic x(20).
001700         05  WK-Brute-Ip        pic x(15).
001710         05  WK-Brute-Count     pic 9(5) comp.
001720
001730* Suspicious-hour per-user failed-login/delete counts inside
001740* the last Ctl-Susp-Hour-Mins minutes; WK-Susp-Perm-Total is
001750* the grand total PG+PR across every user in the same window.
001760 01  WK-Susp-Tab-Ctl.
001770     03  WK-Susp-Tab-Count    pic 9(4) comp value zero.
001780 01  WK-Susp-Tab.
001790     03  WK-Susp-Entry  OCCURS 300
001800         INDEXED BY WK-Susp-X.
001810         05  WK-Susp-User       pic x(20).
001820         05  WK-Susp-LF-Count   pic 9(5) comp.
001830         05  WK-Susp-DE-Count   pic 9(5) comp.
001840 01  WK-Susp-Perm-Total   pic 9(5) comp value zero.
001850 01  WK-Susp-Nonadm-Cnt   pic 9(5) comp value zero.
001860
001870* Audit-summary (7 day) running totals plus a per-user table -
001880* 500 distinct users is a working ceiling, see SV971.
001890 01  WK-Summ-Totals.
001900     03  WK-Summ-Total-Events pic 9(7) comp value zero.
001910     03  WK-Summ-Login-Ok     pic 9(6) comp value zero.
001920     03  WK-Summ-Login-Fail   pic 9(6) comp value zero.
001930     03  WK-Summ-Create       pic 9(6) comp value zero.
001940     03  WK-Summ-Update       pic 9(6) comp value zero.
001950     03  WK-Summ-Delete       pic 9(6) comp value zero.
001960     03  WK-Summ-View         pic 9(6) comp value zero.
001970     03  WK-Summ-Export       pic 9(6) comp value zero.
001980     03  WK-Summ-Perm-Grant   pic 9(6) comp value zero.
001990     03  WK-Summ-Perm-Revoke  pic 9(6) comp value zero.
002000 01  WK-Summ-User-Tab-Ctl.
002010     03  WK-Summ-User-Tab-Count  pic 9(4) comp value zero.
002020 01  WK-Summ-User-Tab.
002030     03  WK-Summ-User-Entry  OCCURS 500
002040         INDEXED BY WK-Summ-User-X.
002050         05  WK-Summ-User-Id     pic x(20).
002060         05  WK-Summ-User-Count  pic 9(6) comp.
002070
002080* Compliance (30 day) running totals plus a distinct-user table -
002090* 1000 ceiling, see SV972; presence only, no count kept per user.
002100 01  WK-Comp-Totals.
002110     03  WK-Comp-View         pic 9(6) comp value zero.
002120     03  WK-Comp-Create       pic 9(6) comp value zero.
002130     03  WK-Comp-Update       pic 9(6) comp value zero.
002140     03  WK-Comp-Delete       pic 9(6) comp value zero.
002150     03  WK-Comp-Export       pic 9(6) comp value zero.
002160 01  WK-Comp-User-Tab-Ctl.
002170     03  WK-Comp-User-Tab-Count  pic 9(4) comp value zero.
002180 01  WK-Comp-User-Tab.
002190     03  WK-Comp-User-Entry  OCCURS 1000
002200         INDEXED BY WK-Comp-User-X.
002210         05  WK-Comp-User-Id     pic x(20).
002220
002230* STRING work area for brute-force / suspicious-hour alert
002240* lines - 1st REDEFINES, same split-vs-whole idea as SVALERT.
002250 01  WK-Sec-Alert-Line.
002260     03  WK-SA-Type       pic x(8).
002270     03  WK-SA-Sev        pic x(6).
002280     03  WK-SA-Subject    pic x(20).
002290     03  WK-SA-Text       pic x(66).
002300     03  WK-SA-Fill       pic x(32).
002310 01  WK-Sec-Alert-Line-R redefines WK-Sec-Alert-Line.
002320     03  WK-SA-Whole      pic x(132).
002330 01  WK-SA-Ptr              pic 9(4) comp value 1.
002340 01  WK-SA-Count-Disp       pic zzzzz9.
002350 01  WK-SA-Days-Disp        pic zzzz9.
002360
002370* Flat report-line work area for the summary/compliance counts -
002380* 2nd REDEFINES, numeric slots separate from the label text so
002390* each count lines up in its own column down the report.
002400 01  WK-Rpt-Line.
002410     03  WK-RL-Label      pic x(40).
002420     03  WK-RL-Value1     pic zzzzzz9.
002430     03  WK-RL-Value2     pic zzzzzz9.
002440     03  WK-RL-Fill       pic x(78).
002450 01  WK-Rpt-Line-R redefines WK-Rpt-Line.
002460     03  WK-RL-Whole      pic x(132).
002470
002480* Packed/zoned trace triple for the three headline alert/user
002490* counts - UPSI-0 diagnostic only - 3rd REDEFINES.
002500 01  WK-Trace-Area.
002510     03  WK-Trace-Packed      pic s9(6) comp-3 occurs 3.
002520 01  WK-Trace-Area-Z redefines WK-Trace-Area.
002530     03  WK-Trace-Display     pic x(4)  occurs 3.
002540
002550* Packed/zoned view of the run date for the trace line -
002560* 4th REDEFINES.
002570 01  WK-Run-Area.
002580     03  WK-Run-Packed        pic s9(14) comp-3.
002590 01  WK-Run-Area-Z redefines WK-Run-Area.
002600     03  WK-Run-Display       pic x(8).
002610
002620 PROCEDURE              DIVISION.
002630*=======================================================
002640
002650 AA000-MAIN.
002660     PERFORM  AA010-OPEN-FILES       THRU  AA010-EXIT.
002670     PERFORM  AA020-READ-PARAM       THRU  AA020-EXIT.
002680     PERFORM  AA100-SCAN-AUDIT       THRU  AA100-EXIT.
002690     PERFORM  AA300-BRUTE-FORCE-ALERTS      THRU  AA300-EXIT.
002700     PERFORM  AA320-SUSPICIOUS-HOUR-ALERTS   THRU  AA320-EXIT.
002710     PERFORM  AA400-WRITE-SUMMARY    THRU  AA400-EXIT.
002720     PERFORM  AA500-WRITE-COMPLIANCE THRU  AA500-EXIT.
002730     IF    SV-TEST-RUN-SW
002740         PERFORM  AA490-TRACE-COUNTS  THRU  AA490-EXIT.
002750     PERFORM  AA900-CLOSE-FILES      THRU  AA900-EXIT.
002760     GOBACK.
002770
002780 AA010-OPEN-FILES.
002790     OPEN  INPUT  SV-Parameter-File.
002800     IF    SV-Parm-Status NOT = "00"
002810         DISPLAY "SV965 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002820         MOVE    "Y" TO SV-Abend-Sw
002830         GO TO AA010-EXIT.
002840     OPEN  INPUT  SV-Audit-File.
002850     IF    SV-Adt-Status NOT = "00"
002860         DISPLAY "SV966 AUDIT FILE OPEN ERROR " SV-Adt-Status
002870         MOVE    "Y" TO SV-Abend-Sw
002880         GO TO AA010-EXIT.
002890     OPEN  EXTEND Alert-File.
002900     IF    SV-Alr-Status NOT = "00"
002910         DISPLAY "SV967 ALERT FILE OPEN ERROR " SV-Alr-Status
002920         MOVE    "Y" TO SV-Abend-Sw
002930         GO TO AA010-EXIT.
002940     OPEN  OUTPUT Audit-Report.
002950     IF    SV-Ard-Status NOT = "00"
002960         DISPLAY "SV968 AUDIT REPORT OPEN ERROR " SV-Ard-Status
002970         MOVE    "Y" TO SV-Abend-Sw.
002980 AA010-EXIT.  EXIT.
002990
003000 AA020-READ-PARAM.
003010     READ  SV-Parameter-File
003020         INVALID KEY
003030             DISPLAY "SV965 NO PARAMETER RECORD"
003040             MOVE    "Y" TO SV-Abend-Sw
003050             GO TO AA020-EXIT.
003060     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
003070     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
003080     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
003090 AA020-EXIT.  EXIT.
003100
003110 AA900-CLOSE-FILES.
003120     CLOSE SV-Parameter-File  SV-Audit-File  Alert-File
003130         Audit-Report.
003140 AA900-EXIT.  EXIT.
003150
003160* One pass over the log.  Every record is aged twice - minutes
003170* back and days back from Ctl-Run-Dts - then tested against all
003180* four windows; a record can credit more than one window.
003190 AA100-SCAN-AUDIT.
003200     MOVE  "N"  TO  SV-Eof-Flag.
003210 AA105-LOOP.
003220     READ  SV-Audit-File NEXT RECORD
003230         AT END MOVE "Y" TO SV-Eof-Flag
003240         GO TO AA100-EXIT.
003250     PERFORM  AA110-AGE-EVENT  THRU  AA110-EXIT.
003260     IF    WK-Mins-Figure  NOT <  ZERO
003270         AND WK-Mins-Figure  NOT >  Ctl-Brute-Force-Mins
003280         AND Adt-Act-Login-Fail
003290         PERFORM  AA120-CREDIT-BRUTE  THRU  AA120-EXIT.
003300     IF    WK-Mins-Figure  NOT <  ZERO
003310         AND WK-Mins-Figure  NOT >  Ctl-Susp-Hour-Mins
003320         PERFORM  AA140-SUSP-HOUR-CREDIT  THRU  AA140-EXIT.
003330     IF    WK-Days-Figure  NOT <  ZERO
003340         AND WK-Days-Figure  NOT >  Ctl-Audit-Summary-Days
003350         PERFORM  AA160-SUMMARY-CREDIT  THRU  AA160-EXIT.
003360     IF    WK-Days-Figure  NOT <  ZERO
003370         AND WK-Days-Figure  NOT >  Ctl-Compliance-Days
003380         PERFORM  AA180-COMPLIANCE-CREDIT  THRU  AA180-EXIT.
003390     GO TO AA105-LOOP.
003400 AA100-EXIT.  EXIT.
003410
003420* Two SVDATE calls, same linkage record - minutes-diff first,
003430* days-diff second, each captured to its own WK field straight
003440* away since the next call overwrites Cal-Mins-Diff/Days-Diff.
003450 AA110-AGE-EVENT.
003460     SET   Cal-Fn-Mins-Diff  TO TRUE.
003470     MOVE  Adt-Audit-Dts  TO  Cal-Date-1.
003480     MOVE  Ctl-Run-Dts    TO  Cal-Date-2.
003490     CALL  "SVDATE"  USING  SV-Cal-Linkage.
003500     MOVE  Cal-Mins-Diff  TO  WK-Mins-Figure.
003510     SET   Cal-Fn-Days-Diff  TO TRUE.
003520     MOVE  Adt-Audit-Dts  TO  Cal-Date-1.
003530     MOVE  Ctl-Run-Dts    TO  Cal-Date-2.
003540     CALL  "SVDATE"  USING  SV-Cal-Linkage.
003550     MOVE  Cal-Days-Diff  TO  WK-Days-Figure.
003560 AA110-EXIT.  EXIT.
003570
003580* Plain serial SEARCH on username+ip together.
003590 AA120-CREDIT-BRUTE.
003600     SET   WK-Brute-X  TO  1.
003610     SEARCH  WK-Brute-Entry
003620         AT END
003630             PERFORM  AA125-ADD-BRUTE  THRU  AA125-EXIT
003640         WHEN  WK-Brute-User(WK-Brute-X)  =  Adt-Audit-Username
003650             AND   WK-Brute-Ip(WK-Brute-X)    =  Adt-Audit-Ip
003660             ADD  1  TO  WK-Brute-Count(WK-Brute-X).
003670 AA120-EXIT.  EXIT.
003680
003690 AA125-ADD-BRUTE.
003700     IF    WK-Brute-Tab-Count  >=  300
003710         DISPLAY "SV969 BRUTE-FORCE TABLE OVERFLOW"
003720         GO TO AA125-EXIT.
003730     ADD   1  TO  WK-Brute-Tab-Count.
003740     SET   WK-Brute-X  TO  WK-Brute-Tab-Count.
003750     MOVE  Adt-Audit-Username  TO  WK-Brute-User(WK-Brute-X).
003760     MOVE  Adt-Audit-Ip        TO  WK-Brute-Ip(WK-Brute-X).
003770     MOVE  1                   TO  WK-Brute-Count(WK-Brute-X).
003780 AA125-EXIT.  EXIT.
003790
003800* Permission grant/revoke grand total is a straight accumulator,
003810* it has no per-user dimension; a non-admin grant alerts on sight
003820* rather than waiting for AA320's end-of-pass table scan.
003830 AA140-SUSP-HOUR-CREDIT.
003840     IF    Adt-Act-Perm-Grant  OR  Adt-Act-Perm-Revoke
003850         ADD  1  TO  WK-Susp-Perm-Total.
003860     IF    Adt-Act-Perm-Grant  AND  NOT Adt-Is-Admin
003870         PERFORM  AA145-NONADMIN-GRANT-ALERT  THRU  AA145-EXIT.
003880     IF    Adt-Act-Login-Fail  OR  Adt-Act-Delete
003890         PERFORM  AA150-CREDIT-USER-ACTION  THRU  AA150-EXIT.
003900 AA140-EXIT.  EXIT.
003910
003920 AA145-NONADMIN-GRANT-ALERT.
003930     ADD   1  TO  WK-Susp-Nonadm-Cnt.
003940     MOVE  SPACES  TO  WK-Sec-Alert-Line.
003950     STRING "permission grant by a non-admin user"
003960         DELIMITED BY SIZE
003970         INTO  WK-SA-Text
003980         WITH  POINTER  WK-SA-Ptr.
003990     MOVE  1          TO  WK-SA-Ptr.
004000     MOVE  "PERMGRNT" TO  WK-SA-Type.
004010     MOVE  "HIGH"     TO  WK-SA-Sev.
004020     MOVE  Adt-Audit-Username  TO  WK-SA-Subject.
004030     MOVE  WK-SA-Whole  TO  AL-Print-Line.
004040     WRITE AL-Print-Line.
004050 AA145-EXIT.  EXIT.
004060
004070* Plain serial SEARCH on username only.
004080 AA150-CREDIT-USER-ACTION.
004090     SET   WK-Susp-X  TO  1.
004100     SEARCH  WK-Susp-Entry
004110         AT END
004120             PERFORM  AA155-ADD-SUSP  THRU  AA155-EXIT
004130         WHEN  WK-Susp-User(WK-Susp-X)  =  Adt-Audit-Username
004140             PERFORM  AA157-BUMP-SUSP  THRU  AA157-EXIT.
004150 AA150-EXIT.  EXIT.
004160
004170 AA155-ADD-SUSP.
004180     IF    WK-Susp-Tab-Count  >=  300
004190         DISPLAY "SV970 SUSPICIOUS-HOUR TABLE OVERFLOW"
004200         GO TO AA155-EXIT.
004210     ADD   1  TO  WK-Susp-Tab-Count.
004220     SET   WK-Susp-X  TO  WK-Susp-Tab-Count.
004230     MOVE  Adt-Audit-Username  TO  WK-Susp-User(WK-Susp-X).
004240     MOVE  ZERO  TO  WK-Susp-LF-Count(WK-Susp-X)
004250         WK-Susp-DE-Count(WK-Susp-X).
004260     PERFORM  AA157-BUMP-SUSP  THRU  AA157-EXIT.
004270 AA155-EXIT.  EXIT.
004280
004290 AA157-BUMP-SUSP.
004300     IF    Adt-Act-Login-Fail
004310         ADD  1  TO  WK-Susp-LF-Count(WK-Susp-X)
004320     ELSE
004330         ADD  1  TO  WK-Susp-DE-Count(WK-Susp-X).
004340 AA157-EXIT.  EXIT.
004350
004360 AA160-SUMMARY-CREDIT.
004370     ADD   1  TO  WK-Summ-Total-Events.
004380     IF    Adt-Act-Login-Ok     ADD  1  TO  WK-Summ-Login-Ok.
004390     IF    Adt-Act-Login-Fail   ADD  1  TO  WK-Summ-Login-Fail.
004400     IF    Adt-Act-Create       ADD  1  TO  WK-Summ-Create.
004410     IF    Adt-Act-Update       ADD  1  TO  WK-Summ-Update.
004420     IF    Adt-Act-Delete       ADD  1  TO  WK-Summ-Delete.
004430     IF    Adt-Act-View         ADD  1  TO  WK-Summ-View.
004440     IF    Adt-Act-Export       ADD  1  TO  WK-Summ-Export.
004450     IF    Adt-Act-Perm-Grant   ADD  1  TO  WK-Summ-Perm-Grant.
004460     IF    Adt-Act-Perm-Revoke  ADD  1  TO  WK-Summ-Perm-Revoke.
004470     PERFORM  AA165-CREDIT-SUMM-USER  THRU  AA165-EXIT.
004480 AA160-EXIT.  EXIT.
004490
004500* Plain serial SEARCH for the per-user summary count.
004510 AA165-CREDIT-SUMM-USER.
004520     SET   WK-Summ-User-X  TO  1.
004530     SEARCH  WK-Summ-User-Entry
004540         AT END
004550             PERFORM  AA167-ADD-SUMM-USER  THRU  AA167-EXIT
004560         WHEN  WK-Summ-User-Id(WK-Summ-User-X)  =
004570             Adt-Audit-Username
004580             ADD  1  TO  WK-Summ-User-Count(WK-Summ-User-X).
004590 AA165-EXIT.  EXIT.
004600
004610 AA167-ADD-SUMM-USER.
004620     IF    WK-Summ-User-Tab-Count  >=  500
004630         DISPLAY "SV971 SUMMARY USER TABLE OVERFLOW"
004640         GO TO AA167-EXIT.
004650     ADD   1  TO  WK-Summ-User-Tab-Count.
004660     SET   WK-Summ-User-X  TO  WK-Summ-User-Tab-Count.
004670     MOVE  Adt-Audit-Username  TO
004680         WK-Summ-User-Id(WK-Summ-User-X).
004690     MOVE  1  TO  WK-Summ-User-Count(WK-Summ-User-X).
004700 AA167-EXIT.  EXIT.
004710
004720 AA180-COMPLIANCE-CREDIT.
004730     IF    Adt-Act-View    ADD  1  TO  WK-Comp-View.
004740     IF    Adt-Act-Create  ADD  1  TO  WK-Comp-Create.
004750     IF    Adt-Act-Update  ADD  1  TO  WK-Comp-Update.
004760     IF    Adt-Act-Delete  ADD  1  TO  WK-Comp-Delete.
004770     IF    Adt-Act-Export  ADD  1  TO  WK-Comp-Export.
004780     PERFORM  AA185-CREDIT-DISTINCT  THRU  AA185-EXIT.
004790 AA180-EXIT.  EXIT.
004800
004810* Plain serial SEARCH, presence only - a user already in the
004820* table for this window is not added or counted again.
004830 AA185-CREDIT-DISTINCT.
004840     SET   WK-Comp-User-X  TO  1.
004850     SEARCH  WK-Comp-User-Entry
004860         AT END
004870             PERFORM  AA187-ADD-DISTINCT  THRU  AA187-EXIT
004880         WHEN  WK-Comp-User-Id(WK-Comp-User-X)  =
004890             Adt-Audit-Username
004900             CONTINUE.
004910 AA185-EXIT.  EXIT.
004920
004930 AA187-ADD-DISTINCT.
004940     IF    WK-Comp-User-Tab-Count  >=  1000
004950         DISPLAY "SV972 COMPLIANCE USER TABLE OVERFLOW"
004960         GO TO AA187-EXIT.
004970     ADD   1  TO  WK-Comp-User-Tab-Count.
004980     SET   WK-Comp-User-X  TO  WK-Comp-User-Tab-Count.
004990     MOVE  Adt-Audit-Username  TO
005000         WK-Comp-User-Id(WK-Comp-User-X).
005010 AA187-EXIT.  EXIT.
005020
005030* End-of-pass table scan - one HIGH alert per username+ip that
005040* reached Ctl-Brute-Force-Count failed logins inside the window.
005050 AA300-BRUTE-FORCE-ALERTS.
005060     MOVE  1  TO  WK-Brute-X.
005070     PERFORM  AA305-BRUTE-CHECK-LINE  THRU  AA305-EXIT
005080         UNTIL  WK-Brute-X  >  WK-Brute-Tab-Count.
005090 AA300-EXIT.  EXIT.
005100
005110 AA305-BRUTE-CHECK-LINE.
005120     IF    WK-Brute-Count(WK-Brute-X)  <  Ctl-Brute-Force-Count
005130         GO TO AA305-NEXT.
005140     MOVE  SPACES  TO  WK-Sec-Alert-Line.
005150     MOVE  WK-Brute-Count(WK-Brute-X)  TO  WK-SA-Count-Disp.
005160     STRING "failed logins " DELIMITED BY SIZE
005170         WK-SA-Count-Disp  DELIMITED BY SIZE
005180         " from " DELIMITED BY SIZE
005190         WK-Brute-Ip(WK-Brute-X)  DELIMITED BY SIZE
005200         INTO  WK-SA-Text
005210         WITH  POINTER  WK-SA-Ptr.
005220     MOVE  1            TO  WK-SA-Ptr.
005230     MOVE  "BRUTEFRC"  TO  WK-SA-Type.
005240     MOVE  "HIGH"      TO  WK-SA-Sev.
005250     MOVE  WK-Brute-User(WK-Brute-X)  TO  WK-SA-Subject.
005260     MOVE  WK-SA-Whole  TO  AL-Print-Line.
005270     WRITE AL-Print-Line.
005280 AA305-NEXT.
005290     ADD   1  TO  WK-Brute-X.
005300 AA305-EXIT.  EXIT.
005310
005320* End-of-pass table scan - per user, HIGH on failed-login count,
005330* MEDIUM on delete count; the perm-grant/revoke total is one
005340* MEDIUM alert for the whole window, not per user.
005350 AA320-SUSPICIOUS-HOUR-ALERTS.
005360     MOVE  1  TO  WK-Susp-X.
005370     PERFORM  AA325-SUSP-CHECK-LINE  THRU  AA325-EXIT
005380         UNTIL  WK-Susp-X  >  WK-Susp-Tab-Count.
005390     IF    WK-Susp-Perm-Total  >  Ctl-Susp-Perm-Count
005400         PERFORM  AA330-PERM-TOTAL-ALERT  THRU  AA330-EXIT.
005410 AA320-EXIT.  EXIT.
005420
005430 AA325-SUSP-CHECK-LINE.
005440     IF    WK-Susp-LF-Count(WK-Susp-X)  >=  Ctl-Susp-LF-Count
005450         MOVE  SPACES  TO  WK-Sec-Alert-Line
005460         MOVE  WK-Susp-LF-Count(WK-Susp-X)  TO  WK-SA-Count-Disp
005470         STRING "failed logins this hour " DELIMITED BY SIZE
005480             WK-SA-Count-Disp  DELIMITED BY SIZE
005490             INTO  WK-SA-Text
005500             WITH  POINTER  WK-SA-Ptr
005510         MOVE  1           TO  WK-SA-Ptr
005520         MOVE  "SUSPHOUR" TO  WK-SA-Type
005530         MOVE  "HIGH"     TO  WK-SA-Sev
005540         MOVE  WK-Susp-User(WK-Susp-X)  TO  WK-SA-Subject
005550         MOVE  WK-SA-Whole  TO  AL-Print-Line
005560         WRITE AL-Print-Line.
005570     IF    WK-Susp-DE-Count(WK-Susp-X)  >=  Ctl-Susp-DE-Count
005580         MOVE  SPACES  TO  WK-Sec-Alert-Line
005590         MOVE  WK-Susp-DE-Count(WK-Susp-X)  TO  WK-SA-Count-Disp
005600         STRING "deletes this hour " DELIMITED BY SIZE
005610             WK-SA-Count-Disp  DELIMITED BY SIZE
005620             INTO  WK-SA-Text
005630             WITH  POINTER  WK-SA-Ptr
005640         MOVE  1           TO  WK-SA-Ptr
005650         MOVE  "SUSPHOUR" TO  WK-SA-Type
005660         MOVE  "MEDIUM"   TO  WK-SA-Sev
005670         MOVE  WK-Susp-User(WK-Susp-X)  TO  WK-SA-Subject
005680         MOVE  WK-SA-Whole  TO  AL-Print-Line
005690         WRITE AL-Print-Line.
005700 AA325-NEXT.
005710     ADD   1  TO  WK-Susp-X.
005720 AA325-EXIT.  EXIT.
005730
005740 AA330-PERM-TOTAL-ALERT.
005750     MOVE  SPACES  TO  WK-Sec-Alert-Line.
005760     MOVE  WK-Susp-Perm-Total  TO  WK-SA-Count-Disp.
005770     STRING "permission grants+revokes this hour "
005780         DELIMITED BY SIZE
005790         WK-SA-Count-Disp  DELIMITED BY SIZE
005800         INTO  WK-SA-Text
005810         WITH  POINTER  WK-SA-Ptr.
005820     MOVE  1           TO  WK-SA-Ptr.
005830     MOVE  "SUSPHOUR" TO  WK-SA-Type.
005840     MOVE  "MEDIUM"   TO  WK-SA-Sev.
005850     MOVE  "ALL-USERS"  TO  WK-SA-Subject.
005860     MOVE  WK-SA-Whole  TO  AL-Print-Line.
005870     WRITE AL-Print-Line.
005880 AA330-EXIT.  EXIT.
005890
005900* 7-day audit summary - total, one line per action code (no
005910* table for these, only nine of them, straight MOVE/WRITE
005920* each), then one line per user off WK-Summ-User-Tab.
005930 AA400-WRITE-SUMMARY.
005940     MOVE  SPACES  TO  WK-Rpt-Line.
005950     MOVE  "AUDIT SUMMARY - LAST 7 DAYS"  TO  WK-RL-Label.
005960     MOVE  WK-RL-Whole  TO  AR-Print-Line.
005970     WRITE AR-Print-Line.
005980     MOVE  SPACES  TO  WK-Rpt-Line.
005990     MOVE  "TOTAL EVENTS"      TO  WK-RL-Label.
006000     MOVE  WK-Summ-Total-Events  TO  WK-RL-Value1.
006010     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006020     WRITE AR-Print-Line.
006030     MOVE  SPACES  TO  WK-Rpt-Line.
006040     MOVE  "LOGIN-OK / LOGIN-FAIL"  TO  WK-RL-Label.
006050     MOVE  WK-Summ-Login-Ok     TO  WK-RL-Value1.
006060     MOVE  WK-Summ-Login-Fail   TO  WK-RL-Value2.
006070     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006080     WRITE AR-Print-Line.
006090     MOVE  SPACES  TO  WK-Rpt-Line.
006100     MOVE  "CREATE / UPDATE"        TO  WK-RL-Label.
006110     MOVE  WK-Summ-Create       TO  WK-RL-Value1.
006120     MOVE  WK-Summ-Update       TO  WK-RL-Value2.
006130     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006140     WRITE AR-Print-Line.
006150     MOVE  SPACES  TO  WK-Rpt-Line.
006160     MOVE  "DELETE / VIEW"          TO  WK-RL-Label.
006170     MOVE  WK-Summ-Delete       TO  WK-RL-Value1.
006180     MOVE  WK-Summ-View         TO  WK-RL-Value2.
006190     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006200     WRITE AR-Print-Line.
006210     MOVE  SPACES  TO  WK-Rpt-Line.
006220     MOVE  "EXPORT / PERM-GRANT"     TO  WK-RL-Label.
006230     MOVE  WK-Summ-Export       TO  WK-RL-Value1.
006240     MOVE  WK-Summ-Perm-Grant   TO  WK-RL-Value2.
006250     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006260     WRITE AR-Print-Line.
006270     MOVE  SPACES  TO  WK-Rpt-Line.
006280     MOVE  "PERM-REVOKE"            TO  WK-RL-Label.
006290     MOVE  WK-Summ-Perm-Revoke  TO  WK-RL-Value1.
006300     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006310     WRITE AR-Print-Line.
006320     MOVE  1  TO  WK-Summ-User-X.
006330     PERFORM  AA420-SUMM-USER-LINE  THRU  AA420-EXIT
006340         UNTIL  WK-Summ-User-X  >  WK-Summ-User-Tab-Count.
006350 AA400-EXIT.  EXIT.
006360
006370 AA420-SUMM-USER-LINE.
006380     MOVE  SPACES  TO  WK-Rpt-Line.
006390     MOVE  WK-Summ-User-Id(WK-Summ-User-X)    TO  WK-RL-Label.
006400     MOVE  WK-Summ-User-Count(WK-Summ-User-X)  TO  WK-RL-Value1.
006410     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006420     WRITE AR-Print-Line.
006430     ADD   1  TO  WK-Summ-User-X.
006440 AA420-EXIT.  EXIT.
006450
006460* 30-day compliance - VW/CR/UP/DE/EX counts then distinct-user
006470* count off WK-Comp-User-Tab-Count.
006480 AA500-WRITE-COMPLIANCE.
006490     MOVE  SPACES  TO  WK-Rpt-Line.
006500     MOVE  "COMPLIANCE REPORT - LAST 30 DAYS"  TO  WK-RL-Label.
006510     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006520     WRITE AR-Print-Line.
006530     MOVE  SPACES  TO  WK-Rpt-Line.
006540     MOVE  "VIEW / CREATE"   TO  WK-RL-Label.
006550     MOVE  WK-Comp-View    TO  WK-RL-Value1.
006560     MOVE  WK-Comp-Create  TO  WK-RL-Value2.
006570     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006580     WRITE AR-Print-Line.
006590     MOVE  SPACES  TO  WK-Rpt-Line.
006600     MOVE  "UPDATE / DELETE"  TO  WK-RL-Label.
006610     MOVE  WK-Comp-Update  TO  WK-RL-Value1.
006620     MOVE  WK-Comp-Delete  TO  WK-RL-Value2.
006630     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006640     WRITE AR-Print-Line.
006650     MOVE  SPACES  TO  WK-Rpt-Line.
006660     MOVE  "EXPORT / DISTINCT USERS"  TO  WK-RL-Label.
006670     MOVE  WK-Comp-Export            TO  WK-RL-Value1.
006680     MOVE  WK-Comp-User-Tab-Count    TO  WK-RL-Value2.
006690     MOVE  WK-RL-Whole  TO  AR-Print-Line.
006700     WRITE AR-Print-Line.
006710 AA500-EXIT.  EXIT.
006720
006730* UPSI-0 diagnostic - brute-force alert count, suspicious-hour
006740* non-admin-grant count, compliance distinct-user count, via
006750* the packed/zoned trace REDEFINES above.
006760 AA490-TRACE-COUNTS.
006770     MOVE  WK-Brute-Tab-Count      TO  WK-Trace-Packed(1).
006780     MOVE  WK-Susp-Nonadm-Cnt      TO  WK-Trace-Packed(2).
006790     MOVE  WK-Comp-User-Tab-Count  TO  WK-Trace-Packed(3).
006800     MOVE  Ctl-Run-Date8           TO  WK-Run-Packed.
006810     DISPLAY "SVAUDIT TRACE " WK-Run-Display " BRUTE "
006820         WK-Trace-Display(1) " NONADM " WK-Trace-Display(2)
006830         " DISTINCT " WK-Trace-Display(3).
006840 AA490-EXIT.  EXIT.
006850

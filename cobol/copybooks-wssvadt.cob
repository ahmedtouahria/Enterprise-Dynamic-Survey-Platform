000100********************************************
000110*                                          *
000120*  Record Definition For Sv Audit File     *
000130*     Sequential, written append-only       *
000140********************************************
000150* File size 55 bytes.
000160*
000170* One row per logged security/admin event - line-sequential,
000180* never rewritten.  SVAUDIT scans a day/window of this for the
000190* Security-Screen report; nothing else touches it.
000200*
000210* 06/11/25 vbc - Created.
000220* 19/01/26 rjt - Audit-Action widened to x(2), was x - ran out
000230*                of single letters once PG/PR came in.
000240
000250 01  SV-Audit-Record.
000260     03  Adt-Audit-Dts      pic 9(14).
000270     03  Adt-Audit-Action   pic x(2).
000280         88  Adt-Act-Login-Ok    value "LI".
000290         88  Adt-Act-Login-Fail  value "LF".
000300         88  Adt-Act-Create      value "CR".
000310         88  Adt-Act-Update      value "UP".
000320         88  Adt-Act-Delete      value "DE".
000330         88  Adt-Act-View        value "VW".
000340         88  Adt-Act-Export      value "EX".
000350         88  Adt-Act-Perm-Grant  value "PG".
000360         88  Adt-Act-Perm-Revoke value "PR".
000370     03  Adt-Audit-Username pic x(20).
000380     03  Adt-Audit-Ip       pic x(15).
000390     03  Adt-Admin-Flag     pic x.
000400         88  Adt-Is-Admin        value "Y".
000405     03  filler             pic x(3).
000410

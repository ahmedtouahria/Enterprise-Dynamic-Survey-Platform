000100********************************************
000110*                                          *
000120*  Record Definition For Survey Master     *
000130*           File                           *
000140*     Uses Svy-Survey-Id as key             *
000150********************************************
000160* File size 139 bytes.
000170*
000180* 03/11/25 vbc - Created.
000190* 21/11/25 vbc - Added Svy-Active-Flag, one lineage can
000200*                carry several versions but only one current.
000210* 09/01/26 rjt - 88-levels added for status, tired of typing
000220*                = "D" / = "P" / = "A" everywhere.
000230
000240 01  SV-Survey-Record.
000250     03  Svy-Survey-Id         pic 9(6).
000260     03  Svy-Title             pic x(40).
000270     03  Svy-Status            pic x.
000280         88  Svy-Is-Draft         value "D".
000290         88  Svy-Is-Published     value "P".
000300         88  Svy-Is-Archived      value "A".
000310     03  Svy-Version           pic 9(3).
000320     03  Svy-Active-Flag       pic x.
000330         88  Svy-Is-Active-Vers   value "Y".
000340     03  Svy-Tenant-Id         pic x(10).
000350     03  Svy-Created-Dts       pic 9(14).
000360     03  Svy-Updated-Dts       pic 9(14).
000370     03  Svy-Deadline-Dts      pic 9(14).
000380*    zero = no deadline set, see SVALERT
000390     03  Svy-Owner-Email       pic x(30).
000400*    alert recipient, not validated here - see FIELD-VALIDATOR
000410*    for the EM check, this one is trusted master data
000420     03  filler                pic x(6).
000430*

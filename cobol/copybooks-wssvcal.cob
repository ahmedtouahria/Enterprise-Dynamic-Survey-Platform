000100* 09/11/25 vbc - Created, SVDATE linkage area.
000110* 13/11/25 vbc - Added Cal-Days-Diff, first caller (SVLIFE)
000120*                needed elapsed-days not just a validity check.
000130* 19/01/26 rjt - Cal-Add-Minutes added for the Security window
000140*                maths in SVAUDIT.
000150* 09/02/26 vbc - Cal-Fn-Mins-Diff added, Metrics needed completion
000160*                time to the minute, not just whole days.
000170
000180 01  SV-Cal-Linkage.
000190     03  Cal-Function      pic 9.
000200         88  Cal-Fn-Validate     value 1.
000210         88  Cal-Fn-Days-Diff    value 2.
000220         88  Cal-Fn-Add-Days     value 3.
000230         88  Cal-Fn-Add-Minutes  value 4.
000240         88  Cal-Fn-Mins-Diff    value 5.
000250     03  Cal-Date-1         pic 9(14).
000260     03  Cal-Date-2         pic 9(14).
000270     03  Cal-Add-Days       pic s9(5) comp.
000280     03  Cal-Add-Minutes    pic s9(7) comp.
000290     03  Cal-Days-Diff      pic s9(7) comp.
000300     03  Cal-Mins-Diff      pic s9(9) comp.
000310     03  Cal-Result-Date    pic 9(14).
000320     03  Cal-Valid-Flag     pic x.
000330         88  Cal-Is-Valid         value "Y".
000340         88  Cal-Is-Invalid       value "N".
000345     03  Filler             pic x(04).
000350

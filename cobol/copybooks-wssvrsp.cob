000100********************************************
000110*                                          *
000120*  Record Definition For Sv Response File  *
000130*     Uses Rsp-Response-Id as key          *
000140********************************************
000150* File size 107 bytes.
000160*
000170* Header record for a respondent's attempt at a survey - the
000180* Answer file carries the detail.  No existing ACAS record
000190* matched this shape closely enough to adapt, built fresh on
000200* the small flat master pattern (Chk-Hdr, Lwt) used elsewhere
000210* in this suite.
000220*
000230* 05/11/25 vbc - Created.
000240* 13/11/25 vbc - Added Rsp-Tenant-Id, multi-tenant carve up
000250*                came in after the first cut.
000260* 11/02/26 rjt - 88-levels on Rsp-Status.
000270
000280 01  SV-Response-Record.
000290     03  Rsp-Response-Id    pic 9(8).
000300     03  Rsp-Survey-Id      pic 9(6).
000310     03  Rsp-Status         pic x.
000320         88  Rsp-In-Progress    value "I".
000330         88  Rsp-Complete       value "C".
000340         88  Rsp-Abandoned      value "B".
000350     03  Rsp-Respondent      pic x(30).
000360     03  Rsp-Started-Dts     pic 9(14).
000370     03  Rsp-Submitted-Dts   pic 9(14).
000380*    zero while in progress
000390     03  Rsp-Updated-Dts     pic 9(14).
000400     03  Rsp-Tenant-Id       pic x(10).
000410     03  filler              pic x(10).
000420

000100*****************************************************************
000110*                                                               *
000120*                         Lifecycle Batch                        *
000130*              Response Ageing & Survey Archive Sweep            *
000140*                                                               *
000150*****************************************************************
000160
000170 IDENTIFICATION        DIVISION.
000180*=======================================
000190
000200 PROGRAM-ID.            SVLIFE.
000210 AUTHOR.                V B Coen FBCS, FIDM, FIDPM.
000220 INSTALLATION.          Applewood Computers Accounting System.
000230 DATE-WRITTEN.          17/11/1988.
000240 DATE-COMPILED.         17/11/1988.
000250 SECURITY.              Copyright (C) 1976-2026 & later,
000260     Vincent Bryan Coen.
000270     Distributed under the GNU General Public License.
000280     See the file COPYING for details.
000290
000300* Remarks.
000310*   Single pass over the RESPONSE file ageing in-progress responses
000320*   to abandoned after Ctl-Abandon-Days of no update, then abandoned
000330*   responses to purged (deleted) after Ctl-Purge-Days.  A second
000340*   pass over the SURVEY file ages draft surveys to archived after
000350*   Ctl-Archive-Days.  Elapsed-day maths is all done by SVDATE, this
000360*   program carries no date arithmetic of its own.  Writes a one-line
000370*   summary of the three counts to the Lifecycle-Report file.
000380*
000390* Called modules.
000400*                        SVDATE.
000410*
000420* Error messages used.
000430*                        SV930  RESPONSE FILE OPEN ERROR
000440*                        SV931  SURVEY FILE OPEN ERROR
000450*                        SV932  PARAMETER FILE OPEN ERROR
000460*                        SV933  LIFECYCLE REPORT OPEN ERROR
000470*                        SV005  LIFECYCLE TRANSITION APPLIED (shared table, see wssvfnctn)
000480*
000490* Changes:
000500* 17/11/88 vbc - Created.
000510* 02/06/91 vbc - Purge pass added, was archive-only at first.
000520* 19/01/99 vbc - Y2K readiness review - dates pass through SVDATE,
000530*                no change required.
000540* 16/04/24 vbc          Copyright notice update superseding all previous notices.
000550* 05/11/25 vbc - Adapted from the old PY history-purge shape for
000560*                the Survey batch suite - thresholds moved out to
000570*                SV-Run-Control so they are not buried in this code.
000580* 23/01/26 rjt - Abandoned-but-already-purged double count bug
000590*                fixed - purge pass now re-tests Rsp-Abandoned
000600*                after the ageing pass, not before.
000610*
000620**************************************************************************
000630*
000640* Copyright Notice.
000650* ****************
000660*
000670* These files and programs are part of the Applewood Computers Accounting
000680* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it and/or modify
000710* it under the terms of the GNU General Public License as published by the
000720* Free Software Foundation; version 3 and later as revised for personal
000730* usage only and that includes for use within a business but without
000740* repackaging or for Resale in any way.
000750*
000760* ACAS is distributed in the hope that it will be useful, but WITHOUT
000770* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000780* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000790* for more details.
000800*
000810* You should have received a copy of the GNU General Public License along
000820* with ACAS; see the file COPYING.  If not, write to the Free Software
000830* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
000840*
000850**************************************************************************
000860
000870
000880 ENVIRONMENT            DIVISION.
000890*=======================================
000900
000910 CONFIGURATION          SECTION.
000920*-------------------------------
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS SV-ALPHABETIC IS "A" THRU "Z"
000960     UPSI-0 IS SV-TEST-RUN-SW.
000970*   UPSI-0 = 1 forces a trace DISPLAY of each status change.
000980
000990 INPUT-OUTPUT           SECTION.
001000*-------------------------------
001010 FILE-CONTROL.
001020 SELECT  SV-Parameter-File  ASSIGN TO "SVPARAM"
001030     ORGANIZATION RELATIVE
001040     ACCESS       RANDOM
001050     RELATIVE KEY WK-Param-Rel-Key
001060     FILE STATUS  SV-Parm-Status.
001070 SELECT  SV-Response-File   ASSIGN TO "SVRESP"
001080     ORGANIZATION INDEXED
001090     ACCESS       SEQUENTIAL
001100     RECORD KEY   Rsp-Survey-Id Rsp-Response-Id
001110     FILE STATUS  SV-Resp-Status.
001120 SELECT  SV-Survey-File     ASSIGN TO "SVSVY"
001130     ORGANIZATION INDEXED
001140     ACCESS       SEQUENTIAL
001150     RECORD KEY   Svy-Survey-Id
001160     FILE STATUS  SV-Svy-Status.
001170 SELECT  Lifecycle-Report   ASSIGN TO "SVLIFOUT"
001180     ORGANIZATION LINE SEQUENTIAL
001190     FILE STATUS  SV-Rpt-Status.
001200
001210 DATA                   DIVISION.
001220*=======================================
001230
001240 FILE                   SECTION.
001250*-------------------------------
001260* Param file on disk is the 14-byte Par-Run-Dts only - the
001270* Ctl thresholds that follow it in wssvctl.cob are a working
001280* copy, never part of the on-disk record, so they stay out
001290* of this FD and are COPYd again below in WORKING-STORAGE.
001300 FD  SV-Parameter-File.
001310 01  SV-Param-File-Rec       pic 9(14).
001320
001330 FD  SV-Response-File.
001340     COPY "copybooks-wssvrsp.cob".
001350
001360 FD  SV-Survey-File.
001370     COPY "copybooks-wssvsvy.cob".
001380
001390 FD  Lifecycle-Report.
001400 01  LR-Print-Line            pic x(80).
001410
001420 WORKING-STORAGE        SECTION.
001430*-------------------------------
001435 77  Prog-Name              pic x(17) value "SVLIFE (1.0.00)".
001440     COPY "copybooks-wssvfnctn.cob".
001450     COPY "copybooks-wssvcal.cob".
001460     COPY "copybooks-wssvctl.cob".
001470
001480 01  WK-File-Status.
001490     03  SV-Parm-Status       pic xx.
001500     03  SV-Resp-Status       pic xx.
001510     03  SV-Svy-Status        pic xx.
001520     03  SV-Rpt-Status        pic xx.
001530
001540* RRN pointer for the single-record Parameter file, and the
001550* run-control block carried forward from it - same copybook
001560* every SV program reads its thresholds from.
001570 01  WK-Param-Rel-Key         pic 9 comp value 1.
001580
001590 01  WK-Work-Fields.
001600     03  WK-Abandoned-Count    pic 9(7) comp value zero.
001610     03  WK-Purged-Count       pic 9(7) comp value zero.
001620     03  WK-Archived-Count     pic 9(7) comp value zero.
001630     03  filler                pic x(10).
001640
001650* Zoned print view of the three counters above, built for
001660* the summary line - 1st REDEFINES.
001670 01  WK-Count-Area.
001680     03  WK-Count-Packed       pic s9(7) comp-3 occurs 3.
001690 01  WK-Count-Area-Z redefines WK-Count-Area.
001700     03  WK-Count-Display      pic x(4)  occurs 3.
001710
001720* Zoned view of the run date-time for the trace DISPLAY and
001730* the report heading - 2nd REDEFINES.
001740 01  WK-Run-Area.
001750     03  WK-Run-Packed         pic s9(14) comp-3.
001760 01  WK-Run-Area-Z redefines WK-Run-Area.
001770     03  WK-Run-Display        pic x(8).
001780
001790* Split view of the summary print line, heading text against
001800* the figure fields it is built from - 3rd REDEFINES.
001810 01  WK-Summary-Line.
001820     03  WK-SL-Text            pic x(40).
001830     03  WK-SL-Figures         pic x(40).
001840 01  WK-Summary-Line-R redefines WK-Summary-Line.
001850     03  WK-SL-Whole           pic x(80).
001860
001870 PROCEDURE              DIVISION.
001880*=======================================================
001890
001900 BB000-MAIN.
001910     PERFORM  BB010-OPEN-FILES    THRU  BB010-EXIT.
001920     PERFORM  BB020-READ-PARAM    THRU  BB020-EXIT.
001930     PERFORM  BB100-AGE-RESPONSES THRU  BB100-EXIT.
001940     PERFORM  BB200-AGE-SURVEYS   THRU  BB200-EXIT.
001950     PERFORM  BB800-WRITE-SUMMARY THRU  BB800-EXIT.
001960     PERFORM  BB900-CLOSE-FILES   THRU  BB900-EXIT.
001970     GOBACK.
001980
001990 BB010-OPEN-FILES.
002000     OPEN  INPUT  SV-Parameter-File.
002010     IF    SV-Parm-Status NOT = "00"
002020         DISPLAY "SV932 PARAMETER FILE OPEN ERROR " SV-Parm-Status
002030         MOVE    "Y" TO SV-Abend-Sw
002040         GO TO BB010-EXIT.
002050     OPEN  I-O    SV-Response-File.
002060     IF    SV-Resp-Status NOT = "00"
002070         DISPLAY "SV930 RESPONSE FILE OPEN ERROR " SV-Resp-Status
002080         MOVE    "Y" TO SV-Abend-Sw
002090         GO TO BB010-EXIT.
002100     OPEN  I-O    SV-Survey-File.
002110     IF    SV-Svy-Status NOT = "00"
002120         DISPLAY "SV931 SURVEY FILE OPEN ERROR " SV-Svy-Status
002130         MOVE    "Y" TO SV-Abend-Sw
002140         GO TO BB010-EXIT.
002150     OPEN  OUTPUT Lifecycle-Report.
002160 BB010-EXIT.  EXIT.
002170
002180* The Parameter file carries just Par-Run-Dts on disk -
002190* Ctl-Run-Dts and the thresholds below it come from the
002200* working copy of the same copybook in WORKING-STORAGE.
002210 BB020-READ-PARAM.
002220     READ  SV-Parameter-File
002230         INVALID KEY
002240             DISPLAY "SV932 NO PARAMETER RECORD"
002250             MOVE    "Y" TO SV-Abend-Sw
002260             GO TO BB020-EXIT.
002270     MOVE  SV-Param-File-Rec  TO  Par-Run-Dts.
002280     MOVE  Par-Run-Dts  TO  Ctl-Run-Dts.
002290     MOVE  Ctl-Run-Dts(1:8) TO Ctl-Run-Date8.
002300 BB020-EXIT.  EXIT.
002310
002320 BB900-CLOSE-FILES.
002330     CLOSE SV-Parameter-File  SV-Response-File  SV-Survey-File
002340         Lifecycle-Report.
002350 BB900-EXIT.  EXIT.
002360
002370* Ages RESPONSE records - in-progress past Ctl-Abandon-Days
002380* of no update becomes abandoned; abandoned past
002390* Ctl-Purge-Days of no update is purged outright.  Both
002400* tests run off the same record read, in that order, so a
002410* response cannot be abandoned and purged in the one pass -
002420* the just-abandoned case is caught again next run.
002430 BB100-AGE-RESPONSES.
002440     MOVE  "N"  TO  SV-Eof-Flag.
002450 BB105-LOOP.
002460     READ  SV-Response-File NEXT RECORD
002470         AT END MOVE "Y" TO SV-Eof-Flag
002480         GO TO BB100-EXIT.
002490     IF    Rsp-In-Progress
002500         PERFORM  BB110-CHECK-ABANDON  THRU  BB110-EXIT
002510         GO TO BB105-LOOP.
002520     IF    Rsp-Abandoned
002530         PERFORM  BB120-CHECK-PURGE    THRU  BB120-EXIT.
002540     GO TO BB105-LOOP.
002550 BB100-EXIT.  EXIT.
002560
002570 BB110-CHECK-ABANDON.
002580     SET   Cal-Fn-Days-Diff  TO TRUE.
002590     MOVE  Rsp-Updated-Dts   TO  Cal-Date-1.
002600     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
002610     CALL  "SVDATE"  USING  SV-Cal-Linkage.
002620     IF    Cal-Days-Diff NOT > Ctl-Abandon-Days
002630         GO TO BB110-EXIT.
002640     MOVE  "B"  TO  Rsp-Status.
002650     REWRITE  SV-Response-Record.
002660     ADD   1  TO  WK-Abandoned-Count.
002670     IF    SV-TEST-RUN-SW
002680         DISPLAY SV-Msg-005 " ABANDON " Rsp-Response-Id.
002690 BB110-EXIT.  EXIT.
002700
002710 BB120-CHECK-PURGE.
002720     SET   Cal-Fn-Days-Diff  TO TRUE.
002730     MOVE  Rsp-Updated-Dts   TO  Cal-Date-1.
002740     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
002750     CALL  "SVDATE"  USING  SV-Cal-Linkage.
002760     IF    Cal-Days-Diff NOT > Ctl-Purge-Days
002770         GO TO BB120-EXIT.
002780     DELETE  SV-Response-File RECORD.
002790     ADD   1  TO  WK-Purged-Count.
002800     IF    SV-TEST-RUN-SW
002810         DISPLAY SV-Msg-005 " PURGE " Rsp-Response-Id.
002820 BB120-EXIT.  EXIT.
002830
002840* Ages SURVEY records - a draft past Ctl-Archive-Days of no
002850* update becomes archived.  Published and already-archived
002860* surveys are untouched, this batch does not retire live
002870* surveys, that is a separate human decision.
002880 BB200-AGE-SURVEYS.
002890     MOVE  "N"  TO  SV-Eof-Flag.
002900 BB205-LOOP.
002910     READ  SV-Survey-File NEXT RECORD
002920         AT END MOVE "Y" TO SV-Eof-Flag
002930         GO TO BB200-EXIT.
002940     IF    NOT Svy-Is-Draft
002950         GO TO BB205-LOOP.
002960     SET   Cal-Fn-Days-Diff  TO TRUE.
002970     MOVE  Svy-Updated-Dts   TO  Cal-Date-1.
002980     MOVE  Ctl-Run-Dts       TO  Cal-Date-2.
002990     CALL  "SVDATE"  USING  SV-Cal-Linkage.
003000     IF    Cal-Days-Diff NOT > Ctl-Archive-Days
003010         GO TO BB205-LOOP.
003020     MOVE  "A"  TO  Svy-Status.
003030     REWRITE  SV-Survey-Record.
003040     ADD   1  TO  WK-Archived-Count.
003050     IF    SV-TEST-RUN-SW
003060         DISPLAY SV-Msg-005 " ARCHIVE " Svy-Survey-Id.
003070     GO TO BB205-LOOP.
003080 BB200-EXIT.  EXIT.
003090
003100* Builds the one-line lifecycle summary via the packed/
003110* zoned count REDEFINES above, same trick the old PY
003120* history programs used for their trailer totals.
003130 BB800-WRITE-SUMMARY.
003140     MOVE  WK-Abandoned-Count  TO  WK-Count-Packed(1).
003150     MOVE  WK-Purged-Count     TO  WK-Count-Packed(2).
003160     MOVE  WK-Archived-Count   TO  WK-Count-Packed(3).
003170     MOVE  Ctl-Run-Date8       TO  WK-Run-Packed.
003180     MOVE  SPACES              TO  WK-Summary-Line.
003190     STRING "SVLIFE " WK-Run-Display
003200         DELIMITED BY SIZE INTO WK-SL-Text.
003210     STRING " ABANDONED=" WK-Count-Display(1)
003220         " PURGED="    WK-Count-Display(2)
003230         " ARCHIVED="  WK-Count-Display(3)
003240         DELIMITED BY SIZE INTO WK-SL-Figures.
003250     MOVE  WK-SL-Whole  TO  LR-Print-Line.
003260     WRITE  LR-Print-Line.
003270 BB800-EXIT.  EXIT.
003280
